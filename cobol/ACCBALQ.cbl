000100*****************************************************************
000200* ACCBALQ
000300* UNIZARBANK  -  BATCH BALANCE INQUIRY (MULTI-USER PER TXN)
000400*****************************************************************
000500* READS A HEADER/DETAIL REQUEST STREAM - ONE HEADER RECORD OPENS
000600* A TRANSACTION GROUP, FOLLOWED BY ONE DETAIL RECORD PER USER-ID
000700* THE CALLER WANTS PRICED IN THAT GROUP - AND WRITES ONE RESPONSE
000800* LINE PER MATCHED USER-ID. AN UNMATCHED ID PRODUCES NO LINE AT
000900* ALL RATHER THAN AN ERROR RECORD, SEE REQ 2201 BELOW.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  ACCBALQ.
001300 AUTHOR.      R. SANJUAN.
001400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001500 DATE-WRITTEN. JUNE 3, 1996.
001600 DATE-COMPILED.
001700 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001800     CLASS "TR".
001900*****************************************************************
002000* CHANGE LOG
002100*   1996-06-03  R.SANJUAN   ORIGINAL PROGRAM. ONE HEADER RECORD
002200*                           PER TRANSACTION, FOLLOWED BY ONE
002300*                           DETAIL RECORD PER USER-ID TO PRICE
002400*   1996-06-03  R.SANJUAN   AN ID WITH NO MATCHING ACCOUNT IS
002500*                           JUST SKIPPED - NOT AN ERROR (REQ 2201)
002600*   1998-10-19  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
002700*   2003-01-22  M.CORTES    ACCOUNT FILE CONVERTED FROM THE OLD
002800*                           TARJETAS INDEX TO USER-ACCOUNT
002900*                           RELATIVE FILE (REQ 6041)
003000*   2004-03-08  M.CORTES    BRS-BALANCE AND WS-MATCH-BALANCE WERE
003100*                           PACKED-DECIMAL - THE FORMAT STANDARDS
003200*                           AUDIT FOUND NO PACKED MONEY FIELD
003300*                           ANYWHERE ELSE IN THE SHOP. RECAST AS
003400*                           WHOLE-EUROS/CENTIMOS DISPLAY PAIRS,
003500*                           SAME AS THE TELLER SIDE (REQ 6700).
003600*                           GROUPS/MATCHED/UNMATCHED COUNTERS
003700*                           WERE ALSO PACKED - NOW BINARY
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*    SAME PRODUCTION LPAR IMAGE AS EVERY OTHER PROGRAM IN THIS
004200*    SUITE - THE TEST LPAR RUNS THE SAME LOAD MODULE UNDER UPSI-0
004300 SOURCE-COMPUTER.  UNIZARBANK-3090.
004400 OBJECT-COMPUTER.  UNIZARBANK-3090.
004500 SPECIAL-NAMES.
004600*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
004700*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-ID IS "0" THRU "9"
005000     UPSI-0 IS ACCBALQ-TEST-SWITCH.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    HEADER/DETAIL REQUEST STREAM - ONE HEADER PER TRANSACTION,
005500*    FOLLOWED BY ONE DETAIL RECORD PER USER-ID TO PRICE
005600     SELECT BALANCE-REQUEST-FILE ASSIGN TO ACCBALRQ
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-FS-BALREQ.
005900
006000*    ONE RESPONSE LINE PER MATCHED USER-ID, GROUPED BY THE SAME
006100*    TRANSACTION-ID AS THE HEADER THAT STARTED THE GROUP
006200     SELECT BALANCE-RESPONSE-FILE ASSIGN TO ACCBALRS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FS-BALRSP.
006500
006600*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
006700*    EACH USER-ID IS RESOLVED BY A LINEAR SCAN, NOT A KEYED READ
006800     SELECT USER-ACCOUNT-FILE ASSIGN TO USERACCT
006900         ORGANIZATION IS RELATIVE
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS WS-FS-USERACCT.
007200
007300 DATA DIVISION.
007400*    ALL THREE FILES IN THIS PROGRAM ARE LINE SEQUENTIAL EXCEPT
007500*    THE SHARED ACCOUNT FILE, WHICH IS RELATIVE - SEE THE
007600*    FILE-CONTROL SELECTS ABOVE FOR WHY
007700 FILE SECTION.
007800 FD  BALANCE-REQUEST-FILE
007900     LABEL RECORD STANDARD.
008000*    RECORD-TYPE "H" STARTS A NEW GROUP, "D" PRICES ONE USER-ID
008100*    WITHIN THE GROUP STARTED BY THE MOST RECENT HEADER
008200 01  BRQ-BALANCE-REQUEST.
008300*    DRIVES THE 0400/0410 GROUP-VS-DETAIL DISPATCH BELOW
008400     05  BRQ-RECORD-TYPE              PIC X(01).
008500         88  BRQ-HEADER-REC           VALUE "H".
008600         88  BRQ-DETAIL-REC           VALUE "D".
008700*    CARRIED BY EVERY DETAIL AND HEADER, BUT ONLY THE HEADER'S
008800*    COPY IS EVER TRUSTED - SEE WS-GROUP-TRANSACTION-ID BELOW
008900     05  BRQ-TRANSACTION-ID           PIC X(20).
009000*    ONLY MEANINGFUL ON A DETAIL RECORD
009100     05  BRQ-USER-ID                  PIC X(20).
009200     05  FILLER                       PIC X(23).
009300
009400*    ONE LINE WRITTEN PER MATCHED DETAIL - UNMATCHED USER-IDS
009500*    PRODUCE NO OUTPUT LINE AT ALL (REQ 2201)
009600 FD  BALANCE-RESPONSE-FILE
009700     LABEL RECORD STANDARD.
009800 01  BRS-USER-BALANCE-INFO.
009900*    ECHOES THE GROUP'S HEADER TRANSACTION-ID, NOT ANYTHING OFF
010000*    THE MATCHED ACCOUNT RECORD
010100     05  BRS-TRANSACTION-ID           PIC X(20).
010200*    THE DETAIL'S OWN USER-ID, NOT AN ACCOUNT-FILE FIELD
010300     05  BRS-USER-ID                  PIC X(20).
010400*    WHOLE-EUROS/CENTIMOS PAIR, SAME SHAPE AS UAC-BALANCE
010500     05  BRS-BALANCE.
010600         10  BRS-BALANCE-ENT          PIC S9(13).
010700         10  BRS-BALANCE-DEC          PIC 9(02).
010800*    STRAIGHT COPY OF UAC-CURRENCY OFF THE MATCHED ACCOUNT
010900     05  BRS-CURRENCY                 PIC X(03).
011000*    STRAIGHT COPY OF UAC-ACCOUNT-TYPE OFF THE MATCHED ACCOUNT
011100     05  BRS-ACCOUNT-TYPE             PIC X(10).
011200     05  FILLER                       PIC X(09).
011300
011400*    SHARED WITH TRPOST01/ACCBALU/ACCBALX - SEE USERACCT.CPY
011500 FD  USER-ACCOUNT-FILE
011600     LABEL RECORD STANDARD.
011700 COPY USERACCT.
011800
011900 WORKING-STORAGE SECTION.
012000*    ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE, DUMPED IN FULL
012100*    BY 9900-ABEND ON ANY UNRECOVERABLE FILE CONDITION
012200 77  WS-FS-BALREQ                 PIC X(02).
012300 77  WS-FS-BALRSP                 PIC X(02).
012400 77  WS-FS-USERACCT               PIC X(02).
012500
012600*    END-OF-JOB TALLY - GROUPS SEEN, DETAILS MATCHED, DETAILS
012700*    UNMATCHED. AN INTERNAL FORMAT AUDIT FOUND THESE PACKED
012800*    LIKE EVERY OTHER COUNTER IN THE SHOP SHOULD NOT BE - NOW
012900*    BINARY (REQ 6700/6701)
013000 77  WS-COUNT-GROUPS              PIC 9(07) COMP.
013100 77  WS-COUNT-MATCHED             PIC 9(07) COMP.
013200 77  WS-COUNT-UNMATCHED           PIC 9(07) COMP.
013300
013400*    E/M - FLIPPED BY 0300 THE MOMENT THE REQUEST FILE HITS EOF
013500 01  WS-EOF-SW                    PIC X(01).
013600     88  WS-END-OF-INPUT          VALUE "E".
013700     88  WS-MORE-INPUT            VALUE "M".
013800*    F/N - SET BY 0500 FOR EVERY DETAIL LOOKUP
013900 01  WS-FOUND-SW                  PIC X(01).
014000     88  WS-ACCOUNT-FOUND         VALUE "F".
014100     88  WS-ACCOUNT-NOT-FOUND     VALUE "N".
014200
014300*****************************************************************
014400* BUFFERED COPY OF THE MOST RECENTLY READ REQUEST RECORD - LETS
014500* US PEEK ONE RECORD AHEAD TO SPOT THE START OF THE NEXT
014600* TRANSACTION GROUP WITHOUT AN EXTRA FILE RE-READ
014700*****************************************************************
014800 01  WS-CURRENT-REQUEST.
014900*    "H" OR "D", TESTED BY BOTH 0400 AND 0410
015000     05  WS-CURR-RECORD-TYPE          PIC X(01).
015100*    ONLY TRUSTED WHEN WS-CURR-RECORD-TYPE IS "H" - SEE 0400
015200     05  WS-CURR-TRANSACTION-ID       PIC X(20).
015300*    ONLY MEANINGFUL WHEN WS-CURR-RECORD-TYPE IS "D"
015400     05  WS-CURR-USER-ID              PIC X(20).
015500
015600*    HOLDS THE TRANSACTION-ID OF THE GROUP CURRENTLY BEING
015700*    PRICED - STAMPED FROM THE HEADER AT 0400 BELOW, THEN
015800*    CARRIED ONTO EVERY DETAIL RESPONSE LINE FOR THAT GROUP
015900 01  WS-GROUP-TRANSACTION-ID          PIC X(20).
016000*    NUMERIC-DIGIT VIEW OF THE GROUP TRANSACTION-ID, SAME HABIT
016100*    USRINFQ AND USRLKUP USE FOR THEIR OWN GROUP-LEVEL KEYS -
016200*    LETS AN OPERATOR TRACE A GROUP QUICKLY FROM A RAW DUMP
016300 01  WS-GROUP-TRANS-ID-DIGITS REDEFINES WS-GROUP-TRANSACTION-ID.
016400     05  WS-GROUP-TRANS-ID-NUM        PIC 9(20).
016500
016600*****************************************************************
016700* MATCHED ACCOUNT BALANCE CARRIED AS A WHOLE-EUROS/CENTIMOS
016800* DISPLAY PAIR, SAME AS UAC-BALANCE ON THE ACCOUNT FILE ITSELF.
016900* THE SIGN-VIEW REDEFINES LETS AN OPERATOR CONFIRM FROM A DUMP
017000* WHETHER THE MATCHED BALANCE IS NEGATIVE WITHOUT DECODING THE
017100* WHOLE-EUROS FIELD BY HAND (SEE USERACCT.CPY REQ 5518)
017200*****************************************************************
017300 01  WS-MATCH-BALANCE.
017400     05  WS-MATCH-BALANCE-ENT         PIC S9(13).
017500     05  WS-MATCH-BALANCE-DEC         PIC 9(02).
017600 01  WS-MATCH-BALANCE-SIGN REDEFINES WS-MATCH-BALANCE.
017700     05  WS-MATCH-BALANCE-SIGN-BYTE   PIC X(01).
017800     05  FILLER                       PIC X(14).
017900
018000*    CURRENCY/ACCOUNT-TYPE OF THE MATCHED ACCOUNT, CARRIED FROM
018100*    0500 THROUGH TO THE RESPONSE WRITE AT 0600
018200 01  WS-MATCH-CURRENCY                PIC X(03).
018300 01  WS-MATCH-ACCOUNT-TYPE            PIC X(10).
018400
018500*****************************************************************
018600* LOOKUP USER-ID KEPT IN AN ALTERNATE NUMERIC VIEW - SEE
018700* TRPOST01 CHANGE LOG 1995-03-06 FOR WHY THIS HABIT STUCK AROUND
018800*****************************************************************
018900 01  WS-LOOKUP-ID-WORK.
019000     05  WS-LOOKUP-ID-X               PIC X(20).
019100 01  WS-LOOKUP-ID-DIGITS REDEFINES WS-LOOKUP-ID-WORK.
019200     05  WS-LOOKUP-ID-NUM             PIC 9(20).
019300
019400*****************************************************************
019500* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
019600*****************************************************************
019700 01  WS-RUN-DATE.
019800     05  WS-RUN-DATE-CC           PIC 9(02).
019900     05  WS-RUN-DATE-YY           PIC 9(02).
020000     05  WS-RUN-DATE-MM           PIC 9(02).
020100     05  WS-RUN-DATE-DD           PIC 9(02).
020200 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
020300     05  FILLER                   PIC 9(02).
020400     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
020500
020600*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
020700*    NEXT JOB STEP IN THE NIGHTLY SCHEDULE IS EVER RELEASED
020800 01  WS-SUMMARY-LINE.
020900     05  FILLER                   PIC X(20)
021000             VALUE "ACCBALQ END OF JOB  ".
021100     05  FILLER                   PIC X(11)
021200             VALUE "GROUPS    =".
021300     05  WS-SUM-GROUPS            PIC ZZZZZZ9.
021400     05  FILLER                   PIC X(11)
021500             VALUE " MATCHED  =".
021600     05  WS-SUM-MATCHED           PIC ZZZZZZ9.
021700     05  FILLER                   PIC X(11)
021800             VALUE " NOMATCH  =".
021900     05  WS-SUM-UNMATCHED         PIC ZZZZZZ9.
022000
022100 PROCEDURE DIVISION.
022200*****************************************************************
022300* 0100-MAIN-CONTROL - JOB ENTRY POINT
022400*****************************************************************
022500 0100-MAIN-CONTROL.
022600*    JOB ENTRY POINT - OPEN THE FILES, ZERO THE TALLIES, PRIME
022700*    THE ONE-RECORD LOOKAHEAD BUFFER AND START THE GROUP LOOP
022800     ACCEPT WS-RUN-DATE FROM DATE.
022900     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
023000*    ALL THREE TALLIES ARE ZEROED HERE RATHER THAN RELYING ON A
023100*    COMPILER-SUPPLIED INITIAL VALUE, SAME HOUSE HABIT AS
023200*    TRPOST01'S 0100
023300     MOVE ZERO TO WS-COUNT-GROUPS.
023400     MOVE ZERO TO WS-COUNT-MATCHED.
023500     MOVE ZERO TO WS-COUNT-UNMATCHED.
023600*    PRIMES THE LOOKAHEAD BUFFER BEFORE 0400 EVER TESTS IT
023700     SET WS-MORE-INPUT TO TRUE.
023800     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
023900     GO TO 0400-PROCESS-GROUP.
024000
024100*****************************************************************
024200* 0200-OPEN-FILES
024300*****************************************************************
024400 0200-OPEN-FILES.
024500*    REQUEST FILE INPUT, RESPONSE FILE OUTPUT - THE ACCOUNT
024600*    FILE ITSELF IS OPENED/CLOSED PER-DETAIL AT 0500 BELOW,
024700*    NOT HELD OPEN FOR THE WHOLE RUN
024800     OPEN INPUT BALANCE-REQUEST-FILE.
024900     IF WS-FS-BALREQ NOT = "00"
025000         GO TO 9900-ABEND.
025100     OPEN OUTPUT BALANCE-RESPONSE-FILE.
025200     IF WS-FS-BALRSP NOT = "00"
025300         GO TO 9900-ABEND.
025400 0200-EXIT.
025500*    COMMON EXIT POINT FOR EVERY PERFORM ... THRU OF THIS
025600*    PARAGRAPH IN THE PROCEDURE DIVISION BELOW
025700     EXIT.
025800
025900*****************************************************************
026000* 0300-READ-NEXT-REQUEST - SHARED LOOKAHEAD READ, CALLED FROM
026100* 0100, 0400 AND 0410 SO ONLY ONE PARAGRAPH EVER TOUCHES THE
026200* REQUEST FILE'S READ CURSOR
026300*****************************************************************
026400 0300-READ-NEXT-REQUEST.
026500*    ONE-RECORD LOOKAHEAD - THE CALLER TESTS WS-END-OF-INPUT
026600*    OR WS-CURR-RECORD-TYPE IMMEDIATELY AFTER EVERY PERFORM
026700*    OF THIS PARAGRAPH RATHER THAN RE-READING THE FILE
026800     READ BALANCE-REQUEST-FILE
026900         AT END SET WS-END-OF-INPUT TO TRUE
027000         NOT AT END MOVE BRQ-BALANCE-REQUEST TO WS-CURRENT-REQUEST
027100 0300-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* 0400-PROCESS-GROUP - OUTER LOOP, ONE PASS PER TRANSACTION
027600* GROUP. EVERY DETAIL RECORD IS HANDED OFF TO 0410 BELOW
027700*****************************************************************
027800 0400-PROCESS-GROUP.
027900*    A HEADER STARTS A NEW GROUP - ANYTHING ELSE HERE MEANS THE
028000*    INPUT STREAM IS OUT OF SEQUENCE AND THE RUN IS ABENDED
028100     IF WS-END-OF-INPUT
028200         GO TO 9000-END-OF-JOB.
028300     IF WS-CURR-RECORD-TYPE NOT = "H"
028400         GO TO 9900-ABEND.
028500*    THE HEADER'S TRANSACTION-ID IS THE ONE COPY TRUSTED FOR
028600*    THE WHOLE GROUP - DETAIL RECORDS CARRY THEIR OWN COPY OF
028700*    THE FIELD BUT IT IS NEVER READ
028800     MOVE WS-CURR-TRANSACTION-ID TO WS-GROUP-TRANSACTION-ID.
028900     ADD 1 TO WS-COUNT-GROUPS.
029000     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
029100     GO TO 0410-PROCESS-DETAIL.
029200
029300*****************************************************************
029400* 0410-PROCESS-DETAIL - INNER LOOP OF 0400, ONE PASS PER DETAIL
029500* RECORD WITHIN THE CURRENT GROUP
029600*****************************************************************
029700 0410-PROCESS-DETAIL.
029800*    DETAIL RECORDS ARE CONSUMED UNTIL EOF OR THE NEXT HEADER -
029900*    WHICHEVER COMES FIRST HANDS CONTROL BACK TO 0400 ABOVE
030000     IF WS-END-OF-INPUT
030100         GO TO 0400-PROCESS-GROUP.
030200     IF WS-CURR-RECORD-TYPE NOT = "D"
030300         GO TO 0400-PROCESS-GROUP.
030400
030500*    NUMERIC-VIEW WORK AREA REFRESHED FOR EVERY DETAIL, SAME
030600*    TRACE-ABILITY HABIT AS TRPOST01'S WS-SENDER-ID-WORK
030700     MOVE WS-CURR-USER-ID TO WS-LOOKUP-ID-WORK.
030800     PERFORM 0500-LOOKUP-ACCOUNT THRU 0500-EXIT.
030900     IF WS-ACCOUNT-FOUND
031000         PERFORM 0600-WRITE-BALANCE-INFO THRU 0600-EXIT
031100         ADD 1 TO WS-COUNT-MATCHED
031200     ELSE
031300*        UNMATCHED USER-ID - SKIPPED WITH NO OUTPUT LINE AND NO
031400*        ABEND, PER REQ 2201
031500         ADD 1 TO WS-COUNT-UNMATCHED.
031600
031700*    LOOP BACK FOR THE NEXT DETAIL (OR THE HEADER THAT ENDS
031800*    THIS GROUP) - 0400 ABOVE DECIDES WHICH
031900     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
032000     GO TO 0410-PROCESS-DETAIL.
032100
032200*****************************************************************
032300* 0500-LOOKUP-ACCOUNT - RESOLVES ONE USER-ID AGAINST THE
032400* ACCOUNT FILE, OPENING AND CLOSING IT FRESH EVERY CALL
032500*****************************************************************
032600 0500-LOOKUP-ACCOUNT.
032700*    UNMATCHED IDS ARE SIMPLY OMITTED FROM THE OUTPUT - NOT AN
032800*    ERROR CONDITION FOR THIS UNIT (REQ 2201)
032900*    DEFAULT IS NOT-FOUND SO A SCAN THAT NEVER MATCHES LEAVES
033000*    THE SWITCH IN THE RIGHT STATE WITHOUT AN EXPLICIT ELSE
033100     SET WS-ACCOUNT-NOT-FOUND TO TRUE.
033200*    OPENED AND CLOSED FRESH FOR EVERY DETAIL RATHER THAN HELD
033300*    OPEN ACROSS THE WHOLE GROUP - SAME PER-CALL OPEN/CLOSE
033400*    PATTERN TRPOST01 USES AT 0500/0520
033500     OPEN INPUT USER-ACCOUNT-FILE.
033600     IF WS-FS-USERACCT NOT = "00"
033700         GO TO 9900-ABEND.
033800
033900*****************************************************************
034000* 0510-SCAN-ACCOUNTS - INNER LOOP OF 0500
034100*****************************************************************
034200 0510-SCAN-ACCOUNTS.
034300*    LINEAR SCAN, SAME REASON AS TRPOST01 0510 - NO ISAM HANDLER
034400*    ON THIS LPAR. STOPS AS SOON AS THE FIRST MATCH IS FOUND
034500*    SINCE EACH USER-ID OWNS EXACTLY ONE ACCOUNT ROW
034600     READ USER-ACCOUNT-FILE
034700         AT END GO TO 0520-SCAN-DONE.
034800     IF UAC-USER-ID = WS-CURR-USER-ID
034900         SET WS-ACCOUNT-FOUND TO TRUE
035000         MOVE UAC-BALANCE TO WS-MATCH-BALANCE
035100         MOVE UAC-CURRENCY TO WS-MATCH-CURRENCY
035200         MOVE UAC-ACCOUNT-TYPE TO WS-MATCH-ACCOUNT-TYPE
035300         GO TO 0520-SCAN-DONE.
035400     GO TO 0510-SCAN-ACCOUNTS.
035500
035600*****************************************************************
035700* 0520-SCAN-DONE - CLOSES THE ACCOUNT FILE OPENED AT 0500,
035800* WHETHER OR NOT A MATCH WAS EVER FOUND
035900*****************************************************************
036000 0520-SCAN-DONE.
036100     CLOSE USER-ACCOUNT-FILE.
036200 0500-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600* 0600-WRITE-BALANCE-INFO - ONLY REACHED WHEN 0500 FOUND A
036700* MATCH, WRITES EXACTLY ONE RESPONSE LINE
036800*****************************************************************
036900 0600-WRITE-BALANCE-INFO.
037000*    RESPONSE LINE CARRIES THE GROUP'S TRANSACTION-ID, NOT ANY
037100*    ID FIELD OFF THE ACCOUNT RECORD ITSELF
037200     MOVE WS-GROUP-TRANSACTION-ID TO BRS-TRANSACTION-ID.
037300*    USER-ID COMES STRAIGHT OFF THE DETAIL RECORD, NOT OFF THE
037400*    ACCOUNT RECORD - THE TWO ARE ALWAYS EQUAL BY THE TIME
037500*    CONTROL REACHES HERE SINCE 0510 ONLY SETS FOUND ON A MATCH
037600     MOVE WS-CURR-USER-ID TO BRS-USER-ID.
037700     MOVE WS-MATCH-BALANCE TO BRS-BALANCE.
037800     MOVE WS-MATCH-CURRENCY TO BRS-CURRENCY.
037900     MOVE WS-MATCH-ACCOUNT-TYPE TO BRS-ACCOUNT-TYPE.
038000     WRITE BRS-USER-BALANCE-INFO.
038100 0600-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* 9000-END-OF-JOB - NORMAL PROGRAM END
038600*****************************************************************
038700 9000-END-OF-JOB.
038800*    END-OF-JOB SUMMARY - GROUPS ALWAYS EQUALS MATCHED PLUS
038900*    UNMATCHED SUMMED OVER EVERY GROUP IN THE RUN. OPERATIONS
039000*    CHECKS THIS LINE BEFORE RELEASING THE NEXT SCHEDULED STEP
039100     CLOSE BALANCE-REQUEST-FILE.
039200     CLOSE BALANCE-RESPONSE-FILE.
039300     MOVE WS-COUNT-GROUPS    TO WS-SUM-GROUPS.
039400     MOVE WS-COUNT-MATCHED   TO WS-SUM-MATCHED.
039500     MOVE WS-COUNT-UNMATCHED TO WS-SUM-UNMATCHED.
039600     DISPLAY WS-SUMMARY-LINE.
039700     STOP RUN.
039800
039900*****************************************************************
040000* 9900-ABEND - THE ONLY ABNORMAL EXIT IN THIS PROGRAM
040100*****************************************************************
040200 9900-ABEND.
040300*    UNRECOVERABLE FILE ERROR OR AN OUT-OF-SEQUENCE INPUT
040400*    STREAM (DETAIL RECORD WITH NO PRECEDING HEADER)
040500     DISPLAY "ACCBALQ - UNRECOVERABLE FILE ERROR OR BAD INPUT".
040600     DISPLAY "WS-FS-BALREQ   = " WS-FS-BALREQ.
040700     DISPLAY "WS-FS-BALRSP   = " WS-FS-BALRSP.
040800     DISPLAY "WS-FS-USERACCT = " WS-FS-USERACCT.
040900     STOP RUN.
041000
