000100*****************************************************************
000200* ACCBALU
000300* UNIZARBANK  -  ACCOUNT BALANCE OVERWRITE (REQUEST/RESPONSE)
000400*****************************************************************
000500* READS A STREAM OF ABSOLUTE-BALANCE OVERWRITE INSTRUCTIONS AND
000600* APPLIES EACH ONE DIRECTLY TO THE USER-ACCOUNT FILE. THIS IS
000700* NOT AN INCREMENT/DECREMENT - WHATEVER THE REQUEST CARRIES
000800* BECOMES THE STORED BALANCE, REPLACING WHATEVER WAS THERE.
000900* ONE RESULT LINE IS WRITTEN PER REQUEST, ALWAYS - THIS UNIT
001000* NEVER ABENDS JUST BECAUSE AN ACCOUNT IS MISSING (REQ 6058).
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  ACCBALU.
001400 AUTHOR.      R. SANJUAN.
001500 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001600 DATE-WRITTEN. JUNE 17, 1996.
001700 DATE-COMPILED.
001800 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001900     CLASS "TR".
002000*****************************************************************
002100* CHANGE LOG
002200*   1996-06-17  R.SANJUAN   ORIGINAL PROGRAM. OVERWRITES A
002300*                           STORED BALANCE WITH THE VALUE THE
002400*                           CALLER SUPPLIES - NOT AN INCREMENT
002500*   1996-07-02  R.SANJUAN   ACCOUNT-NOT-FOUND NOW REPORTS ITS
002600*                           OWN MESSAGE TEXT SEPARATE FROM ANY
002700*                           OTHER POSTING FAILURE (REQ 2255)
002800*   1998-10-19  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
002900*   2003-01-22  M.CORTES    ACCOUNT FILE CONVERTED FROM THE OLD
003000*                           TARJETAS INDEX TO USER-ACCOUNT
003100*                           RELATIVE FILE (REQ 6041)
003200*   2003-02-05  M.CORTES    THIS UNIT NO LONGER ABENDS ON A
003300*                           MISSING ACCOUNT - ALWAYS RETURNS A
003400*                           RESULT RECORD NOW (REQ 6058)
003500*   2004-03-08  M.CORTES    BUQ-NEW-BALANCE AND WS-SAVED-NEW-
003600*                           BALANCE WERE PACKED-DECIMAL - THE
003700*                           FORMAT STANDARDS AUDIT FOUND NO
003800*                           PACKED MONEY FIELD ANYWHERE ELSE IN
003900*                           THE SHOP. RECAST AS WHOLE-EUROS/
004000*                           CENTIMOS DISPLAY PAIRS (REQ 6700).
004100*                           READ/SUCCESS/FAILED COUNTERS WERE
004200*                           ALSO PACKED - NOW BINARY
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*    SAME PRODUCTION LPAR IMAGE AS EVERY OTHER PROGRAM IN THIS
004700*    SUITE - THE TEST LPAR RUNS THE SAME LOAD MODULE UNDER UPSI-0
004800 SOURCE-COMPUTER.  UNIZARBANK-3090.
004900 OBJECT-COMPUTER.  UNIZARBANK-3090.
005000 SPECIAL-NAMES.
005100*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
005200*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-ID IS "0" THRU "9"
005500     UPSI-0 IS ACCBALU-TEST-SWITCH.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    ONE OVERWRITE INSTRUCTION PER RECORD - TRANSACTION-ID,
006000*    USER-ID, AND THE ABSOLUTE NEW BALANCE TO STORE
006100     SELECT BALANCE-UPDATE-REQUEST-FILE ASSIGN TO ACCBALUQ
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-FS-UPDREQ.
006400
006500*    ONE RESULT LINE WRITTEN PER REQUEST READ, SAME ORDER
006600     SELECT BALANCE-UPDATE-RESULT-FILE ASSIGN TO ACCBALUR
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FS-UPDRES.
006900
007000*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
007100*    THE TARGET ACCOUNT IS FOUND BY A LINEAR SCAN
007200     SELECT USER-ACCOUNT-FILE ASSIGN TO USERACCT
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS WS-FS-USERACCT.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900*    ONE OVERWRITE INSTRUCTION PER RECORD
008000 FD  BALANCE-UPDATE-REQUEST-FILE
008100     LABEL RECORD STANDARD.
008200 01  BUQ-BALANCE-UPDATE-REQUEST.
008300*    CALLER'S OWN CORRELATION ID - CARRIED THROUGH TO THE
008400*    RESULT RECORD UNCHANGED SO THE UPSTREAM JOB CAN MATCH
008500*    REQUEST TO RESPONSE
008600     05  BUQ-TRANSACTION-ID           PIC X(20).
008700*    TARGET USER-ID - MATCHED AGAINST UAC-USER-ID BY THE
008800*    LINEAR SCAN AT 0410
008900     05  BUQ-USER-ID                  PIC X(20).
009000*    ABSOLUTE VALUE TO STORE - NOT ADDED TO OR SUBTRACTED FROM
009100*    WHATEVER IS ALREADY ON THE ACCOUNT (REQ 2255)
009200     05  BUQ-NEW-BALANCE.
009300         10  BUQ-NEW-BALANCE-ENT      PIC S9(13).
009400         10  BUQ-NEW-BALANCE-DEC      PIC 9(02).
009500*    UNUSED PAD TO THE FIXED INBOUND RECORD WIDTH
009600     05  FILLER                       PIC X(11).
009700
009800*    SHARED WITH USRBALU - SEE BALUPRES.CPY
009900 FD  BALANCE-UPDATE-RESULT-FILE
010000     LABEL RECORD STANDARD.
010100 COPY BALUPRES.
010200
010300*    SHARED WITH TRPOST01/ACCBALQ/ACCBALX - SEE USERACCT.CPY
010400 FD  USER-ACCOUNT-FILE
010500     LABEL RECORD STANDARD.
010600 COPY USERACCT.
010700
010800 WORKING-STORAGE SECTION.
010900*    ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE, DUMPED IN FULL
011000*    BY 9900-ABEND ON ANY UNRECOVERABLE FILE CONDITION
011100*    UPDREQ - REQUEST FILE STATUS, CHECKED AT 0200 OPEN ONLY
011200 77  WS-FS-UPDREQ                 PIC X(02).
011300*    UPDRES - RESULT FILE STATUS, CHECKED AT 0200 OPEN ONLY
011400 77  WS-FS-UPDRES                 PIC X(02).
011500*    USERACCT - ACCOUNT FILE STATUS, CHECKED AT EVERY 0400
011600*    OPEN SINCE THE FILE IS CYCLED PER-REQUEST, NOT HELD OPEN
011700 77  WS-FS-USERACCT               PIC X(02).
011800
011900*    READ/SUCCESS/FAILED COUNTERS FOR THE END-OF-JOB LINE. AN
012000*    INTERNAL FORMAT AUDIT FOUND THESE PACKED-DECIMAL, WHICH
012100*    THIS SHOP NEVER USES - RECAST AS BINARY (REQ 6700/6701)
012200 77  WS-COUNT-READ                PIC 9(07) COMP.
012300 77  WS-COUNT-SUCCESS             PIC 9(07) COMP.
012400 77  WS-COUNT-FAILED              PIC 9(07) COMP.
012500
012600*    F/N - SET BY 0400 FOR EVERY REQUEST, TESTED BY 0300
012700 01  WS-FOUND-SW                  PIC X(01).
012800     88  WS-ACCOUNT-FOUND         VALUE "F".
012900     88  WS-ACCOUNT-NOT-FOUND     VALUE "N".
013000*    K/E - SET BY 0410 ONLY WHEN THE ACCOUNT WAS FOUND
013100 01  WS-REWRITE-SW                PIC X(01).
013200     88  WS-REWRITE-OK            VALUE "K".
013300     88  WS-REWRITE-ERROR         VALUE "E".
013400
013500*****************************************************************
013600* SAVED REQUEST FIELDS - THE FD RECORD AREA IS NOT TRUSTED TO
013700* SURVIVE THE OPEN/CLOSE CYCLE THE ACCOUNT SCAN GOES THROUGH.
013800* THE NEW BALANCE IS CARRIED AS A WHOLE-EUROS/CENTIMOS DISPLAY
013900* PAIR NOW - THE SIGN-VIEW REDEFINES LETS AN OPERATOR CONFIRM
014000* FROM A DUMP WHETHER A REQUESTED OVERWRITE WOULD DRIVE THE
014100* ACCOUNT NEGATIVE (SEE USERACCT.CPY REQ 5518)
014200*****************************************************************
014300 01  WS-SAVED-REQUEST.
014400     05  WS-SAVED-TRANSACTION-ID      PIC X(20).
014500     05  WS-SAVED-USER-ID             PIC X(20).
014600     05  WS-SAVED-NEW-BALANCE.
014700         10  WS-SAVED-NEW-BALANCE-ENT PIC S9(13).
014800         10  WS-SAVED-NEW-BALANCE-DEC PIC 9(02).
014900 01  WS-SAVED-BALANCE-SIGN REDEFINES WS-SAVED-NEW-BALANCE.
015000     05  WS-SAVED-BALANCE-SIGN-BYTE   PIC X(01).
015100     05  FILLER                       PIC X(14).
015200
015300*****************************************************************
015400* USER-ID KEPT IN AN ALTERNATE NUMERIC VIEW - SEE TRPOST01
015500* CHANGE LOG 1995-03-06 FOR WHY THIS HABIT STUCK AROUND
015600*****************************************************************
015700*    X-VIEW IS THE ONE ACTUALLY MOVED FROM BUQ-USER-ID; THE
015800*    NUM-VIEW BELOW IS NEVER MOVED-INTO DIRECTLY, ONLY READ
015900 01  WS-USER-ID-WORK.
016000     05  WS-USER-ID-X                 PIC X(20).
016100*    NUMERIC-DIGITS VIEW - KEPT FOR PARITY WITH TRPOST01'S
016200*    OWN WS-SENDER-ID-DIGITS, DUMP-ONLY, NOT REFERENCED BY
016300*    ANY MOVE OR COMPARE IN THIS PROGRAM
016400 01  WS-USER-ID-DIGITS REDEFINES WS-USER-ID-WORK.
016500     05  WS-USER-ID-NUM               PIC 9(20).
016600
016700*    FREE-TEXT DETAIL SET BY 0400 ON A REWRITE FAILURE, CARRIED
016800*    THROUGH TO 0600 UNCHANGED
016900 01  WS-DETAIL-MESSAGE                PIC X(60).
017000
017100*****************************************************************
017200* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
017300*****************************************************************
017400*    BROKEN OUT CC/YY/MM/DD, SAME SHAPE AS THE ACCEPT-FROM-DATE
017500*    WORK AREA IN EVERY OTHER PROGRAM IN THIS SUITE
017600 01  WS-RUN-DATE.
017700     05  WS-RUN-DATE-CC           PIC 9(02).
017800     05  WS-RUN-DATE-YY           PIC 9(02).
017900     05  WS-RUN-DATE-MM           PIC 9(02).
018000     05  WS-RUN-DATE-DD           PIC 9(02).
018100*    SIX-DIGIT COLLAPSED VIEW - NOT CURRENTLY MOVED-FROM BY
018200*    ANY PARAGRAPH BELOW, CARRIED FOR THE DAY A YYMMDD FORM
018300*    IS NEEDED ON THE SUMMARY LINE
018400 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
018500     05  FILLER                   PIC 9(02).
018600     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
018700
018800*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
018900*    NEXT SCHEDULED STEP IS EVER RELEASED
019000 01  WS-SUMMARY-LINE.
019100     05  FILLER                   PIC X(20)
019200             VALUE "ACCBALU END OF JOB  ".
019300     05  FILLER                   PIC X(11)
019400             VALUE "READ      =".
019500     05  WS-SUM-READ              PIC ZZZZZZ9.
019600     05  FILLER                   PIC X(11)
019700             VALUE " SUCCESS  =".
019800     05  WS-SUM-SUCCESS           PIC ZZZZZZ9.
019900     05  FILLER                   PIC X(11)
020000             VALUE " FAILED   =".
020100     05  WS-SUM-FAILED            PIC ZZZZZZ9.
020200
020300 PROCEDURE DIVISION.
020400*****************************************************************
020500* 0100-MAIN-CONTROL - JOB ENTRY POINT
020600*****************************************************************
020700 0100-MAIN-CONTROL.
020800*    JOB ENTRY POINT - OPEN THE FILES, ZERO THE COUNTERS AND
020900*    DROP STRAIGHT INTO THE READ LOOP AT 0300
021000     ACCEPT WS-RUN-DATE FROM DATE.
021100     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
021200*    ALL THREE COUNTERS ARE ZEROED HERE RATHER THAN RELYING ON A
021300*    COMPILER-SUPPLIED INITIAL VALUE
021400     MOVE ZERO TO WS-COUNT-READ.
021500     MOVE ZERO TO WS-COUNT-SUCCESS.
021600     MOVE ZERO TO WS-COUNT-FAILED.
021700     GO TO 0300-READ-REQUEST.
021800
021900*****************************************************************
022000* 0200-OPEN-FILES
022100*****************************************************************
022200 0200-OPEN-FILES.
022300*    THE ACCOUNT FILE ITSELF IS OPENED/CLOSED PER-REQUEST AT
022400*    0400 BELOW, NOT HELD OPEN FOR THE WHOLE RUN
022500     OPEN INPUT BALANCE-UPDATE-REQUEST-FILE.
022600     IF WS-FS-UPDREQ NOT = "00"
022700         GO TO 9900-ABEND.
022800     OPEN OUTPUT BALANCE-UPDATE-RESULT-FILE.
022900     IF WS-FS-UPDRES NOT = "00"
023000         GO TO 9900-ABEND.
023100 0200-EXIT.
023200*    COMMON EXIT POINT FOR EVERY PERFORM ... THRU OF THIS
023300*    PARAGRAPH IN THE PROCEDURE DIVISION BELOW
023400     EXIT.
023500
023600*****************************************************************
023700* 0300-READ-REQUEST - MAIN LOOP, ONE PASS PER OVERWRITE REQUEST
023800*****************************************************************
023900 0300-READ-REQUEST.
024000*    MAIN READ LOOP - ONE UPDATE REQUEST PRODUCES EXACTLY ONE
024100*    RESULT RECORD, WRITTEN BELOW BEFORE LOOPING BACK
024200     READ BALANCE-UPDATE-REQUEST-FILE
024300         AT END GO TO 9000-END-OF-JOB.
024400     ADD 1 TO WS-COUNT-READ.
024500*    SAVED BEFORE THE ACCOUNT SCAN BEGINS - THE FD RECORD AREA
024600*    IS NOT GUARANTEED STABLE ACROSS THE OPEN/CLOSE AT 0400
024700     MOVE BUQ-TRANSACTION-ID TO WS-SAVED-TRANSACTION-ID.
024800     MOVE BUQ-USER-ID TO WS-SAVED-USER-ID.
024900     MOVE BUQ-USER-ID TO WS-USER-ID-WORK.
025000     MOVE BUQ-NEW-BALANCE TO WS-SAVED-NEW-BALANCE.
025100
025200     PERFORM 0400-UPDATE-ACCOUNT THRU 0400-EXIT.
025300
025400*    THREE-WAY OUTCOME - ACCOUNT NOT FOUND, A FILE-LEVEL REWRITE
025500*    ERROR, OR A CLEAN OVERWRITE - EACH BUILDS ITS OWN RESULT
025600     IF WS-ACCOUNT-NOT-FOUND
025700         PERFORM 0500-BUILD-NOTFOUND-RESULT THRU 0500-EXIT
025800     ELSE
025900         IF WS-REWRITE-ERROR
026000             PERFORM 0600-BUILD-ERROR-RESULT THRU 0600-EXIT
026100         ELSE
026200             PERFORM 0700-BUILD-SUCCESS-RESULT THRU 0700-EXIT.
026300
026400*    ONE RESULT LINE PER REQUEST, WHICHEVER OF THE THREE
026500*    PARAGRAPHS ABOVE BUILT IT
026600     WRITE BUR-BALANCE-UPDATE-RESULT.
026700     GO TO 0300-READ-REQUEST.
026800
026900*****************************************************************
027000* 0400-UPDATE-ACCOUNT - RESOLVES THE TARGET ACCOUNT AND APPLIES
027100* THE OVERWRITE IN THE SAME OPEN I-O PASS
027200*****************************************************************
027300 0400-UPDATE-ACCOUNT.
027400*    THE CALLER SUPPLIES THE ABSOLUTE NEW BALANCE - THIS IS A
027500*    DIRECT REPLACE, NEVER AN INCREMENT/DECREMENT (REQ 2255)
027600*    BOTH SWITCHES DEFAULT PESSIMISTIC SO AN EARLY GO TO 0400-
027700*    EXIT ON AN OPEN FAILURE LEAVES THEM IN THE RIGHT STATE
027800     SET WS-ACCOUNT-NOT-FOUND TO TRUE.
027900     SET WS-REWRITE-OK TO TRUE.
028000     OPEN I-O USER-ACCOUNT-FILE.
028100     IF WS-FS-USERACCT NOT = "00"
028200         SET WS-REWRITE-ERROR TO TRUE
028300         MOVE "Failed to update balance: cannot open account file"
028400             TO WS-DETAIL-MESSAGE
028500         GO TO 0400-EXIT.
028600
028700*****************************************************************
028800* 0410-SCAN-ACCOUNTS - REACHED ONLY WHEN THE ACCOUNT FILE OPENED
028900* CLEANLY. FALLS THROUGH FROM 0400 ON THE FIRST ITERATION.
029000*****************************************************************
029100 0410-SCAN-ACCOUNTS.
029200*    LINEAR SCAN, SAME REASON AS TRPOST01 0510 - NO ISAM HANDLER
029300*    ON THIS LPAR
029400     READ USER-ACCOUNT-FILE
029500         AT END GO TO 0420-SCAN-DONE.
029600*    NOT OUR RECORD - LOOP BACK FOR THE NEXT ONE
029700     IF UAC-USER-ID NOT = WS-SAVED-USER-ID
029800         GO TO 0410-SCAN-ACCOUNTS.
029900
030000*    MATCH FOUND - OVERWRITE THE STORED BALANCE IN PLACE
030100     SET WS-ACCOUNT-FOUND TO TRUE.
030200     MOVE WS-SAVED-NEW-BALANCE TO UAC-BALANCE.
030300*    RELATIVE-FILE REWRITE - THE INVALID KEY CONDITION HERE IS
030400*    A GENUINE FILE-LEVEL FAILURE, NOT A NOT-FOUND CASE, SINCE
030500*    THE RECORD WAS JUST READ SUCCESSFULLY ABOVE
030600     REWRITE UAC-USER-ACCOUNT
030700         INVALID KEY
030800             SET WS-REWRITE-ERROR TO TRUE
030900             MOVE "Failed to update balance: rewrite invalid key"
031000                 TO WS-DETAIL-MESSAGE.
031100
031200*****************************************************************
031300* 0420-SCAN-DONE - COMMON FALL-THROUGH FOR BOTH THE MATCHED AND
031400* END-OF-FILE PATHS OUT OF THE SCAN LOOP ABOVE
031500*****************************************************************
031600 0420-SCAN-DONE.
031700*    THE FILE IS CLOSED AND REOPENED FOR EVERY REQUEST - A
031800*    LINEAR SCAN OVER THE WHOLE FILE PER REQUEST IS COSTLY BUT
031900*    THIS BATCH RUNS OVERNIGHT AGAINST A MODEST ACCOUNT COUNT
032000     CLOSE USER-ACCOUNT-FILE.
032100 0400-EXIT.
032200*    COMMON EXIT FOR 0400-UPDATE-ACCOUNT'S PERFORM ... THRU
032300     EXIT.
032400
032500*****************************************************************
032600* 0500-BUILD-NOTFOUND-RESULT - ONLY REACHED WHEN 0400 LEFT THE
032700* FOUND SWITCH AT ITS PESSIMISTIC DEFAULT
032800*****************************************************************
032900 0500-BUILD-NOTFOUND-RESULT.
033000*    NO ACCOUNT ROW MATCHED THE REQUESTED USER-ID - REPORTED
033100*    WITH ITS OWN MESSAGE TEXT, SEPARATE FROM A REWRITE FAILURE
033200*    ON AN ACCOUNT THAT DOES EXIST (REQ 2255)
033300     MOVE WS-SAVED-TRANSACTION-ID TO BUR-TRANSACTION-ID.
033400     MOVE WS-SAVED-USER-ID TO BUR-USER-ID.
033500     SET BUR-FAILED TO TRUE.
033600*    CLEARED FIRST SO THE TRAILING BYTES OF THE PRIOR RECORD'S
033700*    MESSAGE TEXT NEVER SHOW THROUGH THE SHORTER STRING BELOW
033800     MOVE SPACES TO BUR-UPDATE-MESSAGE.
033900     STRING "User account not found: " DELIMITED BY SIZE
034000            WS-SAVED-USER-ID DELIMITED BY SIZE
034100            INTO BUR-UPDATE-MESSAGE.
034200     ADD 1 TO WS-COUNT-FAILED.
034300 0500-EXIT.
034400*    COMMON EXIT FOR 0500'S PERFORM ... THRU AT 0300
034500     EXIT.
034600
034700*****************************************************************
034800* 0600-BUILD-ERROR-RESULT - ONLY REACHED WHEN THE ACCOUNT
034900* EXISTED BUT THE REWRITE ITSELF FAILED AT 0410
035000*****************************************************************
035100 0600-BUILD-ERROR-RESULT.
035200*    ACCOUNT EXISTED BUT THE FILE-LEVEL REWRITE FAILED - THE
035300*    DETAIL MESSAGE SET AT 0400 IS CARRIED THROUGH AS-IS
035400     MOVE WS-SAVED-TRANSACTION-ID TO BUR-TRANSACTION-ID.
035500     MOVE WS-SAVED-USER-ID TO BUR-USER-ID.
035600     SET BUR-FAILED TO TRUE.
035700*    WS-DETAIL-MESSAGE IS ALREADY 60 BYTES, SAME WIDTH AS
035800*    BUR-UPDATE-MESSAGE - NO STRING/PADDING NEEDED HERE
035900     MOVE WS-DETAIL-MESSAGE TO BUR-UPDATE-MESSAGE.
036000     ADD 1 TO WS-COUNT-FAILED.
036100 0600-EXIT.
036200*    COMMON EXIT FOR 0600'S PERFORM ... THRU AT 0300
036300     EXIT.
036400
036500*****************************************************************
036600* 0700-BUILD-SUCCESS-RESULT - THE CLEAN PATH, ACCOUNT FOUND AND
036700* REWRITTEN WITHOUT ERROR
036800*****************************************************************
036900 0700-BUILD-SUCCESS-RESULT.
037000*    CLEAN OVERWRITE - NO DETAIL MESSAGE TEXT IS RETURNED ON A
037100*    SUCCESS RESULT
037200     MOVE WS-SAVED-TRANSACTION-ID TO BUR-TRANSACTION-ID.
037300     MOVE WS-SAVED-USER-ID TO BUR-USER-ID.
037400     SET BUR-SUCCESS TO TRUE.
037500     MOVE SPACES TO BUR-UPDATE-MESSAGE.
037600     ADD 1 TO WS-COUNT-SUCCESS.
037700 0700-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100* 9000-END-OF-JOB - NORMAL PROGRAM END
038200*****************************************************************
038300 9000-END-OF-JOB.
038400*    END-OF-JOB SUMMARY - READ ALWAYS EQUALS SUCCESS PLUS
038500*    FAILED, CHECKED BY OPERATIONS BEFORE THE NEXT STEP RUNS
038600     CLOSE BALANCE-UPDATE-REQUEST-FILE.
038700     CLOSE BALANCE-UPDATE-RESULT-FILE.
038800     MOVE WS-COUNT-READ    TO WS-SUM-READ.
038900     MOVE WS-COUNT-SUCCESS TO WS-SUM-SUCCESS.
039000     MOVE WS-COUNT-FAILED  TO WS-SUM-FAILED.
039100     DISPLAY WS-SUMMARY-LINE.
039200     STOP RUN.
039300
039400*****************************************************************
039500* 9900-ABEND - THE ONLY ABNORMAL EXIT IN THIS PROGRAM
039600*****************************************************************
039700 9900-ABEND.
039800*    UNRECOVERABLE FILE ERROR ON EITHER THE REQUEST OR THE
039900*    RESULT FILE - THE ACCOUNT FILE'S OWN OPEN FAILURES ARE
040000*    HANDLED IN LINE AT 0400 ABOVE, NOT HERE
040100     DISPLAY "ACCBALU - UNRECOVERABLE FILE ERROR".
040200     DISPLAY "WS-FS-UPDREQ   = " WS-FS-UPDREQ.
040300     DISPLAY "WS-FS-UPDRES   = " WS-FS-UPDRES.
040400     STOP RUN.
040500
