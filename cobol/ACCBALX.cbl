000100*****************************************************************
000200* ACCBALX
000300* UNIZARBANK  -  ACCOUNT BALANCE OVERWRITE (LEGACY TWO-ARG FORM)
000400*****************************************************************
000500* THE ORIGINAL, TRANSACTION-ID-LESS FORM OF THE OVERWRITE, KEPT
000600* ALIVE FOR ONE REASON ONLY - THE OVERNIGHT CORRECTION FEED
000700* STILL PRODUCES ITS INPUT IN THIS SHAPE. NEW WORK SHOULD USE
000800* ACCBALU, WHICH RETURNS A RESULT RECORD INSTEAD OF ABENDING.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  ACCBALX.
001200 AUTHOR.      R. SANJUAN.
001300 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001400 DATE-WRITTEN. JULY 1, 1996.
001500 DATE-COMPILED.
001600 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001700     CLASS "TR".
001800*****************************************************************
001900* CHANGE LOG
002000*   1996-07-01  R.SANJUAN   ORIGINAL PROGRAM. THE OLD TWO-FIELD
002100*                           CALL FORM FROM BEFORE THE RESULT-
002200*                           RECORD WRAPPER WENT IN (SEE ACCBALU)
002300*                           - KEPT FOR THE OVERNIGHT CORRECTION
002400*                           RUN, WHICH STILL FEEDS THIS FORMAT
002500*   1998-10-19  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
002600*   2003-01-22  M.CORTES    ACCOUNT FILE CONVERTED FROM THE OLD
002700*                           TARJETAS INDEX TO USER-ACCOUNT
002800*                           RELATIVE FILE (REQ 6041)
002900*   2003-02-05  M.CORTES    CONFIRMED THIS UNIT STILL ABENDS ON
003000*                           A MISSING ACCOUNT - DO NOT ADD A
003100*                           RESULT RECORD HERE, ACCBALU IS THE
003200*                           REPLACEMENT FOR THAT (REQ 6058)
003300*   2004-03-08  M.CORTES    BOV-NEW-BALANCE AND WS-SAVED-NEW-
003400*                           BALANCE WERE PACKED-DECIMAL - THE
003500*                           FORMAT STANDARDS AUDIT FOUND NO
003600*                           PACKED MONEY FIELD ANYWHERE ELSE IN
003700*                           THE SHOP. RECAST AS WHOLE-EUROS/
003800*                           CENTIMOS DISPLAY PAIRS (REQ 6700).
003900*                           READ/SUCCESS COUNTERS WERE ALSO
004000*                           PACKED - NOW BINARY
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400*    SAME PRODUCTION LPAR IMAGE AS THE REST OF THIS SUITE
004500 SOURCE-COMPUTER.  UNIZARBANK-3090.
004600 OBJECT-COMPUTER.  UNIZARBANK-3090.
004700 SPECIAL-NAMES.
004800*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
004900*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-ID IS "0" THRU "9"
005200     UPSI-0 IS ACCBALX-TEST-SWITCH.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    ONE OVERWRITE INSTRUCTION PER RECORD - NO RESULT FILE FOR
005700*    THIS LEGACY FORM, ONLY THE OVERNIGHT CORRECTION RUN FEEDS
005800*    THIS UNIT AND IT IS WATCHED FOR AN ABEND, NOT A RETURN CODE
005900     SELECT BALANCE-OVERWRITE-FILE ASSIGN TO ACCBALXQ
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-FS-OVRWRT.
006200
006300*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
006400*    THE TARGET ACCOUNT IS FOUND BY A LINEAR SCAN
006500     SELECT USER-ACCOUNT-FILE ASSIGN TO USERACCT
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-FS-USERACCT.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*    ONE OVERWRITE INSTRUCTION PER RECORD - NO TRANSACTION-ID
007300*    ON THIS LEGACY FORM, JUST THE USER-ID AND NEW BALANCE
007400 FD  BALANCE-OVERWRITE-FILE
007500     LABEL RECORD STANDARD.
007600 01  BOV-BALANCE-OVERWRITE.
007700*    TARGET USER-ID - MATCHED AGAINST UAC-USER-ID BY THE SCAN
007800     05  BOV-USER-ID                  PIC X(20).
007900*    ABSOLUTE VALUE TO STORE, SAME CONVENTION AS ACCBALU
008000     05  BOV-NEW-BALANCE.
008100         10  BOV-NEW-BALANCE-ENT      PIC S9(13).
008200         10  BOV-NEW-BALANCE-DEC      PIC 9(02).
008300*    UNUSED PAD TO THE FIXED INBOUND RECORD WIDTH
008400     05  FILLER                       PIC X(31).
008500
008600*    SHARED WITH TRPOST01/ACCBALQ/ACCBALU - SEE USERACCT.CPY
008700 FD  USER-ACCOUNT-FILE
008800     LABEL RECORD STANDARD.
008900 COPY USERACCT.
009000
009100 WORKING-STORAGE SECTION.
009200*    OVRWRT - REQUEST FILE STATUS, CHECKED AT 0200 OPEN ONLY
009300 77  WS-FS-OVRWRT                 PIC X(02).
009400*    USERACCT - ACCOUNT FILE STATUS, CHECKED AT EVERY 0400
009500*    OPEN SINCE THE FILE IS CYCLED PER-REQUEST, NOT HELD OPEN
009600 77  WS-FS-USERACCT               PIC X(02).
009700
009800*    READ/SUCCESS COUNTERS FOR THE END-OF-JOB LINE. AN INTERNAL
009900*    FORMAT AUDIT FOUND THESE PACKED-DECIMAL, WHICH THIS SHOP
010000*    NEVER USES - RECAST AS BINARY (REQ 6700/6701)
010100 77  WS-COUNT-READ                PIC 9(07) COMP.
010200 77  WS-COUNT-SUCCESS             PIC 9(07) COMP.
010300
010400*    F/N - SET BY 0400 FOR EVERY REQUEST, TESTED BY 0300
010500 01  WS-FOUND-SW                  PIC X(01).
010600     88  WS-ACCOUNT-FOUND         VALUE "F".
010700     88  WS-ACCOUNT-NOT-FOUND     VALUE "N".
010800
010900*****************************************************************
011000* SAVED REQUEST FIELDS - THE FD RECORD AREA IS NOT TRUSTED TO
011100* SURVIVE THE OPEN/CLOSE CYCLE THE ACCOUNT SCAN GOES THROUGH.
011200* SIGN-VIEW REDEFINES LETS AN OPERATOR CONFIRM FROM A DUMP
011300* WHETHER A REQUESTED OVERWRITE WOULD DRIVE THE ACCOUNT
011400* NEGATIVE (SEE USERACCT.CPY REQ 5518)
011500*****************************************************************
011600 01  WS-SAVED-REQUEST.
011700     05  WS-SAVED-USER-ID             PIC X(20).
011800     05  WS-SAVED-NEW-BALANCE.
011900         10  WS-SAVED-NEW-BALANCE-ENT PIC S9(13).
012000         10  WS-SAVED-NEW-BALANCE-DEC PIC 9(02).
012100 01  WS-SAVED-BALANCE-SIGN REDEFINES WS-SAVED-NEW-BALANCE.
012200     05  WS-SAVED-BALANCE-SIGN-BYTE   PIC X(01).
012300     05  FILLER                       PIC X(14).
012400
012500*****************************************************************
012600* USER-ID KEPT IN AN ALTERNATE NUMERIC VIEW - SEE TRPOST01
012700* CHANGE LOG 1995-03-06 FOR WHY THIS HABIT STUCK AROUND
012800*****************************************************************
012900*    X-VIEW IS THE ONE MOVED FROM BOV-USER-ID
013000 01  WS-USER-ID-WORK.
013100     05  WS-USER-ID-X                 PIC X(20).
013200*    NUMERIC-DIGITS VIEW - DUMP-ONLY, NOT REFERENCED BY ANY
013300*    MOVE OR COMPARE IN THIS PROGRAM
013400 01  WS-USER-ID-DIGITS REDEFINES WS-USER-ID-WORK.
013500     05  WS-USER-ID-NUM               PIC 9(20).
013600
013700*****************************************************************
013800* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
013900*****************************************************************
014000*    BROKEN OUT CC/YY/MM/DD, SAME SHAPE AS THE ACCEPT-FROM-DATE
014100*    WORK AREA IN EVERY OTHER PROGRAM IN THIS SUITE
014200 01  WS-RUN-DATE.
014300     05  WS-RUN-DATE-CC           PIC 9(02).
014400     05  WS-RUN-DATE-YY           PIC 9(02).
014500     05  WS-RUN-DATE-MM           PIC 9(02).
014600     05  WS-RUN-DATE-DD           PIC 9(02).
014700*    SIX-DIGIT COLLAPSED VIEW - NOT CURRENTLY MOVED-FROM, HELD
014800*    FOR THE DAY A YYMMDD FORM IS NEEDED ON THE SUMMARY LINE
014900 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
015000     05  FILLER                   PIC 9(02).
015100     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
015200
015300*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
015400*    NEXT SCHEDULED STEP IS EVER RELEASED
015500 01  WS-SUMMARY-LINE.
015600     05  FILLER                   PIC X(20)
015700             VALUE "ACCBALX END OF JOB  ".
015800     05  FILLER                   PIC X(11)
015900             VALUE "READ      =".
016000     05  WS-SUM-READ              PIC ZZZZZZ9.
016100     05  FILLER                   PIC X(11)
016200             VALUE " SUCCESS  =".
016300     05  WS-SUM-SUCCESS           PIC ZZZZZZ9.
016400
016500 PROCEDURE DIVISION.
016600*****************************************************************
016700* 0100-MAIN-CONTROL - JOB ENTRY POINT
016800*****************************************************************
016900 0100-MAIN-CONTROL.
017000*    JOB ENTRY POINT - OPEN THE FILE, ZERO THE COUNTERS AND
017100*    DROP STRAIGHT INTO THE READ LOOP AT 0300
017200     ACCEPT WS-RUN-DATE FROM DATE.
017300     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
017400*    BOTH COUNTERS ZEROED HERE RATHER THAN RELYING ON A
017500*    COMPILER-SUPPLIED INITIAL VALUE
017600     MOVE ZERO TO WS-COUNT-READ.
017700     MOVE ZERO TO WS-COUNT-SUCCESS.
017800     GO TO 0300-READ-REQUEST.
017900
018000*****************************************************************
018100* 0200-OPEN-FILES
018200*****************************************************************
018300 0200-OPEN-FILES.
018400*    THE ACCOUNT FILE ITSELF IS OPENED/CLOSED PER-REQUEST AT
018500*    0400 BELOW, NOT HELD OPEN FOR THE WHOLE RUN
018600     OPEN INPUT BALANCE-OVERWRITE-FILE.
018700     IF WS-FS-OVRWRT NOT = "00"
018800         GO TO 9900-ABEND.
018900 0200-EXIT.
019000*    COMMON EXIT POINT FOR THIS PARAGRAPH'S PERFORM ... THRU
019100     EXIT.
019200
019300*****************************************************************
019400* 0300-READ-REQUEST - MAIN LOOP, ONE PASS PER OVERWRITE REQUEST
019500*****************************************************************
019600 0300-READ-REQUEST.
019700*    MAIN READ LOOP - UNLIKE ACCBALU THIS UNIT WRITES NO RESULT
019800*    RECORD AT ALL, IT JUST COUNTS OR ABENDS
019900     READ BALANCE-OVERWRITE-FILE
020000         AT END GO TO 9000-END-OF-JOB.
020100     ADD 1 TO WS-COUNT-READ.
020200*    SAVED BEFORE THE ACCOUNT SCAN BEGINS - THE FD RECORD AREA
020300*    IS NOT GUARANTEED STABLE ACROSS THE OPEN/CLOSE AT 0400
020400     MOVE BOV-USER-ID TO WS-SAVED-USER-ID.
020500     MOVE BOV-USER-ID TO WS-USER-ID-WORK.
020600     MOVE BOV-NEW-BALANCE TO WS-SAVED-NEW-BALANCE.
020700
020800     PERFORM 0400-UPDATE-ACCOUNT THRU 0400-EXIT.
020900
021000*    A MISSING ACCOUNT IS FATAL FOR THIS LEGACY FORM, UNLIKE
021100*    ACCBALU WHICH RETURNS A FAILED RESULT RECORD INSTEAD
021200     IF WS-ACCOUNT-NOT-FOUND
021300         GO TO 9900-ABEND.
021400
021500     ADD 1 TO WS-COUNT-SUCCESS.
021600     GO TO 0300-READ-REQUEST.
021700
021800*****************************************************************
021900* 0400-UPDATE-ACCOUNT - RESOLVES THE TARGET ACCOUNT AND APPLIES
022000* THE OVERWRITE IN THE SAME OPEN I-O PASS
022100*****************************************************************
022200 0400-UPDATE-ACCOUNT.
022300*    NO RESULT RECORD FOR THIS UNIT - A MISSING ACCOUNT IS A
022400*    FATAL CONDITION, UNLIKE ACCBALU (REQ 6058)
022500*    DEFAULTS PESSIMISTIC SO AN EARLY GO TO 9900-ABEND ON AN
022600*    OPEN FAILURE NEVER LEAVES THE SWITCH LOOKING SUCCESSFUL
022700     SET WS-ACCOUNT-NOT-FOUND TO TRUE.
022800     OPEN I-O USER-ACCOUNT-FILE.
022900     IF WS-FS-USERACCT NOT = "00"
023000         GO TO 9900-ABEND.
023100
023200*****************************************************************
023300* 0410-SCAN-ACCOUNTS - REACHED ONLY WHEN THE ACCOUNT FILE OPENED
023400* CLEANLY. FALLS THROUGH FROM 0400 ON THE FIRST ITERATION.
023500*****************************************************************
023600 0410-SCAN-ACCOUNTS.
023700*    LINEAR SCAN, SAME REASON AS TRPOST01 0510 - NO ISAM HANDLER
023800*    ON THIS LPAR
023900     READ USER-ACCOUNT-FILE
024000         AT END GO TO 0420-SCAN-DONE.
024100*    NOT OUR RECORD - LOOP BACK FOR THE NEXT ONE
024200     IF UAC-USER-ID NOT = WS-SAVED-USER-ID
024300         GO TO 0410-SCAN-ACCOUNTS.
024400
024500*    MATCH FOUND - OVERWRITE THE STORED BALANCE IN PLACE
024600     SET WS-ACCOUNT-FOUND TO TRUE.
024700     MOVE WS-SAVED-NEW-BALANCE TO UAC-BALANCE.
024800*    A REWRITE FAILURE HERE ABENDS THE RUN OUTRIGHT - THIS
024900*    LEGACY FORM HAS NO PARTIAL-FAILURE RESULT RECORD TO WRITE
025000     REWRITE UAC-USER-ACCOUNT
025100         INVALID KEY GO TO 9900-ABEND.
025200
025300*****************************************************************
025400* 0420-SCAN-DONE - COMMON FALL-THROUGH FOR BOTH THE MATCHED AND
025500* END-OF-FILE PATHS OUT OF THE SCAN LOOP ABOVE
025600*****************************************************************
025700 0420-SCAN-DONE.
025800*    CLOSED AND REOPENED PER REQUEST, SAME AS ACCBALU
025900     CLOSE USER-ACCOUNT-FILE.
026000 0400-EXIT.
026100*    COMMON EXIT FOR 0400-UPDATE-ACCOUNT'S PERFORM ... THRU
026200     EXIT.
026300
026400*****************************************************************
026500* 9000-END-OF-JOB - NORMAL PROGRAM END
026600*****************************************************************
026700 9000-END-OF-JOB.
026800*    END-OF-JOB SUMMARY - READ ALWAYS EQUALS SUCCESS SINCE ANY
026900*    FAILURE PATH ABENDS THE RUN BEFORE REACHING HERE
027000     CLOSE BALANCE-OVERWRITE-FILE.
027100     MOVE WS-COUNT-READ    TO WS-SUM-READ.
027200     MOVE WS-COUNT-SUCCESS TO WS-SUM-SUCCESS.
027300     DISPLAY WS-SUMMARY-LINE.
027400     STOP RUN.
027500
027600*****************************************************************
027700* 9900-ABEND - THE ONLY WAY OUT OF THIS PROGRAM WHEN SOMETHING
027800* GOES WRONG - THIS LEGACY FORM HAS NO GRACEFUL FAILED-RESULT
027900* PATH, BY DESIGN (REQ 6058)
028000*****************************************************************
028100 9900-ABEND.
028200*    UNRECOVERABLE FILE ERROR OR A MISSING ACCOUNT - THE
028300*    OFFENDING USER-ID IS DUMPED FOR THE OPERATOR TO TRACE
028400*    BACK TO THE OVERNIGHT CORRECTION FEED
028500     DISPLAY "ACCBALX - UNRECOVERABLE ERROR OR ACCOUNT NOT FOUND".
028600     DISPLAY "WS-FS-OVRWRT   = " WS-FS-OVRWRT.
028700     DISPLAY "WS-FS-USERACCT = " WS-FS-USERACCT.
028800     DISPLAY "WS-SAVED-USER-ID = " WS-SAVED-USER-ID.
028900     STOP RUN.
029000
