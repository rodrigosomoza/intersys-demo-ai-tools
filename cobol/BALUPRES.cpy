000100*****************************************************************
000200* BALUPRES.CPY
000300* UNIZARBANK   -  BALANCE UPDATE RESULT RECORD
000400*****************************************************************
000500* OUTPUT OF THE REQUEST/RESPONSE BALANCE-WRITE UNIT (ACCBALU).
000600* THE LEGACY TWO-ARG WRITE UNIT (ACCBALX) NEVER WRITES ONE OF
000700* THESE - IT STILL ABENDS ON A MISSING ACCOUNT, PER THE OLD
000800* CALL FORM IT PRESERVES - SO THIS LAYOUT IS NOT SHARED THERE.
000900*****************************************************************
001000* CHANGE LOG
001100*   1996-06-18  R.SANJUAN   ORIGINAL LAYOUT
001200*   1997-09-30  J.OLLETA    ADDED BUR-BRANCH-CODE SO A RESULT
001300*                           LINE CAN BE SORTED BY SUCURSAL
001400*                           WITHOUT REJOINING TO USERACCT (REQ
001500*                           2114)
001600*   1998-11-09  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
001700*   2001-01-15  M.CORTES    ADDED BUR-UPDATE-DATE/TIME AND
001800*                           BUR-OPERATOR-ID, SAME SHOP-WIDE
001900*                           AUDIT TRAIL INITIATIVE AS
002000*                           USERACCT.CPY (REQ 4790)
002100*   2003-01-22  M.CORTES    UPDATE-MESSAGE WIDENED TO X(60) SO
002200*                           THE ACCOUNT-NOT-FOUND TEXT FITS THE
002300*                           FULL USER-ID - REQ 6041
002400*   2003-08-14  M.CORTES    ADDED BUR-REASON-CODE ALONGSIDE THE
002500*                           FREE-TEXT UPDATE-MESSAGE SO THE
002600*                           RECONCILIATION JOB CAN FILTER ON A
002700*                           FIXED CODE INSTEAD OF SCANNING TEXT
002800*                           (REQ 6041)
002900*   2004-03-08  M.CORTES    THE FORMAT STANDARDS AUDIT FOUND NO
003000*                           PACKED FIELDS ON THIS RECORD - NONE
003100*                           ADDED. BATCH-RUN-ID ADDED FOR THE
003200*                           SAME AUDIT'S TRACEABILITY PASS -
003300*                           REQ 6700
003400*   2004-03-18  M.CORTES    ADDED BUR-RESERVED-FUTURE-1 AND A
003500*                           DIGITS-VIEW REDEFINES OVER THE
003600*                           TRANSACTION-ID, MATCHING THE
003700*                           EQUIVALENT WORK ON TRANFREQ.CPY -
003800*                           REQ 6720
003900*****************************************************************
004000 01  BUR-BALANCE-UPDATE-RESULT.
004100     05  BUR-TRANSACTION-ID           PIC X(20).
004200     05  BUR-USER-ID                  PIC X(20).
004300*    SUCURSAL OF THE ACCOUNT UPDATED, FOR SORT/SUMMARY BY BRANCH
004400*    (REQ 2114)
004500     05  BUR-BRANCH-CODE               PIC X(04).
004600         88  BUR-BRANCH-CENTRAL        VALUE "0001".
004700     05  BUR-UPDATE-STATUS            PIC X(7).
004800         88  BUR-SUCCESS              VALUE "SUCCESS".
004900         88  BUR-FAILED               VALUE "FAILED ".
005000*    FIXED CODE COMPANION TO THE FREE-TEXT MESSAGE BELOW, SO
005100*    RECONCILIATION CAN FILTER WITHOUT SCANNING TEXT (REQ 6041)
005200     05  BUR-REASON-CODE               PIC X(02).
005300         88  BUR-REASON-NONE            VALUE "  ".
005400         88  BUR-REASON-NOT-FOUND       VALUE "NF".
005500         88  BUR-REASON-BAD-STATUS      VALUE "BS".
005600     05  BUR-UPDATE-MESSAGE           PIC X(60).
005700*    WHEN AND UNDER WHICH RUN THE UPDATE WAS ATTEMPTED (REQ 4790)
005800     05  BUR-UPDATE-DATE.
005900         10  BUR-UPDATE-DATE-CC       PIC 9(02).
006000         10  BUR-UPDATE-DATE-YY       PIC 9(02).
006100         10  BUR-UPDATE-DATE-MM       PIC 9(02).
006200         10  BUR-UPDATE-DATE-DD       PIC 9(02).
006300     05  BUR-UPDATE-TIME               PIC 9(06).
006400     05  BUR-OPERATOR-ID               PIC X(08).
006500     05  BUR-BATCH-RUN-ID              PIC X(08).
006600*    RESERVED AHEAD OF THE PLANNED RETRY-COUNT FIELD (REQ 6720)
006700     05  BUR-RESERVED-FUTURE-1         PIC X(10).
006800     05  FILLER                        PIC X(09).
006900
007000*****************************************************************
007100* DIGITS-VIEW OF THE TRANSACTION-ID - SAME PURPOSE AS THE
007200* EQUIVALENT REDEFINES ON TRANFREQ.CPY (REQ 6720)
007300*****************************************************************
007400 01  BUR-TRANSACTION-ID-DIGITS REDEFINES BUR-TRANSACTION-ID
007500                                   PIC 9(20).
007600
