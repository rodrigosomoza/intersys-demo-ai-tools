000100*****************************************************************
000200* TRANFREQ.CPY
000300* UNIZARBANK   -  TRANSFER REQUEST RECORD  (INPUT TRANSACTION)
000400*****************************************************************
000500* ONE RECORD PER TRANSFER INSTRUCTION READ BY THE NIGHTLY
000600* TRANSFER-POSTING BATCH RUN (TRPOST01). ONE INPUT RECORD
000700* PRODUCES EXACTLY ONE TRANSFER-RESULT RECORD.
000800*****************************************************************
000900* CHANGE LOG
001000*   1995-03-06  J.OLLETA    ORIGINAL LAYOUT FOR TRPOST01
001100*   1996-04-02  R.SANJUAN   ADDED TRQ-BRANCH-CODE AND
001200*                           TRQ-CHANNEL-CODE AHEAD OF THE NEW
001300*                           ATM TRANSFER-ORDER FEED - THE
001400*                           OVERNIGHT RUN NEEDED TO KNOW WHERE
001500*                           AND HOW EACH TRANSFER WAS ENTERED
001600*                           (REQ 1980)
001700*   1996-11-19  R.SANJUAN   ADDED FILLER RESERVE FOR FUTURE
001800*                           SETTLEMENT-DATE FIELD (NOT USED YET)
001900*   1997-02-11  R.SANJUAN   ADDED TRQ-CURRENCY PER REQ 2290
002000*                           (MULTI-CURRENCY PILOT), SAME REQUEST
002100*                           THAT ADDED CURRENCY TO USERACCT.CPY
002200*   1998-09-02  J.OLLETA    Y2K - CONFIRMED NO 2-DIGIT YEAR
002300*                           FIELDS IN THIS COPYBOOK
002400*   1999-08-30  J.OLLETA    THE 1996-11-19 RESERVE WAS FINALLY
002500*                           SPENT - ADDED TRQ-REQUEST-DATE AND
002600*                           TRQ-REQUEST-TIME SO A TRANSFER
002700*                           INSTRUCTION CAN BE TIMESTAMPED FOR
002800*                           THE AUDIT TRAIL (REQ 3402)
002900*   2001-01-15  M.CORTES    ADDED TRQ-SUBMIT-OPERATOR AND
003000*                           TRQ-BATCH-RUN-ID, SAME SHOP-WIDE
003100*                           AUDIT TRAIL INITIATIVE AS
003200*                           USERACCT.CPY (REQ 4790)
003300*   2001-05-14  M.CORTES    RE-VERIFIED AMOUNT SCALE AFTER
003400*                           REQ 4471 (CENTIMOS -> EUROS MIGR)
003500*   2002-11-08  M.CORTES    ADDED TRQ-PRIORITY-CODE FOR THE
003600*                           URGENT-TRANSFER FAST-LANE PILOT
003700*                           (REQ 5290)
003800*   2004-03-08  M.CORTES    TRQ-AMOUNT WAS PACKED-DECIMAL - THE
003900*                           FORMAT STANDARDS AUDIT FOUND NO OTHER
004000*                           MONEY FIELD IN THE SHOP PACKED THIS
004100*                           WAY. SPLIT INTO WHOLE-EUROS/CENTIMOS
004200*                           DISPLAY FIELDS TO MATCH THE TELLER
004300*                           SIDE (SEE EURENT/EURDEC) - REQ 6700
004400*   2004-03-18  M.CORTES    SAME AUDIT ADDED TRQ-RESERVED-
004500*                           FUTURE-1 AND A DIGITS-VIEW REDEFINES
004600*                           OVER THE TRANSACTION-ID SO AN
004700*                           OPERATOR CAN CONFIRM FROM A DUMP
004800*                           WHETHER THIS FEED IS STILL USING
004900*                           NUMERIC-STYLE IDS - REQ 6720
005000*****************************************************************
005100 01  TRQ-TRANSFER-REQUEST.
005200     05  TRQ-TRANSACTION-ID           PIC X(20).
005300     05  TRQ-SENDER-USER-ID           PIC X(20).
005400     05  TRQ-RECEIVER-USER-ID         PIC X(20).
005500*    SUCURSAL AND ENTRY CHANNEL FOR THIS INSTRUCTION - NEITHER
005600*    IS READ BY TRPOST01 TODAY, BOTH ARE CARRIED FOR THE
005700*    DOWNSTREAM CHANNEL-VOLUME REPORT (REQ 1980)
005800     05  TRQ-BRANCH-CODE               PIC X(04).
005900         88  TRQ-BRANCH-CENTRAL        VALUE "0001".
006000     05  TRQ-CHANNEL-CODE               PIC X(02).
006100         88  TRQ-CHANNEL-ATM            VALUE "AT".
006200         88  TRQ-CHANNEL-WEB            VALUE "WB".
006300         88  TRQ-CHANNEL-BRANCH         VALUE "BR".
006400         88  TRQ-CHANNEL-MOBILE         VALUE "MB".
006500     05  TRQ-CURRENCY                  PIC X(03).
006600         88  TRQ-CURRENCY-EUR           VALUE "EUR".
006700         88  TRQ-CURRENCY-USD           VALUE "USD".
006800     05  TRQ-AMOUNT.
006900         10  TRQ-AMOUNT-ENT            PIC S9(13).
007000         10  TRQ-AMOUNT-DEC            PIC 9(02).
007100*    WHEN THE INSTRUCTION WAS SUBMITTED - FILLED IN BY THE
007200*    UPSTREAM ORDER-ENTRY SYSTEM, NOT BY TRPOST01 (REQ 3402)
007300     05  TRQ-REQUEST-DATE.
007400         10  TRQ-REQUEST-DATE-CC       PIC 9(02).
007500         10  TRQ-REQUEST-DATE-YY       PIC 9(02).
007600         10  TRQ-REQUEST-DATE-MM       PIC 9(02).
007700         10  TRQ-REQUEST-DATE-DD       PIC 9(02).
007800     05  TRQ-REQUEST-TIME              PIC 9(06).
007900*    WHO/WHAT SUBMITTED THE INSTRUCTION AND UNDER WHICH BATCH
008000*    RUN IT ARRIVED (REQ 4790)
008100     05  TRQ-SUBMIT-OPERATOR           PIC X(08).
008200     05  TRQ-BATCH-RUN-ID              PIC X(08).
008300*    FAST-LANE FLAG FOR THE URGENT-TRANSFER PILOT - TRPOST01
008400*    DOES NOT YET TREAT URGENT TRANSFERS ANY DIFFERENTLY, THE
008500*    FIELD IS CARRIED FOR THE PLANNED PRIORITY QUEUE (REQ 5290)
008600     05  TRQ-PRIORITY-CODE             PIC X(01).
008700         88  TRQ-PRIORITY-NORMAL       VALUE "N".
008800         88  TRQ-PRIORITY-URGENT       VALUE "U".
008900*    RESERVED AHEAD OF THE PLANNED SETTLEMENT-DATE FIELD THAT
009000*    THE 1996-11-19 ENTRY ABOVE ORIGINALLY SET THIS SPACE ASIDE
009100*    FOR (REQ 6720)
009200     05  TRQ-RESERVED-FUTURE-1         PIC X(10).
009300     05  FILLER                        PIC X(08).
009400
009500*****************************************************************
009600* NUMERIC-DIGITS VIEW OF THE TRANSACTION-ID - LETS AN OPERATOR
009700* CONFIRM FROM A DUMP WHETHER THIS FEED IS CARRYING A NUMERIC-
009800* STYLE TRANSACTION-ID, SAME HABIT USRINFQ USES FOR ITS OWN
009900* GROUP-LEVEL TRANSACTION-ID (REQ 6720)
010000*****************************************************************
010100 01  TRQ-TRANSACTION-ID-DIGITS REDEFINES TRQ-TRANSACTION-ID
010200                                   PIC 9(20).
010300
