000100*****************************************************************
000200* TRPOST01
000300* UNIZARBANK  -  NIGHTLY TRANSFER POSTING BATCH RUN
000400*****************************************************************
000500* READS THE PENDING TRANSFER QUEUE ONE RECORD AT A TIME AND
000600* POSTS EACH INSTRUCTION AGAINST THE USER-ACCOUNT FILE, WRITING
000700* ONE SUCCEED/FAILED RESULT LINE FOR EVERY REQUEST IT READS.
000800* RUNS UNATTENDED OVERNIGHT - THERE IS NO OPERATOR INTERVENTION
000900* ONCE THE JOB STEP STARTS, SO EVERY GATE BELOW HAS TO BE ABLE
001000* TO DECIDE FOR ITSELF WITHOUT A CONSOLE PROMPT.
001100*****************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.  TRPOST01.
001400 AUTHOR.      J. OLLETA.
001500 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001600 DATE-WRITTEN. MARCH 6, 1995.
001700 DATE-COMPILED.
001800 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001900     CLASS "TR".
002000*****************************************************************
002100* CHANGE LOG
002200*   1995-03-06  J.OLLETA    ORIGINAL PROGRAM. READS THE PENDING
002300*                           TRANSFER QUEUE, POSTS ONE ENTRY PER
002400*                           RECORD AGAINST THE ACCOUNT FILE
002500*   1995-09-14  J.OLLETA    ADDED END-OF-JOB SUCCEED/FAILED
002600*                           COUNT LINE PER OPERATIONS REQ 1187
002700*   1996-11-19  R.SANJUAN   TRANSACTION-ID ECHO CHECK ADDED -
002800*                           REJECTS THE RECORD IF THE BALANCE
002900*                           LOOKUP DOES NOT ECHO BACK THE SAME
003000*                           TRANSACTION-ID (REQ 2114)
003100*   1997-02-11  R.SANJUAN   SENDER-NOT-FOUND NOW DEFAULTS TO A
003200*                           ZERO BALANCE INSTEAD OF ABENDING
003300*   1998-09-02  J.OLLETA    Y2K - VERIFIED NO 2-DIGIT YEAR
003400*                           FIELDS ARE USED FOR ANY BUSINESS
003500*                           COMPARISON IN THIS PROGRAM
003600*   1998-09-15  J.OLLETA    Y2K - RUN-DATE WORK AREA CONVERTED
003700*                           TO ACCEPT A 4-DIGIT CENTURY
003800*   2000-01-07  M.CORTES    CONFIRMED CLEAN RUN OVER THE 1999-
003900*                           2000 ROLLOVER, NO CHANGE REQUIRED
004000*   2001-05-14  M.CORTES    AMOUNT MUST BE GREATER THAN ZERO -
004100*                           REJECTED BEFORE THE FUNDS CHECK NOW
004200*                           RUNS (REQ 4471)
004300*   2003-01-22  M.CORTES    ACCOUNT FILE CONVERTED FROM THE OLD
004400*                           INDEXED TARJETAS/MOVIMIENTOS PAIR TO
004500*                           A SINGLE RELATIVE USER-ACCOUNT FILE
004600*                           (REQ 6041) - SEE USERACCT.CPY
004700*   2004-03-08  M.CORTES    WS-SENDER-BALANCE/WS-NEW-BALANCE WERE
004800*                           PACKED-DECIMAL - THE FORMAT STANDARDS
004900*                           AUDIT FOUND NO PACKED MONEY FIELD
005000*                           ANYWHERE ELSE IN THE SHOP. RECAST AS
005100*                           WHOLE-EUROS/CENTIMOS DISPLAY PAIRS,
005200*                           ARITHMETIC NOW DONE ON A CENTIMOS
005300*                           WORK FIELD VIA THE NEW 0480/0485
005400*                           CONVERSION PAIR (REQ 6700)
005500*   2004-03-11  M.CORTES    INTERNAL AUDIT OF THE TRANSACTION-ID
005600*                           ECHO CHECK ADDED IN 1996 FOUND THE
005700*                           ECHOED VALUE WAS BEING SET FROM THE
005800*                           REQUEST ITSELF - THE MISMATCH COULD
005900*                           NEVER FIRE. WS-LOOKUP-ECHO-ID NOW
006000*                           STARTS BLANK AND IS ONLY STAMPED FROM
006100*                           THE REQUEST ONCE THE ACCOUNT-FILE
006200*                           SCAN CLOSES CLEAN, SO A CLOSE FAILURE
006300*                           ON USER-ACCOUNT-FILE NOW GENUINELY
006400*                           FAILS THE TRANSFER (REQ 6702)
006500*   2004-03-15  M.CORTES    INTERNAL AUDIT OF THE 2001-05-14
006600*                           AMOUNT CHECK FOUND IT TESTED ONLY THE
006700*                           WHOLE-EUROS PART - A REQUEST FOR ONLY
006800*                           CENTIMOS (E.G. 0.50) FELL THROUGH THE
006900*                           ENT-ONLY GATE AND WAS WRONGLY REJECTED
007000*                           0400 NOW FOLDS THE AMOUNT TO A SINGLE
007100*                           CENTIMOS VALUE VIA 0480 BEFORE TESTING
007200*                           IT AGAINST ZERO. SAME AUDIT FOUND
007300*                           WS-SENDER-BALANCE WAS LEFT AT WHATEVER
007400*                           THE PRIOR RECORD'S LOOKUP LEFT IN IT
007500*                           WHEN A RECORD FAILED THIS CHECK, SINCE
007600*                           0500 NEVER RUNS ON THAT PATH - A FAILE
007700*                           RESULT COULD REPORT A DIFFERENT
007800*                           SENDER'S BALANCE. WS-SENDER-BALANCE IS
007900*                           NOW ZEROED AT THE TOP OF EVERY READ,
008000*                           BEFORE 0400 IS EVEN PERFORMED (REQ 671
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400*    3090 IS THE PRODUCTION LPAR IMAGE - THE TEST LPAR RUNS THE
008500*    SAME LOAD MODULE, SEE THE UPSI-0 TEST SWITCH BELOW
008600 SOURCE-COMPUTER.  UNIZARBANK-3090.
008700 OBJECT-COMPUTER.  UNIZARBANK-3090.
008800 SPECIAL-NAMES.
008900*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
009000*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
009100*    C01/TOP-OF-FORM IS CARRIED HERE FOR PARITY WITH THE OTHER
009200*    PROGRAMS IN THIS SUITE EVEN THOUGH TRPOST01 PRODUCES NO
009300*    PRINTED REPORT OF ITS OWN, ONLY THE CONSOLE SUMMARY AT 9000
009400     C01 IS TOP-OF-FORM
009500     CLASS NUMERIC-ID IS "0" THRU "9"
009600     UPSI-0 IS TRPOST-TEST-SWITCH.
009700
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000*    PENDING TRANSFER QUEUE - ONE LINE PER TRANSFER INSTRUCTION
010100     SELECT TRANSFER-REQUEST-FILE ASSIGN TO TRANFREQ
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS WS-FS-TRANFREQ.
010400
010500*    ONE RESULT LINE WRITTEN PER REQUEST READ, SAME ORDER
010600     SELECT TRANSFER-RESULT-FILE ASSIGN TO XFRRSLT
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WS-FS-XFRRSLT.
010900
011000*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
011100*    ACCESS IS BY LINEAR SCAN, NOT BY RECORD KEY (SEE 0510)
011200     SELECT USER-ACCOUNT-FILE ASSIGN TO USERACCT
011300         ORGANIZATION IS RELATIVE
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS IS WS-FS-USERACCT.
011600
011700 DATA DIVISION.
011800 FILE SECTION.
011900*    ONE TRANSFER INSTRUCTION PER RECORD - SEE TRANFREQ.CPY
012000 FD  TRANSFER-REQUEST-FILE
012100     LABEL RECORD STANDARD.
012200 COPY TRANFREQ.
012300
012400*    ONE RESULT LINE PER REQUEST READ - SEE XFRRSLT.CPY
012500 FD  TRANSFER-RESULT-FILE
012600     LABEL RECORD STANDARD.
012700 COPY XFRRSLT.
012800
012900*    SHARED WITH ACCBALQ/ACCBALU/ACCBALX - SEE USERACCT.CPY
013000 FD  USER-ACCOUNT-FILE
013100     LABEL RECORD STANDARD.
013200 COPY USERACCT.
013300
013400 WORKING-STORAGE SECTION.
013500*    ONE FILE-STATUS BYTE PAIR PER SELECT ABOVE - CHECKED AFTER
013600*    EVERY OPEN/CLOSE AND DUMPED IN FULL BY 9900-ABEND
013700 77  WS-FS-TRANFREQ               PIC X(02).
013800 77  WS-FS-XFRRSLT                PIC X(02).
013900 77  WS-FS-USERACCT               PIC X(02).
014000
014100*****************************************************************
014200* READ/SUCCEED/FAILED COUNTERS FOR THE END-OF-JOB LINE. AN
014300* INTERNAL FORMAT AUDIT FOUND THESE WERE PACKED-DECIMAL, WHICH
014400* THIS SHOP NEVER USES - RECAST AS BINARY (REQ 6700/6701)
014500*****************************************************************
014600 77  WS-COUNT-READ                PIC 9(07) COMP.
014700 77  WS-COUNT-SUCCEED             PIC 9(07) COMP.
014800 77  WS-COUNT-FAILED              PIC 9(07) COMP.
014900
015000*    ONE SWITCH PER DECISION POINT IN THE 0300 READ LOOP -
015100*    KEPT SEPARATE RATHER THAN ONE COMBINED STATUS CODE SO EACH
015200*    IF TEST BELOW READS AS PLAIN ENGLISH
015300 01  WS-REQUEST-SWITCHES.
015400*    V/I - SET AT 0400, TESTED IMMEDIATELY AFTER BY 0300
015500     05  WS-VALID-SW              PIC X(01).
015600         88  WS-VALID-REQUEST     VALUE "V".
015700         88  WS-INVALID-REQUEST   VALUE "I".
015800*    K/M - SET AT 0520 ONCE THE ACCOUNT-FILE SCAN CLOSES
015900     05  WS-LOOKUP-SW             PIC X(01).
016000         88  WS-LOOKUP-OK         VALUE "K".
016100         88  WS-LOOKUP-MISMATCH   VALUE "M".
016200*    F/N - SET DURING THE 0510 SCAN, ONE MATCH PER SIDE
016300     05  WS-SENDER-SW             PIC X(01).
016400         88  WS-SENDER-FOUND      VALUE "F".
016500         88  WS-SENDER-NOT-FOUND  VALUE "N".
016600     05  WS-RECEIVER-SW           PIC X(01).
016700         88  WS-RECEIVER-FOUND    VALUE "F".
016800         88  WS-RECEIVER-NOT-FOUND VALUE "N".
016900*    F/S - SET AT 0600, DRIVES THE SUCCEED/FAILED SPLIT AT 0300
017000     05  WS-FUNDS-SW              PIC X(01).
017100         88  WS-FUNDS-OK          VALUE "F".
017200         88  WS-FUNDS-SHORT       VALUE "S".
017300
017400*****************************************************************
017500* WORK COPY OF THE ECHOED TRANSACTION-ID USED FOR THE INTEGRITY
017600* CHECK ON THE BATCHED BALANCE LOOKUP. LEFT BLANK UNTIL THE
017700* ACCOUNT-FILE SCAN CLOSES CLEAN - SEE 0500/0520 BELOW AND THE
017800* 2004-03-11 CHANGE LOG ENTRY ABOVE
017900*****************************************************************
018000 01  WS-LOOKUP-ECHO-ID            PIC X(20).
018100
018200*****************************************************************
018300* SENDER-ID KEPT IN AN ALTERNATE NUMERIC VIEW - CARRIED OVER
018400* FROM THE OLD CARD-NUMBER LOGIC WHERE THE KEY WAS ALWAYS
018500* NUMERIC. LETS US TRACE A NON-NUMERIC USER-ID QUICKLY IN A
018600* DUMP WITHOUT HAVING TO EYEBALL PACKED HEX.
018700*****************************************************************
018800 01  WS-SENDER-ID-WORK.
018900*    THE CHARACTER VIEW - THE ONLY ONE ANY PARAGRAPH MOVES INTO
019000     05  WS-SENDER-ID-X           PIC X(20).
019100*    NUMERIC REDEFINES - READ ONLY UNDER THE DEBUGGER, NEVER
019200*    REFERENCED BY ANY PARAGRAPH BELOW
019300 01  WS-SENDER-ID-DIGITS REDEFINES WS-SENDER-ID-WORK.
019400     05  WS-SENDER-ID-NUM         PIC 9(20).
019500
019600*****************************************************************
019700* SENDER BALANCE AND THE POSTED NEW BALANCE, BOTH CARRIED AS
019800* WHOLE-EUROS/CENTIMOS DISPLAY PAIRS THE SAME WAY THE TELLER-
019900* SIDE PROGRAMS DO. THE SIGN-VIEW REDEFINES LETS AN OPERATOR
020000* CONFIRM FROM A DUMP WHETHER A POSTED BALANCE WENT NEGATIVE
020100* WITHOUT DECODING THE WHOLE-EUROS FIELD BY HAND (REQ 6700)
020200*****************************************************************
020300 01  WS-SENDER-BALANCE.
020400*    SIGNED WHOLE-EUROS PART - CARRIES THE SIGN FOR THE PAIR
020500     05  WS-SENDER-BALANCE-ENT    PIC S9(13).
020600*    UNSIGNED CENTIMOS PART - ALWAYS 00 THRU 99
020700     05  WS-SENDER-BALANCE-DEC    PIC 9(02).
020800*    SIGN-VIEW REDEFINES - FIRST BYTE OF THE ENT FIELD SHOWS
020900*    THE ZONE/SIGN NIBBLE ON A RAW DUMP
021000 01  WS-SENDER-BALANCE-SIGN REDEFINES WS-SENDER-BALANCE.
021100     05  WS-SENDER-BALANCE-SIGN-BYTE PIC X(01).
021200     05  FILLER                   PIC X(14).
021300
021400*    SAME SHAPE AS WS-SENDER-BALANCE ABOVE, HOLDS THE BALANCE
021500*    AFTER THE DEBIT IS APPLIED AT 0600/0650
021600 01  WS-NEW-BALANCE.
021700     05  WS-NEW-BALANCE-ENT       PIC S9(13).
021800     05  WS-NEW-BALANCE-DEC       PIC 9(02).
021900
022000*****************************************************************
022100* SHARED WHOLE-EUROS/CENTIMOS <-> CENTIMOS CONVERSION WORK AREA.
022200* ANY PARAGRAPH THAT NEEDS TO COMPARE OR ADD/SUBTRACT MONEY
022300* MOVES ITS ENT/DEC PAIR IN HERE, PERFORMS 0480 OR 0485, AND
022400* MOVES THE ANSWER BACK OUT - ONE ROUTINE INSTEAD OF REPEATING
022500* THE CONVERSION ARITHMETIC AT EVERY CALL SITE (REQ 6700)
022600*****************************************************************
022700 01  WS-CENTS-CONV-WORK.
022800*    INPUT SIDE OF THE CONVERSION - CALLER FILLS THESE IN
022900     05  WS-CENTS-CONV-ENT        PIC S9(13).
023000     05  WS-CENTS-CONV-DEC        PIC 9(02).
023100*    OUTPUT SIDE - 0480 LEAVES THE ANSWER HERE, 0485 READS FROM
023200*    HERE. WIDE ENOUGH THAT A MAX-SIZE ENT VALUE NEVER OVERFLOWS
023300*    ONCE MULTIPLIED BY 100
023400     05  WS-CENTS-CONV-CENTS      PIC S9(15).
023500
023600*    HOLDING AREAS FOR THE THREE CENTIMOS VALUES THE FUNDS
023700*    CHECK COMPARES AND SUBTRACTS AT 0600 BELOW
023800 01  WS-AMOUNT-CENTS              PIC S9(15).
023900 01  WS-SENDER-BALANCE-CENTS      PIC S9(15).
024000 01  WS-NEW-BALANCE-CENTS         PIC S9(15).
024100
024200*****************************************************************
024300* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE.
024400* THE 6-DIGIT VIEW IS WHAT GOES OUT ON THE OPERATOR CONSOLE.
024500*****************************************************************
024600 01  WS-RUN-DATE.
024700     05  WS-RUN-DATE-CC           PIC 9(02).
024800     05  WS-RUN-DATE-YY           PIC 9(02).
024900     05  WS-RUN-DATE-MM           PIC 9(02).
025000     05  WS-RUN-DATE-DD           PIC 9(02).
025100*    CENTURY DROPPED, YYMMDD KEPT TOGETHER FOR THE DISPLAY LINE
025200 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
025300     05  FILLER                   PIC 9(02).
025400     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
025500
025600*    END-OF-JOB CONSOLE LINE PER OPERATIONS REQ 1187 - CHECKED
025700*    BY OPERATIONS BEFORE THE NEXT JOB STEP IS EVER RELEASED
025800 01  WS-SUMMARY-LINE.
025900     05  FILLER                   PIC X(20)
026000             VALUE "TRPOST01 END OF JOB ".
026100     05  FILLER                   PIC X(11)
026200             VALUE "READ      =".
026300     05  WS-SUM-READ              PIC ZZZZZZ9.
026400     05  FILLER                   PIC X(11)
026500             VALUE " SUCCEED  =".
026600     05  WS-SUM-SUCCEED           PIC ZZZZZZ9.
026700     05  FILLER                   PIC X(11)
026800             VALUE " FAILED   =".
026900     05  WS-SUM-FAILED            PIC ZZZZZZ9.
027000
027100 PROCEDURE DIVISION.
027200*****************************************************************
027300* 0100-MAIN-CONTROL - JOB ENTRY POINT
027400*****************************************************************
027500 0100-MAIN-CONTROL.
027600*    JOB ENTRY POINT - OPEN THE THREE FILES, ZERO THE COUNTERS
027700*    AND DROP STRAIGHT INTO THE READ LOOP AT 0300
027800     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
027900*    COUNTERS ARE EXPLICITLY ZEROED HERE RATHER THAN RELYING ON
028000*    A COMPILER-SUPPLIED INITIAL VALUE
028100     MOVE ZERO TO WS-COUNT-READ.
028200     MOVE ZERO TO WS-COUNT-SUCCEED.
028300     MOVE ZERO TO WS-COUNT-FAILED.
028400     GO TO 0300-READ-TRANSFER.
028500
028600*****************************************************************
028700* 0200-OPEN-FILES - OPENS THE TWO SEQUENTIAL FILES HELD OPEN FOR
028800* THE WHOLE RUN. THE ACCOUNT FILE IS DELIBERATELY NOT OPENED
028900* HERE - IT IS OPENED AND CLOSED PER-TRANSFER FURTHER DOWN
029000*****************************************************************
029100 0200-OPEN-FILES.
029200*    RUN-DATE IS STAMPED ONCE HERE FOR THE END-OF-JOB LINE -
029300*    THE ACCOUNT FILE ITSELF IS OPENED/CLOSED PER-TRANSFER
029400*    FURTHER DOWN, NOT HELD OPEN FOR THE WHOLE RUN
029500     ACCEPT WS-RUN-DATE FROM DATE.
029600     OPEN INPUT TRANSFER-REQUEST-FILE.
029700     IF WS-FS-TRANFREQ NOT = "00"
029800         GO TO 9900-ABEND.
029900     OPEN OUTPUT TRANSFER-RESULT-FILE.
030000     IF WS-FS-XFRRSLT NOT = "00"
030100         GO TO 9900-ABEND.
030200 0200-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600* 0300-READ-TRANSFER - THE MAIN LOOP. EVERY OTHER NUMBERED
030700* PARAGRAPH IN THIS PROGRAM EXISTS TO SERVICE ONE PASS THROUGH
030800* THIS LOOP, WHICH RUNS ONCE PER RECORD UNTIL END OF FILE
030900*****************************************************************
031000 0300-READ-TRANSFER.
031100*    MAIN READ LOOP - ONE TRANSFER-REQUEST RECORD PRODUCES
031200*    EXACTLY ONE TRANSFER-RESULT RECORD, WRITTEN AT 0800 BELOW
031300     READ TRANSFER-REQUEST-FILE
031400         AT END GO TO 9000-END-OF-JOB.
031500     ADD 1 TO WS-COUNT-READ.
031600*    NUMERIC-VIEW WORK AREA REFRESHED EVERY RECORD FOR THE
031700*    ABEND TRACE, EVEN THOUGH IT IS ONLY READ ON AN ABEND
031800     MOVE TRQ-SENDER-USER-ID TO WS-SENDER-ID-WORK.
031900*    ZEROED HERE, BEFORE VALIDATION EVEN RUNS, SO A FAILED-
032000*    RESULT LINE BUILT OFF AN INVALID AMOUNT (WHICH NEVER REACHES
032100*    0500 BELOW) NEVER CARRIES A LEFTOVER BALANCE FROM THE
032200*    PREVIOUS RECORD'S LOOKUP (REQ 6710)
032300     MOVE ZERO TO WS-SENDER-BALANCE.
032400
032500*    STEP 1 - AMOUNT VALIDATION. AN INVALID REQUEST NEVER EVEN
032600*    REACHES THE ACCOUNT FILE - IT FAILS OUT IMMEDIATELY
032700     PERFORM 0400-VALIDATE-REQUEST THRU 0400-EXIT.
032800     IF WS-INVALID-REQUEST
032900         PERFORM 0700-BUILD-FAILED-RESULT THRU 0700-EXIT
033000         GO TO 0800-WRITE-RESULT.
033100
033200*    STEP 2 - BATCHED SENDER/RECEIVER LOOKUP. A TRANSACTION-ID
033300*    MISMATCH ON THE ECHO CHECK FAILS THE RECORD BEFORE THE
033400*    FUNDS CHECK EVER RUNS - SEE 0500/0520 BELOW
033500     PERFORM 0500-LOOKUP-BALANCES THRU 0500-EXIT.
033600     IF WS-LOOKUP-MISMATCH
033700         PERFORM 0700-BUILD-FAILED-RESULT THRU 0700-EXIT
033800         GO TO 0800-WRITE-RESULT.
033900
034000*    STEP 3 - FUNDS CHECK. SHORT FUNDS FAILS THE RECORD WITH NO
034100*    ACCOUNT FILE WRITE AT ALL; OTHERWISE THE DEBIT IS POSTED
034200*    AND A SUCCEED RESULT IS BUILT FROM THE NEW BALANCE
034300     PERFORM 0600-CHECK-FUNDS THRU 0600-EXIT.
034400     IF WS-FUNDS-SHORT
034500         PERFORM 0700-BUILD-FAILED-RESULT THRU 0700-EXIT
034600     ELSE
034700         PERFORM 0650-POST-DEBIT THRU 0650-EXIT
034800         PERFORM 0750-BUILD-SUCCEED-RESULT THRU 0750-EXIT.
034900
035000*****************************************************************
035100* 0800-WRITE-RESULT - COMMON TAIL OF THE READ LOOP, REACHED FROM
035200* ALL THREE GATES ABOVE, SUCCEED OR FAILED
035300*****************************************************************
035400 0800-WRITE-RESULT.
035500*    ONE RESULT LINE PER REQUEST, SUCCEED OR FAILED, THEN BACK
035600*    TO THE TOP OF THE READ LOOP FOR THE NEXT RECORD
035700     WRITE TRR-TRANSFER-RESULT.
035800     GO TO 0300-READ-TRANSFER.
035900
036000*****************************************************************
036100* 0400-VALIDATE-REQUEST - GATE 1 OF 3. THE ONLY VALIDATION THIS
036200* PROGRAM PERFORMS ON THE INBOUND REQUEST IS THE AMOUNT CHECK -
036300* SENDER/RECEIVER EXISTENCE IS A LOOKUP CONCERN, NOT A
036400* VALIDATION CONCERN, AND IS HANDLED SEPARATELY AT 0500
036500*****************************************************************
036600 0400-VALIDATE-REQUEST.
036700*    AMOUNT MUST BE STRICTLY POSITIVE - REJECTED BEFORE THE
036800*    FUNDS CHECK EVER RUNS (REQ 4471). TESTING TRQ-AMOUNT-ENT
036900*    ALONE ONCE LET A CENTIMOS-ONLY AMOUNT LIKE 0.50 THROUGH THE
037000*    WRONG SIDE OF THE GATE - THE WHOLE-EUROS/CENTIMOS PAIR IS
037100*    NOW FOLDED TO A SINGLE CENTIMOS VALUE VIA 0480 FIRST, THE
037200*    SAME CONVERSION 0600 USES FOR THE FUNDS CHECK, SO THE TEST
037300*    BELOW SEES THE TRUE COMBINED AMOUNT (REQ 6710)
037400     SET WS-VALID-REQUEST TO TRUE.
037500     MOVE TRQ-AMOUNT-ENT TO WS-CENTS-CONV-ENT.
037600     MOVE TRQ-AMOUNT-DEC TO WS-CENTS-CONV-DEC.
037700     PERFORM 0480-CONVERT-TO-CENTS THRU 0480-EXIT.
037800*    A ZERO OR NEGATIVE COMBINED AMOUNT IS ALWAYS INVALID
037900     IF WS-CENTS-CONV-CENTS NOT > ZERO
038000         SET WS-INVALID-REQUEST TO TRUE.
038100 0400-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500* 0500-LOOKUP-BALANCES - GATE 2 OF 3. WALKS THE ACCOUNT FILE
038600* ONCE PER TRANSFER LOOKING FOR BOTH PARTIES AT THE SAME TIME
038700*****************************************************************
038800 0500-LOOKUP-BALANCES.
038900*    SINGLE BATCHED LOOKUP OF SENDER AND RECEIVER, KEYED BY
039000*    THE TRANSACTION-ID. THE ECHOED TRANSACTION-ID MUST MATCH
039100*    THE REQUEST'S OR THE WHOLE TRANSFER IS REJECTED (REQ 2114).
039200*    WS-LOOKUP-ECHO-ID STARTS BLANK HERE AND IS ONLY STAMPED AT
039300*    0520 ONCE THE ACCOUNT FILE HAS CLOSED CLEAN (REQ 6702)
039400     MOVE SPACES TO WS-LOOKUP-ECHO-ID.
039500*    BOTH SWITCHES DEFAULT TO NOT-FOUND SO A ONE-PASS SCAN CAN
039600*    FLIP EITHER ONE THE MOMENT IT SEES A MATCHING USER-ID
039700     SET WS-SENDER-NOT-FOUND TO TRUE.
039800     SET WS-RECEIVER-NOT-FOUND TO TRUE.
039900*    ZERO IS THE DEFAULT SENDER BALANCE IF THE SCAN NEVER
040000*    FINDS THE SENDER'S ACCOUNT (REQ 2290)
040100     MOVE ZERO TO WS-SENDER-BALANCE.
040200
040300     OPEN INPUT USER-ACCOUNT-FILE.
040400     IF WS-FS-USERACCT NOT = "00"
040500         GO TO 9900-ABEND.
040600
040700*****************************************************************
040800* 0510-SCAN-ACCOUNTS - INNER LOOP OF 0500, ONE PASS OVER THE
040900* WHOLE ACCOUNT FILE CHECKING EVERY RECORD AGAINST BOTH IDS
041000*****************************************************************
041100 0510-SCAN-ACCOUNTS.
041200*    LINEAR SCAN OF THE ACCOUNT FILE - THIS SHOP'S BATCH LPAR
041300*    HAS NO ISAM HANDLER, SO A KEYED READ IS NOT AN OPTION HERE.
041400*    SENDER AND RECEIVER ARE BOTH CHECKED ON EVERY RECORD READ
041500*    SO THE WHOLE FILE IS ONLY WALKED ONCE PER TRANSFER
041600     READ USER-ACCOUNT-FILE
041700         AT END GO TO 0520-SCAN-DONE.
041800*    SENDER MATCH - CAPTURE THE STARTING BALANCE FOR THE FUNDS
041900*    CHECK AT 0600 BELOW
042000     IF UAC-USER-ID = TRQ-SENDER-USER-ID
042100         SET WS-SENDER-FOUND TO TRUE
042200         MOVE UAC-BALANCE TO WS-SENDER-BALANCE.
042300*    RECEIVER MATCH - THE RECEIVER'S BALANCE ITSELF IS NOT
042400*    NEEDED, JUST CONFIRMATION THE ACCOUNT EXISTS
042500     IF UAC-USER-ID = TRQ-RECEIVER-USER-ID
042600         SET WS-RECEIVER-FOUND TO TRUE.
042700     GO TO 0510-SCAN-ACCOUNTS.
042800
042900*****************************************************************
043000* 0520-SCAN-DONE - CLOSES THE ACCOUNT FILE AND RESOLVES THE
043100* ECHO CHECK ONCE THE SCAN LOOP AT 0510 HAS FINISHED
043200*****************************************************************
043300 0520-SCAN-DONE.
043400*    THE ECHO IS ONLY STAMPED FROM THE REQUEST WHEN THE CLOSE
043500*    COMES BACK CLEAN - A CLOSE FAILURE LEAVES WS-LOOKUP-ECHO-ID
043600*    BLANK, WHICH NEVER EQUALS A REAL TRANSACTION-ID AND SO
043700*    GENUINELY TRIPS THE MISMATCH BRANCH BELOW (REQ 6702)
043800     CLOSE USER-ACCOUNT-FILE.
043900     IF WS-FS-USERACCT = "00"
044000         MOVE TRQ-TRANSACTION-ID TO WS-LOOKUP-ECHO-ID.
044100     IF WS-LOOKUP-ECHO-ID NOT = TRQ-TRANSACTION-ID
044200         SET WS-LOOKUP-MISMATCH TO TRUE
044300     ELSE
044400         SET WS-LOOKUP-OK TO TRUE.
044500 0500-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900* 0600-CHECK-FUNDS - GATE 3 OF 3. THE ONLY PARAGRAPH THAT
045000* DECIDES WHETHER MONEY ACTUALLY MOVES
045100*****************************************************************
045200 0600-CHECK-FUNDS.
045300*    SUFFICIENT FUNDS CHECK - STRICT LESS-THAN, EQUAL BALANCE
045400*    AND AMOUNT SUCCEEDS AND LEAVES A ZERO BALANCE. A MISSING
045500*    SENDER DEFAULTS TO A ZERO BALANCE (REQ 2290). BOTH SIDES
045600*    ARE CONVERTED TO CENTIMOS FIRST SO THE COMPARE AND THE
045700*    SUBTRACTION BELOW ARE EXACT INTEGER ARITHMETIC
045800     MOVE TRQ-AMOUNT-ENT TO WS-CENTS-CONV-ENT.
045900     MOVE TRQ-AMOUNT-DEC TO WS-CENTS-CONV-DEC.
046000     PERFORM 0480-CONVERT-TO-CENTS THRU 0480-EXIT.
046100     MOVE WS-CENTS-CONV-CENTS TO WS-AMOUNT-CENTS.
046200
046300     MOVE WS-SENDER-BALANCE-ENT TO WS-CENTS-CONV-ENT.
046400     MOVE WS-SENDER-BALANCE-DEC TO WS-CENTS-CONV-DEC.
046500     PERFORM 0480-CONVERT-TO-CENTS THRU 0480-EXIT.
046600     MOVE WS-CENTS-CONV-CENTS TO WS-SENDER-BALANCE-CENTS.
046700
046800*    THE ACTUAL FUNDS TEST - EQUAL BALANCE AND AMOUNT IS
046900*    ALLOWED TO SUCCEED, ONLY STRICTLY SHORT FUNDS FAILS
047000     IF WS-SENDER-BALANCE-CENTS < WS-AMOUNT-CENTS
047100         SET WS-FUNDS-SHORT TO TRUE
047200     ELSE
047300         SET WS-FUNDS-OK TO TRUE
047400*            NEW BALANCE IS COMPUTED IN CENTIMOS, THEN SPLIT
047500*            BACK INTO THE WHOLE-EUROS/CENTIMOS PAIR FOR
047600*            OUTPUT AND FOR THE ACCOUNT-FILE REWRITE AT 0650
047700         COMPUTE WS-NEW-BALANCE-CENTS =
047800             WS-SENDER-BALANCE-CENTS - WS-AMOUNT-CENTS
047900         MOVE WS-NEW-BALANCE-CENTS TO WS-CENTS-CONV-CENTS
048000         PERFORM 0485-CONVERT-FROM-CENTS THRU 0485-EXIT
048100         MOVE WS-CENTS-CONV-ENT TO WS-NEW-BALANCE-ENT
048200         MOVE WS-CENTS-CONV-DEC TO WS-NEW-BALANCE-DEC.
048300 0600-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700* 0480-CONVERT-TO-CENTS - SHARED HELPER, CALLED FROM 0400 AND
048800* 0600 SO BOTH GATES AGREE ON WHAT "THE AMOUNT" ACTUALLY IS
048900*****************************************************************
049000 0480-CONVERT-TO-CENTS.
049100*    FOLDS THE WHOLE-EUROS/CENTIMOS PAIR CURRENTLY SITTING IN
049200*    WS-CENTS-CONV-ENT/DEC INTO A SINGLE SIGNED CENTIMOS VALUE.
049300*    REPLACES THE OLD PACKED-DECIMAL ARITHMETIC (REQ 6700)
049400     IF WS-CENTS-CONV-ENT < ZERO
049500         COMPUTE WS-CENTS-CONV-CENTS =
049600             (WS-CENTS-CONV-ENT * 100) - WS-CENTS-CONV-DEC
049700     ELSE
049800         COMPUTE WS-CENTS-CONV-CENTS =
049900             (WS-CENTS-CONV-ENT * 100) + WS-CENTS-CONV-DEC.
050000 0480-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400* 0485-CONVERT-FROM-CENTS - THE INVERSE OF 0480, CALLED ONLY BY
050500* 0600 ONCE THE NEW BALANCE HAS BEEN COMPUTED IN CENTIMOS
050600*****************************************************************
050700 0485-CONVERT-FROM-CENTS.
050800*    SPLITS A SIGNED CENTIMOS VALUE BACK INTO THE WHOLE-EUROS/
050900*    CENTIMOS PAIR FOR OUTPUT. USES DIVIDE...REMAINDER RATHER
051000*    THAN AN INTRINSIC FUNCTION SO THIS RUNS ON THE SHOP'S
051100*    OLDER COMPILERS TOO - THE REMAINDER'S SIGN IS DROPPED
051200*    AUTOMATICALLY WHEN IT LANDS ON THE UNSIGNED DEC FIELD
051300*    (REQ 6700)
051400     DIVIDE WS-CENTS-CONV-CENTS BY 100
051500         GIVING WS-CENTS-CONV-ENT
051600         REMAINDER WS-CENTS-CONV-DEC.
051700 0485-EXIT.
051800     EXIT.
051900
052000*****************************************************************
052100* 0650-POST-DEBIT - ONLY REACHED WHEN 0600 SET WS-FUNDS-OK.
052200* OPENS THE ACCOUNT FILE I-O, NOT INPUT, BECAUSE IT REWRITES
052300*****************************************************************
052400 0650-POST-DEBIT.
052500*    UPSERT THE SENDER'S ACCOUNT RECORD - REWRITE IF IT ALREADY
052600*    EXISTS, WRITE A NEW ONE IF THE SCAN NEVER FOUND IT
052700     OPEN I-O USER-ACCOUNT-FILE.
052800     IF WS-FS-USERACCT NOT = "00"
052900         GO TO 9900-ABEND.
053000
053100 0651-FIND-SENDER.
053200*    RE-SCAN FOR THE SENDER'S RECORD - THE I-O OPEN ABOVE STARTS
053300*    A FRESH POSITION, SO THIS IS NOT THE SAME READ CURSOR 0510
053400*    LEFT AT END OF FILE
053500     READ USER-ACCOUNT-FILE
053600         AT END GO TO 0655-CREATE-SENDER.
053700     IF UAC-USER-ID NOT = TRQ-SENDER-USER-ID
053800         GO TO 0651-FIND-SENDER.
053900
054000*    RECORD FOUND - OVERWRITE ITS BALANCE IN PLACE
054100     MOVE WS-NEW-BALANCE TO UAC-BALANCE.
054200     REWRITE UAC-USER-ACCOUNT
054300         INVALID KEY GO TO 9900-ABEND.
054400     GO TO 0660-CLOSE-ACCOUNTS.
054500
054600 0655-CREATE-SENDER.
054700*    SENDER HAD NO ACCOUNT ROW ON FILE YET - THIS ONLY HAPPENS
054800*    WHEN 0510 DEFAULTED THE STARTING BALANCE TO ZERO ABOVE
054900*    ACCOUNT-ID IS SET EQUAL TO USER-ID FOR A FRESH ROW - THIS
055000*    PROGRAM NEVER SPLITS ONE USER ACROSS MULTIPLE ACCOUNTS
055100     MOVE TRQ-SENDER-USER-ID TO UAC-ACCOUNT-ID.
055200     MOVE TRQ-SENDER-USER-ID TO UAC-USER-ID.
055300     MOVE WS-NEW-BALANCE TO UAC-BALANCE.
055400     MOVE SPACES TO UAC-CURRENCY.
055500     MOVE SPACES TO UAC-ACCOUNT-TYPE.
055600     WRITE UAC-USER-ACCOUNT
055700         INVALID KEY GO TO 9900-ABEND.
055800
055900 0660-CLOSE-ACCOUNTS.
056000     CLOSE USER-ACCOUNT-FILE.
056100 0650-EXIT.
056200     EXIT.
056300
056400*****************************************************************
056500* 0700-BUILD-FAILED-RESULT - COMMON TO ALL THREE FAILURE PATHS
056600* OUT OF 0300 - VALIDATION, MISMATCH, OR SHORT FUNDS
056700*****************************************************************
056800 0700-BUILD-FAILED-RESULT.
056900*    FAILED RESULT LINE CARRIES THE SENDER'S PRE-DEBIT BALANCE -
057000*    NOTHING WAS EVER POSTED FOR A FAILED TRANSFER
057100     MOVE TRQ-TRANSACTION-ID TO TRR-TRANSACTION-ID.
057200     MOVE "failed" TO TRR-RESULT-STATUS.
057300*    NOTE LOWER CASE "failed" - MATCHES THE ORIGINAL SERVICE'S
057400*    WIRE FORMAT, NOT THIS SHOP'S USUAL UPPER CASE STATUS TEXT
057500     MOVE WS-SENDER-BALANCE TO TRR-SENDER-BALANCE-AFTER.
057600     ADD 1 TO WS-COUNT-FAILED.
057700 0700-EXIT.
057800     EXIT.
057900
058000*****************************************************************
058100* 0750-BUILD-SUCCEED-RESULT - ONLY REACHED AFTER 0650 HAS
058200* ALREADY WRITTEN THE NEW BALANCE BACK TO THE ACCOUNT FILE
058300*****************************************************************
058400 0750-BUILD-SUCCEED-RESULT.
058500*    SUCCEED RESULT LINE CARRIES THE POST-DEBIT BALANCE JUST
058600*    WRITTEN TO THE ACCOUNT FILE AT 0650 ABOVE
058700     MOVE TRQ-TRANSACTION-ID TO TRR-TRANSACTION-ID.
058800     MOVE "succeed" TO TRR-RESULT-STATUS.
058900     MOVE WS-NEW-BALANCE TO TRR-SENDER-BALANCE-AFTER.
059000     ADD 1 TO WS-COUNT-SUCCEED.
059100 0750-EXIT.
059200     EXIT.
059300
059400*****************************************************************
059500* 9000-END-OF-JOB - NORMAL PROGRAM END, REACHED ONLY FROM THE
059600* AT END CLAUSE OF THE READ AT 0300
059700*****************************************************************
059800 9000-END-OF-JOB.
059900*    END-OF-JOB SUMMARY LINE PER OPERATIONS REQ 1187 - READ
060000*    ALWAYS EQUALS SUCCEED PLUS FAILED, CHECKED BY OPERATIONS
060100*    BEFORE THE NEXT JOB STEP IS RELEASED
060200     CLOSE TRANSFER-REQUEST-FILE.
060300     CLOSE TRANSFER-RESULT-FILE.
060400     MOVE WS-COUNT-READ    TO WS-SUM-READ.
060500     MOVE WS-COUNT-SUCCEED TO WS-SUM-SUCCEED.
060600     MOVE WS-COUNT-FAILED  TO WS-SUM-FAILED.
060700     DISPLAY WS-SUMMARY-LINE.
060800     STOP RUN.
060900
061000*****************************************************************
061100* 9900-ABEND - THE ONLY ABNORMAL EXIT IN THIS PROGRAM, REACHED
061200* FROM ANY OPEN/CLOSE/REWRITE/WRITE FAILURE ABOVE
061300*****************************************************************
061400 9900-ABEND.
061500*    UNRECOVERABLE FILE ERROR - DUMPS ALL THREE FILE STATUS
061600*    BYTES SO THE OPERATOR CAN TELL WHICH FILE FAILED WITHOUT
061700*    PULLING A FULL SYSTEM DUMP
061800     DISPLAY "TRPOST01 - UNRECOVERABLE FILE ERROR".
061900     DISPLAY "WS-FS-TRANFREQ = " WS-FS-TRANFREQ.
062000     DISPLAY "WS-FS-XFRRSLT  = " WS-FS-XFRRSLT.
062100     DISPLAY "WS-FS-USERACCT = " WS-FS-USERACCT.
062200     STOP RUN.
062300
