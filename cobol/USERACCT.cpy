000100*****************************************************************
000200* USERACCT.CPY
000300* UNIZARBANK   -  USER ACCOUNT (BALANCE) MASTER RECORD
000400*****************************************************************
000500* ONE RECORD PER PARTY BALANCE, KEYED BY THE BUSINESS USER-ID.
000600* FILE ITSELF IS ORGANIZATION RELATIVE (STAND-IN FOR AN INDEXED
000700* KSDS - THIS SHOP'S RUNTIME HAS NO ISAM HANDLER INSTALLED ON
000800* THE BATCH LPAR) SO DIRECT USER-ID ACCESS IS DONE BY A LINEAR
000900* SCAN / TABLE SEARCH RATHER THAN A RECORD KEY.
001000*****************************************************************
001100* CHANGE LOG
001200*   1995-03-06  J.OLLETA    ORIGINAL LAYOUT, CARRIED OVER FROM
001300*                           THE OLD TARJETAS/MOVIMIENTOS PAIR
001400*   1995-08-22  J.OLLETA    SPLIT ACCOUNT-ID FROM USER-ID SO A
001500*                           USER CAN CARRY MORE THAN ONE ACCOUNT
001600*                           LATER WITHOUT A KEY CHANGE
001700*   1996-02-14  R.SANJUAN   ADDED UAC-BRANCH-CODE AHEAD OF THE
001800*                           MULTI-BRANCH ROLLOUT - EVERY ACCOUNT
001900*                           NOW CARRIES THE SUCURSAL THAT OPENED
002000*                           IT (REQ 1875)
002100*   1997-02-11  R.SANJUAN   ADDED CURRENCY AND ACCOUNT-TYPE PER
002200*                           REQ 2290 (MULTI-CURRENCY PILOT)
002300*   1997-09-30  R.SANJUAN   ADDED UAC-ACCOUNT-STATUS AND THE
002400*                           DORMANT-ACCOUNT SWITCH - OPERATIONS
002500*                           WANTED A WAY TO FREEZE AN ACCOUNT
002600*                           WITHOUT DELETING THE RECORD (REQ 2401)
002700*   1998-10-30  J.OLLETA    Y2K - NO 2-DIGIT-CENTURY DATE FIELDS
002800*                           ON THIS RECORD YET, NOTHING TO CONVERT
002900*   1999-06-21  J.OLLETA    ADDED UAC-INTEREST-RATE AND
003000*                           UAC-OVERDRAFT-LIMIT FOR THE NEW
003100*                           SAVINGS-WITH-OVERDRAFT PRODUCT
003200*                           (REQ 3355)
003300*   2001-01-15  M.CORTES    ADDED UAC-OPEN-DATE AND THE FULL
003400*                           LAST-UPDATE DATE/TIME/OPERATOR/
003500*                           BATCH-ID BLOCK - INTERNAL AUDIT
003600*                           WANTED EVERY BALANCE RECORD TO CARRY
003700*                           WHO/WHAT/WHEN OF ITS LAST TOUCH
003800*                           (REQ 4790)
003900*   2002-06-04  M.CORTES    DOCUMENTED THAT BALANCE MAY GO
004000*                           NEGATIVE ONLY VIA A DIRECT OVERWRITE
004100*                           FROM ACCBALU/ACCBALX - REQ 5518
004200*   2003-04-02  M.CORTES    ADDED UAC-PRINT-STMT-SW FOR THE
004300*                           PAPER-STATEMENT OPT-OUT PILOT
004400*                           (REQ 5620)
004500*   2004-03-08  M.CORTES    UAC-BALANCE WAS PACKED-DECIMAL - THE
004600*                           FORMAT STANDARDS AUDIT FOUND THIS WAS
004700*                           THE ONLY PACKED MONEY FIELD ON THE
004800*                           ACCOUNT SIDE. SPLIT INTO WHOLE-EUROS/
004900*                           CENTIMOS DISPLAY FIELDS SO A RAW DUMP
005000*                           OF THIS RECORD IS READABLE WITHOUT A
005100*                           PACKED-DECIMAL FORMATTER - REQ 6700
005200*   2004-03-18  M.CORTES    SAME AUDIT ADDED UAC-RESERVED-FUTURE-1
005300*                           AHEAD OF THE PLANNED BRANCH
005400*                           CONSOLIDATION PROJECT, AND A SIGN-VIEW
005500*                           REDEFINES OVER THE BALANCE SO AN
005600*                           OPERATOR CAN CONFIRM FROM A RAW DUMP
005700*                           WHETHER REQ 5518'S NEGATIVE-BALANCE
005800*                           CASE IS IN PLAY WITHOUT DECODING THE
005900*                           WHOLE ENT/DEC PAIR - REQ 6720
006000*****************************************************************
006100 01  UAC-USER-ACCOUNT.
006200*    PRIMARY IDENTIFICATION - ACCOUNT-ID IS THE RECORD'S OWN KEY,
006300*    USER-ID IS THE PARTY IT BELONGS TO (REQ 1875 SPLIT THESE
006400*    APART SO ONE USER CAN LATER HOLD MORE THAN ONE ACCOUNT)
006500     05  UAC-ACCOUNT-ID               PIC X(20).
006600     05  UAC-USER-ID                  PIC X(20).
006700*    SUCURSAL (BRANCH) THAT OPENED THE ACCOUNT - "0001" IS THE
006800*    CENTRAL ZARAGOZA OFFICE, EVERY OTHER CODE IS A REGIONAL
006900*    BRANCH ASSIGNED BY OPERATIONS
007000     05  UAC-BRANCH-CODE              PIC X(04).
007100         88  UAC-BRANCH-CENTRAL       VALUE "0001".
007200*    CURRENT LEDGER BALANCE - WHOLE-EUROS/CENTIMOS DISPLAY PAIR,
007300*    SEE THE 2004-03-08 CHANGE LOG ENTRY ABOVE FOR WHY THIS IS
007400*    NOT PACKED-DECIMAL
007500     05  UAC-BALANCE.
007600         10  UAC-BALANCE-ENT          PIC S9(13).
007700         10  UAC-BALANCE-DEC          PIC 9(02).
007800*    APPROVED OVERDRAFT CEILING FOR THE SAVINGS-WITH-OVERDRAFT
007900*    PRODUCT (REQ 3355) - ZERO FOR ANY ACCOUNT WITHOUT THE
008000*    PRODUCT FLAG SET
008100     05  UAC-OVERDRAFT-LIMIT.
008200         10  UAC-OVERDRAFT-LIMIT-ENT  PIC S9(13).
008300         10  UAC-OVERDRAFT-LIMIT-DEC  PIC 9(02).
008400     05  UAC-CURRENCY                 PIC X(3).
008500         88  UAC-CURRENCY-USD         VALUE "USD".
008600         88  UAC-CURRENCY-EUR         VALUE "EUR".
008700         88  UAC-CURRENCY-GBP         VALUE "GBP".
008800     05  UAC-ACCOUNT-TYPE             PIC X(10).
008900         88  UAC-TYPE-MAIN            VALUE "MAIN".
009000         88  UAC-TYPE-SAVINGS         VALUE "SAVINGS".
009100*    ACCOUNT LIFECYCLE STATUS - ADDED SO OPERATIONS COULD FREEZE
009200*    AN ACCOUNT WITHOUT DELETING THE RECORD (REQ 2401)
009300     05  UAC-ACCOUNT-STATUS           PIC X(01).
009400         88  UAC-STATUS-ACTIVE        VALUE "A".
009500         88  UAC-STATUS-BLOCKED       VALUE "B".
009600         88  UAC-STATUS-CLOSED        VALUE "C".
009700         88  UAC-STATUS-DORMANT       VALUE "D".
009800*    SEPARATE DORMANCY SWITCH - STATUS CAN BE "D" ON ITS OWN, BUT
009900*    THIS BYTE LETS THE OVERNIGHT DORMANCY SWEEP FLAG AN
010000*    OTHERWISE-ACTIVE ACCOUNT WITHOUT DISTURBING UAC-ACCOUNT-
010100*    STATUS ITSELF (REQ 2401)
010200     05  UAC-DORMANT-SW               PIC X(01).
010300         88  UAC-DORMANT-YES          VALUE "Y".
010400         88  UAC-DORMANT-NO           VALUE "N".
010500*    ANNUAL INTEREST RATE, WHOLE-PERCENT/BASIS-POINT PAIR - E.G.
010600*    03 PERCENT 2500 BASIS POINTS OF THE REMAINING FRACTION MEANS
010700*    3.2500 PERCENT (REQ 3355)
010800     05  UAC-INTEREST-RATE.
010900         10  UAC-INTEREST-RATE-PCT    PIC 9(02).
011000         10  UAC-INTEREST-RATE-DEC    PIC 9(04).
011100*    DATE THIS ACCOUNT WAS FIRST OPENED - CENTURY/YEAR/MONTH/DAY,
011200*    SAME FOUR-FIELD SHAPE AS THE RUN-DATE WORK AREAS IN THE
011300*    PROGRAMS THAT READ THIS RECORD (REQ 4790)
011400     05  UAC-OPEN-DATE.
011500         10  UAC-OPEN-DATE-CC         PIC 9(02).
011600         10  UAC-OPEN-DATE-YY         PIC 9(02).
011700         10  UAC-OPEN-DATE-MM         PIC 9(02).
011800         10  UAC-OPEN-DATE-DD         PIC 9(02).
011900*    FULL AUDIT TRAIL FOR THE MOST RECENT TOUCH OF THIS RECORD -
012000*    WHICH DATE, WHAT TIME, WHICH OPERATOR OR BATCH JOB, AND
012100*    WHICH RUN OF THAT JOB (REQ 4790)
012200     05  UAC-LAST-UPDATE-DATE.
012300         10  UAC-LAST-UPD-CC          PIC 9(02).
012400         10  UAC-LAST-UPD-YY          PIC 9(02).
012500         10  UAC-LAST-UPD-MM          PIC 9(02).
012600         10  UAC-LAST-UPD-DD          PIC 9(02).
012700     05  UAC-LAST-UPDATE-TIME         PIC 9(06).
012800     05  UAC-LAST-UPDATE-OPERATOR     PIC X(08).
012900     05  UAC-LAST-UPDATE-BATCH-ID     PIC X(08).
013000*    PAPER-STATEMENT OPT-OUT FLAG - "Y" SUPPRESSES THE PRINTED
013100*    MONTHLY STATEMENT FOR THIS ACCOUNT (REQ 5620)
013200     05  UAC-PRINT-STMT-SW            PIC X(01).
013300         88  UAC-PRINT-STMT-YES       VALUE "Y".
013400         88  UAC-PRINT-STMT-NO        VALUE "N".
013500*    RESERVED AHEAD OF THE BRANCH CONSOLIDATION PROJECT - NOT
013600*    YET ASSIGNED A FIELD, KEPT SPACES-FILLED UNTIL THAT PROJECT
013700*    DEFINES ITS OWN LAYOUT (REQ 6720)
013800     05  UAC-RESERVED-FUTURE-1        PIC X(10).
013900     05  FILLER                       PIC X(56).
014000
014100*****************************************************************
014200* SIGN-VIEW OF THE CURRENT BALANCE - LETS AN OPERATOR CONFIRM
014300* FROM A RAW DUMP WHETHER REQ 5518'S NEGATIVE-BALANCE CASE IS IN
014400* PLAY WITHOUT DECODING THE WHOLE ENT/DEC PAIR (REQ 6720)
014500*****************************************************************
014600 01  UAC-BALANCE-SIGN REDEFINES UAC-BALANCE.
014700     05  UAC-BALANCE-SIGN-BYTE        PIC X(01).
014800     05  FILLER                       PIC X(14).
014900
