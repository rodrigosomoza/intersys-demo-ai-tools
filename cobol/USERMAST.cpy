000100*****************************************************************
000200* USERMAST.CPY
000300* UNIZARBANK   -  USER MASTER RECORD (NUMERIC-ID USER SERVICE)
000400*****************************************************************
000500* SEPARATE FLAT USER STORE KEYED BY A NUMERIC USER-ID, USED ONLY
000600* BY THE USRINFQ/USRBALU PAIR. NOT THE SAME KEY SPACE AS
000700* USERACCT.CPY - THIS RECORD CARRIES ITS OWN BALANCE COPY.
000800* FILE ORGANIZATION RELATIVE, SAME REASON AS USERACCT.CPY.
000900*****************************************************************
001000* CHANGE LOG
001100*   1996-01-15  R.SANJUAN   ORIGINAL LAYOUT FOR USER INFO BATCH
001200*   1996-07-19  R.SANJUAN   ADDED USR-BRANCH-CODE - THE NUMERIC-
001300*                           ID USER SILO PREDATES THE BRANCH
001400*                           ROLLOUT AND NEEDED TO CATCH UP
001500*                           (REQ 2005)
001600*   1997-11-04  J.OLLETA    ADDED USR-USER-PHONE FOR THE NEW
001700*                           SMS-ALERT PILOT (REQ 2510)
001800*   1998-11-03  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
001900*   1999-09-13  J.OLLETA    ADDED USR-CREDIT-LIMIT TO MATCH THE
002000*                           SAVINGS-WITH-OVERDRAFT PRODUCT ON THE
002100*                           ACCOUNT SIDE (REQ 3355)
002200*   2000-04-27  M.CORTES    WIDENED USER-EMAIL FROM X(30) TO
002300*                           X(60) PER REQ 4102
002400*   2001-01-15  M.CORTES    ADDED USR-OPEN-DATE AND THE FULL
002500*                           LAST-UPDATE DATE/TIME/OPERATOR/
002600*                           BATCH-ID BLOCK - SAME SHOP-WIDE AUDIT
002700*                           TRAIL INITIATIVE AS USERACCT.CPY
002800*                           (REQ 4790)
002900*   2002-02-20  M.CORTES    ADDED USR-USER-STATUS AND THE
003000*                           DORMANT SWITCH, MIRRORING THE
003100*                           ACCOUNT-SIDE STATUS BYTES ADDED TO
003200*                           USERACCT.CPY IN 1997 (REQ 5120)
003300*   2004-03-08  M.CORTES    USER-ID-NUM AND USER-BALANCE WERE
003400*                           PACKED-DECIMAL - NEITHER MATCHED THIS
003500*                           SHOP'S OWN CONVENTION (SEE TNUM/INUM
003600*                           ON THE CARD SIDE, EURENT/EURDEC ON
003700*                           THE TELLER SIDE). ID NOW PLAIN SIGNED
003800*                           DISPLAY, BALANCE SPLIT INTO WHOLE-
003900*                           EUROS/CENTIMOS DISPLAY - REQ 6700
004000*   2004-03-18  M.CORTES    SAME AUDIT ADDED USR-RESERVED-
004100*                           FUTURE-1 AND A SIGN-VIEW REDEFINES
004200*                           OVER THE BALANCE, MATCHING THE
004300*                           EQUIVALENT WORK JUST DONE ON
004400*                           USERACCT.CPY - REQ 6720
004500*****************************************************************
004600 01  USR-USER-MASTER.
004700     05  USR-USER-ID-NUM              PIC S9(09).
004800     05  USR-USER-NAME                PIC X(40).
004900     05  USR-USER-EMAIL                PIC X(60).
005000*    SUCURSAL CODE - THIS SILO PREDATES THE BRANCH ROLLOUT AND
005100*    HAD TO BE RETROFITTED ONCE THE ACCOUNT SIDE ALREADY HAD ONE
005200*    (REQ 2005)
005300     05  USR-BRANCH-CODE              PIC X(04).
005400         88  USR-BRANCH-CENTRAL       VALUE "0001".
005500*    CONTACT NUMBER FOR THE SMS BALANCE-ALERT PILOT - NEVER
005600*    POPULATED BY ANY BATCH UNIT IN THIS SYSTEM, MAINTAINED BY
005700*    THE ONLINE ENROLLMENT SCREEN INSTEAD (REQ 2510)
005800     05  USR-USER-PHONE               PIC X(15).
005900     05  USR-USER-BALANCE.
006000         10  USR-USER-BALANCE-ENT     PIC S9(13).
006100         10  USR-USER-BALANCE-DEC     PIC 9(02).
006200*    APPROVED CREDIT LIMIT, SAME SHAPE AS THE ACCOUNT-SIDE
006300*    OVERDRAFT LIMIT ADDED FOR THE SAVINGS-WITH-OVERDRAFT
006400*    PRODUCT (REQ 3355)
006500     05  USR-CREDIT-LIMIT.
006600         10  USR-CREDIT-LIMIT-ENT     PIC S9(13).
006700         10  USR-CREDIT-LIMIT-DEC     PIC 9(02).
006800*    LIFECYCLE STATUS, MIRRORING THE ACCOUNT-SIDE STATUS BYTES
006900*    (REQ 5120)
007000     05  USR-USER-STATUS              PIC X(01).
007100         88  USR-STATUS-ACTIVE        VALUE "A".
007200         88  USR-STATUS-BLOCKED       VALUE "B".
007300         88  USR-STATUS-CLOSED        VALUE "C".
007400     05  USR-DORMANT-SW               PIC X(01).
007500         88  USR-DORMANT-YES          VALUE "Y".
007600         88  USR-DORMANT-NO           VALUE "N".
007700*    DATE THIS USER RECORD WAS FIRST OPENED (REQ 4790)
007800     05  USR-OPEN-DATE.
007900         10  USR-OPEN-DATE-CC         PIC 9(02).
008000         10  USR-OPEN-DATE-YY         PIC 9(02).
008100         10  USR-OPEN-DATE-MM         PIC 9(02).
008200         10  USR-OPEN-DATE-DD         PIC 9(02).
008300*    FULL AUDIT TRAIL FOR THE MOST RECENT TOUCH OF THIS RECORD,
008400*    SAME SHOP-WIDE INITIATIVE AS USERACCT.CPY (REQ 4790)
008500     05  USR-LAST-UPDATE-DATE.
008600         10  USR-LAST-UPD-CC          PIC 9(02).
008700         10  USR-LAST-UPD-YY          PIC 9(02).
008800         10  USR-LAST-UPD-MM          PIC 9(02).
008900         10  USR-LAST-UPD-DD          PIC 9(02).
009000     05  USR-LAST-UPDATE-TIME         PIC 9(06).
009100     05  USR-LAST-UPDATE-OPERATOR     PIC X(08).
009200     05  USR-LAST-UPDATE-BATCH-ID     PIC X(08).
009300*    RESERVED AHEAD OF THE PLANNED MERGE OF THIS SILO INTO
009400*    USERACCT.CPY - NOT YET ASSIGNED A FIELD (REQ 6720)
009500     05  USR-RESERVED-FUTURE-1        PIC X(10).
009600     05  FILLER                       PIC X(31).
009700
009800*****************************************************************
009900* SIGN-VIEW OF THE STORED BALANCE - SAME PURPOSE AS THE
010000* EQUIVALENT REDEFINES ON USERACCT.CPY (REQ 6720)
010100*****************************************************************
010200 01  USR-USER-BALANCE-SIGN REDEFINES USR-USER-BALANCE.
010300     05  USR-BALANCE-SIGN-BYTE        PIC X(01).
010400     05  FILLER                       PIC X(14).
010500
