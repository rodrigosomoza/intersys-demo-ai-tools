000100*****************************************************************
000200* USRBALU
000300* UNIZARBANK  -  USER BALANCE WRITE (NUMERIC USER-ID-NUM)
000400*****************************************************************
000500* COMPANION TO ACCBALU/ACCBALX ON THE NUMERIC-ID USER SILO -
000600* OVERWRITES USR-USER-BALANCE FOR A USR-USER-ID-NUM MATCH.
000700* NO RESULT FILE HERE, SAME AS ACCBALX - AN UNKNOWN USER-ID-NUM
000800* IS FATAL FOR THIS UNIT, NOT REPORTED BACK RECORD-BY-RECORD.
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.  USRBALU.
001200 AUTHOR.      J. OLLETA.
001300 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001400 DATE-WRITTEN. AUGUST 20, 1996.
001500 DATE-COMPILED.
001600 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001700     CLASS "TR".
001800*****************************************************************
001900* CHANGE LOG
002000*   1996-08-20  J.OLLETA    ORIGINAL PROGRAM. OVERWRITES THE
002100*                           STORED BALANCE FOR A NUMERIC
002200*                           USER-ID-NUM (REQ 2340)
002300*   1996-09-11  J.OLLETA    AN UNKNOWN USER-ID-NUM NOW ABENDS
002400*                           THE RECORD - THIS UNIT NEVER WRITES
002500*                           A RESULT RECORD FOR A MISS
002600*   1998-11-03  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
002700*   2000-04-27  M.CORTES    USER FILE CONVERTED TO THE RELATIVE
002800*                           USER-FILE LAYOUT PER REQ 4102
002900*   2004-03-08  M.CORTES    USER-ID-NUM AND NEW-BALANCE WERE
003000*                           PACKED-DECIMAL - THE FORMAT STANDARDS
003100*                           AUDIT FOUND NO PACKED FIELD ANYWHERE
003200*                           ELSE IN THE SHOP. ID IS NOW PLAIN
003300*                           SIGNED DISPLAY, BALANCE SPLIT INTO
003400*                           WHOLE-EUROS/CENTIMOS DISPLAY. THE
003500*                           OLD ZONED-VIEW REDEFINES ON BOTH
003600*                           FIELDS ARE GONE NOW THAT THE FIELDS
003700*                           THEY UNPACKED ARE DISPLAY ALREADY -
003800*                           REPLACED WITH A SIGN-VIEW REDEFINES
003900*                           AND A RAW TRACE VIEW FOR THE ABEND
004000*                           DUMP (REQ 6700). READ/SUCCESS
004100*                           COUNTERS WERE ALSO PACKED - BINARY
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*    SAME PRODUCTION LPAR IMAGE AS THE REST OF THIS SUITE
004600 SOURCE-COMPUTER.  UNIZARBANK-3090.
004700 OBJECT-COMPUTER.  UNIZARBANK-3090.
004800 SPECIAL-NAMES.
004900*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
005000*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
005100     C01 IS TOP-OF-FORM
005200     CLASS NUMERIC-ID IS "0" THRU "9"
005300     UPSI-0 IS USRBALU-TEST-SWITCH.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    ONE OVERWRITE INSTRUCTION PER RECORD - NUMERIC USER-ID-NUM
005800*    AND THE ABSOLUTE NEW BALANCE TO STORE
005900     SELECT USER-BALANCE-WRITE-FILE ASSIGN TO USRBALWQ
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-FS-BALWRQ.
006200
006300*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
006400*    THE TARGET USER RECORD IS FOUND BY A LINEAR SCAN
006500     SELECT USER-FILE ASSIGN TO USERMAST
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-FS-USERMAST.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200*    ONE OVERWRITE INSTRUCTION PER RECORD
007300 FD  USER-BALANCE-WRITE-FILE
007400     LABEL RECORD STANDARD.
007500 01  UBW-USER-BALANCE-WRITE.
007600*    TARGET USER-ID-NUM - MATCHED AGAINST USR-USER-ID-NUM BY
007700*    THE LINEAR SCAN AT 0410
007800     05  UBW-USER-ID-NUM              PIC S9(09).
007900*    ABSOLUTE VALUE TO STORE, SAME CONVENTION AS ACCBALU
008000     05  UBW-NEW-BALANCE.
008100         10  UBW-NEW-BALANCE-ENT      PIC S9(13).
008200         10  UBW-NEW-BALANCE-DEC      PIC 9(02).
008300*    UNUSED PAD TO THE FIXED INBOUND RECORD WIDTH
008400     05  FILLER                       PIC X(31).
008500
008600*    SHARED WITH USRINFQ - SEE USERMAST.CPY
008700 FD  USER-FILE
008800     LABEL RECORD STANDARD.
008900 COPY USERMAST.
009000
009100 WORKING-STORAGE SECTION.
009200*    BALWRQ - REQUEST FILE STATUS, CHECKED AT 0200 OPEN ONLY
009300 77  WS-FS-BALWRQ                 PIC X(02).
009400*    USERMAST - USER FILE STATUS, CHECKED AT EVERY 0400 OPEN
009500*    SINCE THE FILE IS CYCLED PER-REQUEST, NOT HELD OPEN
009600 77  WS-FS-USERMAST               PIC X(02).
009700
009800*    READ/SUCCESS COUNTERS FOR THE END-OF-JOB LINE. AN INTERNAL
009900*    FORMAT AUDIT FOUND THESE PACKED-DECIMAL, WHICH THIS SHOP
010000*    NEVER USES - RECAST AS BINARY (REQ 6700/6701)
010100 77  WS-COUNT-READ                PIC 9(07) COMP.
010200 77  WS-COUNT-SUCCESS             PIC 9(07) COMP.
010300
010400*    F/N - SET BY 0400 FOR EVERY REQUEST, TESTED BY 0300
010500 01  WS-FOUND-SW                  PIC X(01).
010600     88  WS-USER-FOUND            VALUE "F".
010700     88  WS-USER-NOT-FOUND        VALUE "N".
010800
010900*****************************************************************
011000* SAVED REQUEST FIELDS - THE FD RECORD AREA IS NOT TRUSTED TO
011100* SURVIVE THE OPEN/CLOSE CYCLE THE USER-FILE SCAN GOES THROUGH.
011200* THE SIGN-VIEW REDEFINES LETS AN OPERATOR CONFIRM FROM A DUMP
011300* WHETHER A REQUESTED OVERWRITE WOULD DRIVE THE BALANCE
011400* NEGATIVE, AND THE RAW TRACE VIEW IS WHAT 9900-ABEND DISPLAYS
011500* WHEN THE USER-ID-NUM CANNOT BE RESOLVED
011600*****************************************************************
011700 01  WS-SAVED-REQUEST.
011800     05  WS-SAVED-USER-ID-NUM         PIC S9(09).
011900     05  WS-SAVED-NEW-BALANCE.
012000         10  WS-SAVED-NEW-BALANCE-ENT PIC S9(13).
012100         10  WS-SAVED-NEW-BALANCE-DEC PIC 9(02).
012200 01  WS-SAVED-BALANCE-SIGN REDEFINES WS-SAVED-NEW-BALANCE.
012300     05  WS-SAVED-BALANCE-SIGN-BYTE   PIC X(01).
012400     05  FILLER                       PIC X(14).
012500*    RAW UNFORMATTED VIEW OF THE WHOLE SAVED-REQUEST GROUP -
012600*    DISPLAYED VERBATIM BY 9900-ABEND SO THE ID AND BALANCE
012700*    ARE BOTH VISIBLE ON ONE CONSOLE LINE WITHOUT A FORMATTER
012800 01  WS-SAVED-REQUEST-TRACE REDEFINES WS-SAVED-REQUEST
012900                                 PIC X(24).
013000
013100*****************************************************************
013200* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
013300*****************************************************************
013400*    BROKEN OUT CC/YY/MM/DD, SAME SHAPE AS THE ACCEPT-FROM-DATE
013500*    WORK AREA IN EVERY OTHER PROGRAM IN THIS SUITE
013600 01  WS-RUN-DATE.
013700     05  WS-RUN-DATE-CC           PIC 9(02).
013800     05  WS-RUN-DATE-YY           PIC 9(02).
013900     05  WS-RUN-DATE-MM           PIC 9(02).
014000     05  WS-RUN-DATE-DD           PIC 9(02).
014100*    SIX-DIGIT COLLAPSED VIEW - NOT CURRENTLY MOVED-FROM, HELD
014200*    FOR THE DAY A YYMMDD FORM IS NEEDED ON THE SUMMARY LINE
014300 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
014400     05  FILLER                   PIC 9(02).
014500     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
014600
014700*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
014800*    NEXT SCHEDULED STEP IS EVER RELEASED
014900 01  WS-SUMMARY-LINE.
015000     05  FILLER                   PIC X(20)
015100             VALUE "USRBALU END OF JOB  ".
015200     05  FILLER                   PIC X(11)
015300             VALUE "READ      =".
015400     05  WS-SUM-READ              PIC ZZZZZZ9.
015500     05  FILLER                   PIC X(11)
015600             VALUE " SUCCESS  =".
015700     05  WS-SUM-SUCCESS           PIC ZZZZZZ9.
015800
015900 PROCEDURE DIVISION.
016000*****************************************************************
016100* 0100-MAIN-CONTROL - JOB ENTRY POINT
016200*****************************************************************
016300 0100-MAIN-CONTROL.
016400*    JOB ENTRY POINT - OPEN THE FILE, ZERO THE COUNTERS AND
016500*    DROP STRAIGHT INTO THE READ LOOP AT 0300
016600     ACCEPT WS-RUN-DATE FROM DATE.
016700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
016800*    BOTH COUNTERS ZEROED HERE RATHER THAN RELYING ON A
016900*    COMPILER-SUPPLIED INITIAL VALUE
017000     MOVE ZERO TO WS-COUNT-READ.
017100     MOVE ZERO TO WS-COUNT-SUCCESS.
017200     GO TO 0300-READ-REQUEST.
017300
017400*****************************************************************
017500* 0200-OPEN-FILES
017600*****************************************************************
017700 0200-OPEN-FILES.
017800*    THE USER FILE ITSELF IS OPENED/CLOSED PER-REQUEST AT 0400
017900*    BELOW, NOT HELD OPEN FOR THE WHOLE RUN
018000     OPEN INPUT USER-BALANCE-WRITE-FILE.
018100     IF WS-FS-BALWRQ NOT = "00"
018200         GO TO 9900-ABEND.
018300 0200-EXIT.
018400*    COMMON EXIT POINT FOR THIS PARAGRAPH'S PERFORM ... THRU
018500     EXIT.
018600
018700*****************************************************************
018800* 0300-READ-REQUEST - MAIN LOOP, ONE PASS PER OVERWRITE REQUEST
018900*****************************************************************
019000 0300-READ-REQUEST.
019100*    MAIN READ LOOP - NO RESULT FILE FOR THIS UNIT, JUST A
019200*    COUNT OR AN ABEND FOR EACH RECORD READ
019300     READ USER-BALANCE-WRITE-FILE
019400         AT END GO TO 9000-END-OF-JOB.
019500     ADD 1 TO WS-COUNT-READ.
019600*    SAVED BEFORE THE USER-FILE SCAN BEGINS - THE FD RECORD
019700*    AREA IS NOT GUARANTEED STABLE ACROSS THE OPEN/CLOSE AT 0400
019800     MOVE UBW-USER-ID-NUM TO WS-SAVED-USER-ID-NUM.
019900     MOVE UBW-NEW-BALANCE TO WS-SAVED-NEW-BALANCE.
020000
020100     PERFORM 0400-UPDATE-USER THRU 0400-EXIT.
020200*    UNLIKE ACCBALU, THIS UNIT HAS NO FAILED-RESULT PATH - A
020300*    MISS ON THE SCAN IS TREATED AS A FATAL CONDITION (REQ 2340)
020400     IF WS-USER-NOT-FOUND
020500         GO TO 9900-ABEND.
020600
020700     ADD 1 TO WS-COUNT-SUCCESS.
020800     GO TO 0300-READ-REQUEST.
020900
021000*****************************************************************
021100* 0400-UPDATE-USER - RESOLVES THE TARGET USER-ID-NUM AND APPLIES
021200* THE OVERWRITE IN THE SAME OPEN I-O PASS
021300*****************************************************************
021400 0400-UPDATE-USER.
021500*    NO RESULT RECORD FOR THIS UNIT - AN UNKNOWN USER-ID-NUM IS
021600*    A FATAL CONDITION FOR THE RECORD (REQ 2340)
021700*    DEFAULTS PESSIMISTIC SO AN EARLY GO TO 9900-ABEND ON AN
021800*    OPEN FAILURE NEVER LEAVES THE SWITCH LOOKING SUCCESSFUL
021900     SET WS-USER-NOT-FOUND TO TRUE.
022000     OPEN I-O USER-FILE.
022100     IF WS-FS-USERMAST NOT = "00"
022200         GO TO 9900-ABEND.
022300
022400*****************************************************************
022500* 0410-SCAN-USERS - REACHED ONLY WHEN THE USER FILE OPENED
022600* CLEANLY. FALLS THROUGH FROM 0400 ON THE FIRST ITERATION.
022700*****************************************************************
022800 0410-SCAN-USERS.
022900*    LINEAR SCAN, SAME REASON AS TRPOST01 0510 - NO ISAM HANDLER
023000*    ON THIS LPAR
023100     READ USER-FILE
023200         AT END GO TO 0420-SCAN-DONE.
023300*    NOT OUR RECORD - LOOP BACK FOR THE NEXT ONE
023400     IF USR-USER-ID-NUM NOT = WS-SAVED-USER-ID-NUM
023500         GO TO 0410-SCAN-USERS.
023600
023700*    MATCH FOUND - OVERWRITE THE STORED BALANCE IN PLACE
023800     SET WS-USER-FOUND TO TRUE.
023900     MOVE WS-SAVED-NEW-BALANCE TO USR-USER-BALANCE.
024000*    A REWRITE FAILURE HERE ABENDS THE RUN OUTRIGHT - THIS
024100*    UNIT HAS NO PARTIAL-FAILURE RESULT RECORD TO WRITE
024200     REWRITE USR-USER-MASTER
024300         INVALID KEY GO TO 9900-ABEND.
024400
024500*****************************************************************
024600* 0420-SCAN-DONE - COMMON FALL-THROUGH FOR BOTH THE MATCHED AND
024700* END-OF-FILE PATHS OUT OF THE SCAN LOOP ABOVE
024800*****************************************************************
024900 0420-SCAN-DONE.
025000*    CLOSED AND REOPENED PER REQUEST, SAME AS ACCBALU
025100     CLOSE USER-FILE.
025200 0400-EXIT.
025300*    COMMON EXIT FOR 0400-UPDATE-USER'S PERFORM ... THRU
025400     EXIT.
025500
025600*****************************************************************
025700* 9000-END-OF-JOB - NORMAL PROGRAM END
025800*****************************************************************
025900 9000-END-OF-JOB.
026000*    END-OF-JOB SUMMARY - READ ALWAYS EQUALS SUCCESS SINCE ANY
026100*    UNKNOWN USER-ID-NUM ABENDS THE RUN BEFORE REACHING HERE
026200     CLOSE USER-BALANCE-WRITE-FILE.
026300     MOVE WS-COUNT-READ    TO WS-SUM-READ.
026400     MOVE WS-COUNT-SUCCESS TO WS-SUM-SUCCESS.
026500     DISPLAY WS-SUMMARY-LINE.
026600     STOP RUN.
026700
026800*****************************************************************
026900* 9900-ABEND - THE ONLY WAY OUT OF THIS PROGRAM WHEN SOMETHING
027000* GOES WRONG - THIS UNIT HAS NO GRACEFUL FAILED-RESULT PATH,
027100* BY DESIGN (REQ 2340)
027200*****************************************************************
027300 9900-ABEND.
027400*    UNRECOVERABLE FILE ERROR OR AN UNKNOWN USER-ID-NUM - THE
027500*    RAW TRACE VIEW OF THE SAVED REQUEST IS DUMPED SO THE
027600*    OPERATOR CAN READ THE OFFENDING ID WITHOUT A FORMATTER
027700     DISPLAY "USRBALU - UNKNOWN USER-ID-NUM OR FILE ERROR".
027800     DISPLAY "WS-FS-BALWRQ   = " WS-FS-BALWRQ.
027900     DISPLAY "WS-FS-USERMAST = " WS-FS-USERMAST.
028000     DISPLAY "WS-SAVED-REQUEST-TRACE = " WS-SAVED-REQUEST-TRACE.
028100     STOP RUN.
028200
