000100*****************************************************************
000200* USRINFQ
000300* UNIZARBANK  -  BATCH USER INFO LOOKUP (NUMERIC USER-ID-NUM)
000400*****************************************************************
000500* COMPANION TO ACCBALQ ON THE NUMERIC-ID USER SILO - READS A
000600* HEADER/DETAIL REQUEST STREAM (ONE HEADER PER TRANSACTION, ONE
000700* DETAIL PER USER-ID-NUM TO RESOLVE) AND WRITES ONE BATCH RECORD
000800* PLUS ONE DETAIL LINE PER RESOLVED USER, ONLY ONCE THE WHOLE
000900* GROUP HAS RESOLVED CLEANLY.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  USRINFQ.
001300 AUTHOR.      J. OLLETA.
001400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001500 DATE-WRITTEN. AUGUST 12, 1996.
001600 DATE-COMPILED.
001700 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001800     CLASS "TR".
001900*****************************************************************
002000* CHANGE LOG
002100*   1996-08-12  J.OLLETA    ORIGINAL PROGRAM. ONE HEADER RECORD
002200*                           PER TRANSACTION, FOLLOWED BY ONE
002300*                           DETAIL RECORD PER NUMERIC USER-ID
002400*                           TO LOOK UP (REQ 2340)
002500*   1996-09-04  J.OLLETA    A MISSING USER-ID NOW ABENDS THE
002600*                           WHOLE GROUP - NO PARTIAL OUTPUT IS
002700*                           EVER WRITTEN FOR THAT TRANSACTION
002800*   1996-09-04  J.OLLETA    AN EMPTY DETAIL LIST IS VALID - IT
002900*                           JUST PRODUCES A BATCH RECORD WITH A
003000*                           ZERO DETAIL COUNT, NOT AN ERROR
003100*   1998-11-03  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
003200*   2000-04-27  M.CORTES    RESULT TABLE WIDENED TO 200 ENTRIES
003300*                           PER TRANSACTION - REQ 4102 RAISED
003400*                           THE MAX GROUP SIZE FROM 50
003500*   2004-03-08  M.CORTES    USER-ID-NUM AND USER-BALANCE FIELDS
003600*                           WERE PACKED-DECIMAL THROUGHOUT THIS
003700*                           PROGRAM - THE FORMAT STANDARDS AUDIT
003800*                           FOUND NO PACKED FIELD ANYWHERE ELSE
003900*                           IN THE SHOP. USER-ID-NUM IS NOW
004000*                           PLAIN SIGNED DISPLAY (MATCHES
004100*                           USERMAST.CPY), BALANCE IS SPLIT INTO
004200*                           WHOLE-EUROS/CENTIMOS DISPLAY. THE
004300*                           RESULT TABLE ENTRY WIDTH AND ITS
004400*                           REDEFINES SIZE WERE BOTH RECOMPUTED
004500*                           FOR THE NEW ENTRY LAYOUT (REQ 6700)
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900*    SAME PRODUCTION LPAR IMAGE AS THE REST OF THIS SUITE
005000 SOURCE-COMPUTER.  UNIZARBANK-3090.
005100 OBJECT-COMPUTER.  UNIZARBANK-3090.
005200 SPECIAL-NAMES.
005300*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
005400*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-ID IS "0" THRU "9"
005700     UPSI-0 IS USRINFQ-TEST-SWITCH.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    HEADER/DETAIL REQUEST STREAM - ONE HEADER PER TRANSACTION,
006200*    FOLLOWED BY ONE DETAIL RECORD PER NUMERIC USER-ID TO LOOK UP
006300     SELECT USER-LOOKUP-REQUEST-FILE ASSIGN TO USRINFRQ
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-FS-LKUPRQ.
006600
006700*    ONE BATCH RECORD PER GROUP, FOLLOWED BY ONE DETAIL LINE
006800*    PER USER-ID FOUND - SEE 0600-FLUSH-GROUP BELOW
006900     SELECT USER-INFO-RESPONSE-FILE ASSIGN TO USRINFRS
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-FS-LKUPRS.
007200
007300*    RELATIVE ORGANIZATION - NO ISAM HANDLER ON THIS LPAR, SO
007400*    EACH USER-ID-NUM IS RESOLVED BY A LINEAR SCAN
007500     SELECT USER-FILE ASSIGN TO USERMAST
007600         ORGANIZATION IS RELATIVE
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-FS-USERMAST.
007900
008000 DATA DIVISION.
008100*    THREE FILE ORGANIZATIONS IN ONE PROGRAM - THE TWO FLAT
008200*    LINE-SEQUENTIAL STREAMS ABOVE, AND THE RELATIVE USER FILE
008300*    THAT UNDERLIES EVERY LOOKUP AT 0500
008400 FILE SECTION.
008500*    RECORD-TYPE "H" STARTS A NEW GROUP, "D" LOOKS UP ONE
008600*    NUMERIC USER-ID WITHIN THE GROUP STARTED BY THAT HEADER
008700 FD  USER-LOOKUP-REQUEST-FILE
008800     LABEL RECORD STANDARD.
008900 01  ULQ-USER-LOOKUP-REQUEST.
009000     05  ULQ-RECORD-TYPE              PIC X(01).
009100         88  ULQ-HEADER-REC           VALUE "H".
009200         88  ULQ-DETAIL-REC           VALUE "D".
009300*    CALLER'S CORRELATION ID FOR THE WHOLE GROUP - CARRIED
009400*    THROUGH TO EVERY OUTPUT RECORD IN THAT GROUP
009500     05  ULQ-TRANSACTION-ID           PIC X(20).
009600*    ONLY MEANINGFUL ON A "D" DETAIL RECORD
009700     05  ULQ-USER-ID-NUM              PIC S9(09).
009800     05  FILLER                       PIC X(28).
009900
010000*    ONE "B" BATCH RECORD PER GROUP CARRYING THE DETAIL COUNT,
010100*    FOLLOWED BY THAT MANY "R" DETAIL RECORDS - SEE 0600 BELOW
010200 FD  USER-INFO-RESPONSE-FILE
010300     LABEL RECORD STANDARD.
010400 01  ULR-USER-INFO-LINE.
010500     05  ULR-RECORD-TYPE              PIC X(01).
010600         88  ULR-BATCH-REC            VALUE "B".
010700         88  ULR-DETAIL-REC           VALUE "R".
010800     05  ULR-TRANSACTION-ID           PIC X(20).
010900*    ONLY POPULATED ON THE "B" BATCH RECORD, ZERO ON EVERY "R"
011000     05  ULR-DETAIL-COUNT             PIC 9(04).
011100*    THE FOUR FIELDS BELOW ARE ONLY POPULATED ON AN "R" DETAIL
011200*    LINE - SEE 0600-FLUSH-GROUP FOR HOW THE "B" RECORD ZEROES
011300*    OR SPACES THEM OUT INSTEAD
011400     05  ULR-USER-ID-NUM              PIC S9(09).
011500     05  ULR-USER-NAME                PIC X(40).
011600     05  ULR-USER-EMAIL               PIC X(60).
011700     05  ULR-USER-BALANCE.
011800         10  ULR-USER-BALANCE-ENT     PIC S9(13).
011900         10  ULR-USER-BALANCE-DEC     PIC 9(02).
012000     05  FILLER                       PIC X(10).
012100
012200*    SHARED WITH USRBALU - SEE USERMAST.CPY
012300 FD  USER-FILE
012400     LABEL RECORD STANDARD.
012500 COPY USERMAST.
012600
012700 WORKING-STORAGE SECTION.
012800*    LKUPRQ - REQUEST FILE STATUS, CHECKED AT 0200 OPEN ONLY
012900 77  WS-FS-LKUPRQ                 PIC X(02).
013000*    LKUPRS - RESPONSE FILE STATUS, CHECKED AT 0200 OPEN ONLY
013100 77  WS-FS-LKUPRS                 PIC X(02).
013200*    USERMAST - USER FILE STATUS, CHECKED AT EVERY 0500 OPEN
013300 77  WS-FS-USERMAST               PIC X(02).
013400
013500*    GROUPS SEEN AND DETAIL LINES WRITTEN FOR THE END-OF-JOB
013600*    LINE. AN INTERNAL FORMAT AUDIT FOUND THESE PACKED-DECIMAL,
013700*    WHICH THIS SHOP NEVER USES - RECAST AS BINARY (REQ 6700)
013800 77  WS-COUNT-GROUPS              PIC 9(07) COMP.
013900 77  WS-COUNT-RESPONSES           PIC 9(07) COMP.
014000
014100*    RESULT-TABLE OCCURRENCE COUNT AND SUBSCRIPT - ALREADY
014200*    BINARY, UNCHANGED BY THE FORMAT STANDARDS AUDIT
014300 77  WS-RESULT-COUNT              PIC 9(04) COMP.
014400 77  WS-RESULT-SUB                PIC 9(04) COMP.
014500
014600*    E/M - SET BY 0300, TESTED AT 0400/0410 TO SPOT THE END OF
014700*    THE WHOLE REQUEST STREAM
014800 01  WS-EOF-SW                    PIC X(01).
014900     88  WS-END-OF-INPUT          VALUE "E".
015000     88  WS-MORE-INPUT            VALUE "M".
015100*    F/N - SET BY 0500 FOR EVERY DETAIL RECORD, TESTED AT 0410
015200 01  WS-FOUND-SW                  PIC X(01).
015300     88  WS-USER-FOUND            VALUE "F".
015400     88  WS-USER-NOT-FOUND        VALUE "N".
015500
015600*****************************************************************
015700* BUFFERED COPY OF THE MOST RECENTLY READ REQUEST RECORD - LETS
015800* US PEEK ONE RECORD AHEAD TO SPOT THE START OF THE NEXT
015900* TRANSACTION GROUP WITHOUT AN EXTRA FILE RE-READ
016000*****************************************************************
016100 01  WS-CURRENT-REQUEST.
016200*    ECHOES ULQ-RECORD-TYPE OF THE LOOKAHEAD RECORD - "H", "D",
016300*    OR UNCHANGED FROM THE PRIOR READ ONCE WS-END-OF-INPUT IS ON
016400     05  WS-CURR-RECORD-TYPE          PIC X(01).
016500*    ONLY MEANINGFUL WHEN THE LOOKAHEAD RECORD IS A HEADER
016600     05  WS-CURR-TRANSACTION-ID       PIC X(20).
016700*    ONLY MEANINGFUL WHEN THE LOOKAHEAD RECORD IS A DETAIL
016800     05  WS-CURR-USER-ID-NUM          PIC S9(09).
016900
017000*    77-LEVEL SUBSCRIPTS ABOVE ARE DECLARED SEPARATELY FROM
017100*    THIS GROUP BECAUSE THEY OUTLIVE ANY SINGLE BUFFERED RECORD
017200
017300*****************************************************************
017400* GROUP TRANSACTION-ID KEPT IN AN ALTERNATE NUMERIC VIEW - SEE
017500* TRPOST01 CHANGE LOG 1995-03-06 FOR WHY THIS HABIT STUCK AROUND
017600*****************************************************************
017700*    LOADED ONCE PER GROUP AT 0400, STAMPED ONTO EVERY OUTPUT
017800*    RECORD FOR THAT GROUP AT 0600
017900 01  WS-GROUP-TRANSACTION-ID          PIC X(20).
018000*    DUMP-ONLY - NOT REFERENCED BY ANY MOVE OR COMPARE HERE
018100 01  WS-GROUP-TRANS-ID-DIGITS REDEFINES WS-GROUP-TRANSACTION-ID
018200                                 PIC 9(20).
018300
018400*****************************************************************
018500* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
018600*****************************************************************
018700*    BROKEN OUT CC/YY/MM/DD, SAME SHAPE AS THE ACCEPT-FROM-DATE
018800*    WORK AREA IN EVERY OTHER PROGRAM IN THIS SUITE
018900 01  WS-RUN-DATE.
019000     05  WS-RUN-DATE-CC           PIC 9(02).
019100     05  WS-RUN-DATE-YY           PIC 9(02).
019200     05  WS-RUN-DATE-MM           PIC 9(02).
019300     05  WS-RUN-DATE-DD           PIC 9(02).
019400*    SIX-DIGIT COLLAPSED VIEW - NOT CURRENTLY MOVED-FROM
019500 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
019600     05  FILLER                   PIC 9(02).
019700     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
019800
019900*****************************************************************
020000* PER-GROUP RESULT BUFFER - NOTHING IS WRITTEN TO THE OUTPUT
020100* FILE UNTIL EVERY USER-ID-NUM IN THE GROUP HAS BEEN FOUND, SO A
020200* FAILED GROUP LEAVES NO PARTIAL OUTPUT BEHIND (REQ 2340). EACH
020300* ENTRY IS 124 BYTES NOW THAT THE ID AND BALANCE ARE DISPLAY
020400* RATHER THAN PACKED (9 + 40 + 60 + 15) - THE REDEFINES SIZE
020500* BELOW WAS RECOMPUTED TO MATCH (REQ 6700)
020600*****************************************************************
020700 01  WS-RESULT-TABLE.
020800     05  WS-RESULT-ENTRY OCCURS 200 TIMES
020900                       INDEXED BY WS-RESULT-IDX.
021000*        ONE TABLE ENTRY PER RESOLVED DETAIL RECORD, IN THE
021100*        ORDER THE DETAIL REQUESTS WERE READ
021200         10  WS-RESULT-USER-ID-NUM    PIC S9(09).
021300         10  WS-RESULT-USER-NAME      PIC X(40).
021400         10  WS-RESULT-USER-EMAIL     PIC X(60).
021500         10  WS-RESULT-USER-BALANCE.
021600             15  WS-RESULT-BALANCE-ENT PIC S9(13).
021700             15  WS-RESULT-BALANCE-DEC PIC 9(02).
021800*    RAW BYTE-COUNT VIEW OF THE WHOLE TABLE - CLEARED IN ONE
021900*    MOVE AT 0100 RATHER THAN INITIALIZING EACH ENTRY IN A LOOP
022000 01  WS-RESULT-TABLE-SIZE REDEFINES WS-RESULT-TABLE
022100                              PIC X(24800).
022200
022300*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
022400*    NEXT SCHEDULED STEP IS EVER RELEASED
022500 01  WS-SUMMARY-LINE.
022600     05  FILLER                   PIC X(20)
022700             VALUE "USRINFQ END OF JOB  ".
022800     05  FILLER                   PIC X(11)
022900             VALUE "GROUPS    =".
023000     05  WS-SUM-GROUPS            PIC ZZZZZZ9.
023100     05  FILLER                   PIC X(11)
023200             VALUE " RESPONSES=".
023300     05  WS-SUM-RESPONSES         PIC ZZZZZZ9.
023400
023500 PROCEDURE DIVISION.
023600*****************************************************************
023700* 0100-MAIN-CONTROL - JOB ENTRY POINT
023800*****************************************************************
023900 0100-MAIN-CONTROL.
024000*    JOB ENTRY POINT - CLEAR THE RESULT TABLE, OPEN THE FILES,
024100*    ZERO THE TALLIES, PRIME THE LOOKAHEAD AND START THE GROUP
024200*    LOOP AT 0400
024300     ACCEPT WS-RUN-DATE FROM DATE.
024400*    ONE MOVE AGAINST THE REDEFINED BYTE-COUNT VIEW CLEARS ALL
024500*    200 OCCURRENCES - CHEAPER THAN A PERFORM VARYING LOOP
024600     MOVE SPACES TO WS-RESULT-TABLE-SIZE.
024700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
024800     MOVE ZERO TO WS-COUNT-GROUPS.
024900     MOVE ZERO TO WS-COUNT-RESPONSES.
025000     SET WS-MORE-INPUT TO TRUE.
025100*    THE FIRST READ HAPPENS HERE, NOT INSIDE 0400, SO THE
025200*    LOOKAHEAD BUFFER IS ALREADY PRIMED WHEN 0400 STARTS
025300     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
025400     GO TO 0400-PROCESS-GROUP.
025500
025600*****************************************************************
025700* 0200-OPEN-FILES
025800*****************************************************************
025900 0200-OPEN-FILES.
026000*    ALL TWO FLAT FILES ARE HELD OPEN FOR THE WHOLE RUN - ONLY
026100*    THE RELATIVE USER FILE IS CYCLED PER-LOOKUP, AT 0500 BELOW
026200     OPEN INPUT USER-LOOKUP-REQUEST-FILE.
026300     IF WS-FS-LKUPRQ NOT = "00"
026400         GO TO 9900-ABEND.
026500     OPEN OUTPUT USER-INFO-RESPONSE-FILE.
026600     IF WS-FS-LKUPRS NOT = "00"
026700         GO TO 9900-ABEND.
026800 0200-EXIT.
026900*    COMMON EXIT POINT FOR THIS PARAGRAPH'S PERFORM ... THRU
027000     EXIT.
027100
027200*****************************************************************
027300* 0300-READ-NEXT-REQUEST - THE ONE-RECORD LOOKAHEAD PRIMITIVE
027400* EVERY OTHER PARAGRAPH BELOW IS BUILT ON TOP OF
027500*****************************************************************
027600 0300-READ-NEXT-REQUEST.
027700*    ONE-RECORD LOOKAHEAD - THE CALLER TESTS WS-END-OF-INPUT OR
027800*    WS-CURR-RECORD-TYPE IMMEDIATELY AFTER EVERY PERFORM OF
027900*    THIS PARAGRAPH RATHER THAN RE-READING THE FILE
028000     READ USER-LOOKUP-REQUEST-FILE
028100         AT END SET WS-END-OF-INPUT TO TRUE
028200         NOT AT END MOVE ULQ-USER-LOOKUP-REQUEST
028300                        TO WS-CURRENT-REQUEST.
028400 0300-EXIT.
028500*    COMMON EXIT POINT FOR THIS PARAGRAPH'S PERFORM ... THRU
028600     EXIT.
028700
028800*****************************************************************
028900* 0400-PROCESS-GROUP - ONE PASS PER TRANSACTION GROUP, ENTERED
029000* WITH THE LOOKAHEAD BUFFER ALREADY HOLDING THE NEXT RECORD
029100*****************************************************************
029200 0400-PROCESS-GROUP.
029300*    A HEADER STARTS A NEW GROUP - ANYTHING ELSE HERE MEANS THE
029400*    INPUT STREAM IS OUT OF SEQUENCE AND THE RUN IS ABENDED.
029500*    THE LOOKAHEAD RECORD IS TRUSTED WITHOUT RE-READING
029600*    END-OF-INPUT HERE MEANS THE LAST GROUP FLUSHED CLEANLY
029700*    AND THERE IS NOTHING FURTHER TO PROCESS
029800     IF WS-END-OF-INPUT
029900         GO TO 9000-END-OF-JOB.
030000     IF WS-CURR-RECORD-TYPE NOT = "H"
030100         GO TO 9900-ABEND.
030200     MOVE WS-CURR-TRANSACTION-ID TO WS-GROUP-TRANSACTION-ID.
030300*    RESET FOR THE NEW GROUP - THE PRIOR GROUP'S ENTRIES ARE
030400*    STILL SITTING IN WS-RESULT-TABLE BUT WILL BE OVERWRITTEN
030500*    BEFORE THEY ARE EVER READ AGAIN
030600     MOVE ZERO TO WS-RESULT-COUNT.
030700     ADD 1 TO WS-COUNT-GROUPS.
030800     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
030900     GO TO 0410-PROCESS-DETAIL.
031000
031100*****************************************************************
031200* 0410-PROCESS-DETAIL - LOOPS ONCE PER DETAIL RECORD IN THE
031300* CURRENT GROUP, BUFFERING RESOLVED USERS INTO WS-RESULT-TABLE
031400*****************************************************************
031500 0410-PROCESS-DETAIL.
031600*    DETAIL RECORDS ARE BUFFERED INTO WS-RESULT-TABLE, NOT
031700*    WRITTEN OUT YET - A MISSING USER-ID ABENDS BEFORE ANY OF
031800*    THE GROUP EVER REACHES THE OUTPUT FILE (REQ 2340)
031900     IF WS-END-OF-INPUT
032000         GO TO 0600-FLUSH-GROUP.
032100*    ANYTHING OTHER THAN "D" ENDS THE CURRENT GROUP - EITHER
032200*    THE NEXT HEADER OR A STREAM ERROR CAUGHT BACK AT 0400
032300     IF WS-CURR-RECORD-TYPE NOT = "D"
032400         GO TO 0600-FLUSH-GROUP.
032500
032600     PERFORM 0500-LOOKUP-USER THRU 0500-EXIT.
032700*    THIS IS THE ONE PLACE THE WHOLE GROUP CAN STILL FAIL -
032800*    EVERYTHING BUFFERED SO FAR IS DISCARDED BY THE ABEND
032900     IF WS-USER-NOT-FOUND
033000         GO TO 9900-ABEND.
033100
033200*    BUFFER THE RESOLVED USER - NOTHING IS WRITTEN OUT UNTIL
033300*    0600-FLUSH-GROUP SEES THE GROUP CLOSE OUT CLEANLY
033400     ADD 1 TO WS-RESULT-COUNT.
033500     SET WS-RESULT-IDX TO WS-RESULT-COUNT.
033600     MOVE WS-CURR-USER-ID-NUM  TO WS-RESULT-USER-ID-NUM
033700                                             (WS-RESULT-IDX).
033800     MOVE USR-USER-NAME       TO WS-RESULT-USER-NAME
033900                                             (WS-RESULT-IDX).
034000     MOVE USR-USER-EMAIL      TO WS-RESULT-USER-EMAIL
034100                                             (WS-RESULT-IDX).
034200     MOVE USR-USER-BALANCE    TO WS-RESULT-USER-BALANCE
034300                                             (WS-RESULT-IDX).
034400
034500*    ADVANCE THE LOOKAHEAD AND LOOP - THE NEXT RECORD MAY BE
034600*    ANOTHER DETAIL, THE NEXT GROUP'S HEADER, OR END OF INPUT
034700     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
034800     GO TO 0410-PROCESS-DETAIL.
034900
035000*****************************************************************
035100* 0500-LOOKUP-USER - RESOLVES ONE USER-ID-NUM AGAINST THE USER
035200* FILE. THE FILE IS OPENED AND CLOSED FRESH FOR EVERY LOOKUP.
035300*****************************************************************
035400 0500-LOOKUP-USER.
035500*    LINEAR SCAN, SAME REASON AS TRPOST01 0510 - NO ISAM HANDLER
035600*    ON THIS LPAR. DEFAULTS PESSIMISTIC SO AN OPEN FAILURE NEVER
035700*    LEAVES THE SWITCH LOOKING LIKE A FOUND MATCH
035800     SET WS-USER-NOT-FOUND TO TRUE.
035900     OPEN INPUT USER-FILE.
036000     IF WS-FS-USERMAST NOT = "00"
036100         GO TO 9900-ABEND.
036200
036300 0510-SCAN-USERS.
036400*    OPENED INPUT-ONLY HERE, UNLIKE ACCBALQ'S EQUIVALENT SCAN -
036500*    THIS UNIT ONLY READS THE USER FILE, NEVER REWRITES IT
036600*    NOT OUR RECORD - LOOP BACK FOR THE NEXT ONE
036700     READ USER-FILE
036800         AT END GO TO 0520-SCAN-DONE.
036900     IF USR-USER-ID-NUM NOT = WS-CURR-USER-ID-NUM
037000         GO TO 0510-SCAN-USERS.
037100*    MATCH FOUND - USR-USER-NAME/EMAIL/BALANCE ARE PICKED UP
037200*    STRAIGHT FROM THE FD RECORD AREA BY THE CALLER AT 0410
037300     SET WS-USER-FOUND TO TRUE.
037400
037500 0520-SCAN-DONE.
037600*    CLOSED AND REOPENED PER LOOKUP - A LOOKUP-HEAVY GROUP DOES
037700*    ONE FULL FILE PASS PER DETAIL RECORD
037800     CLOSE USER-FILE.
037900 0500-EXIT.
038000*    COMMON EXIT FOR 0500-LOOKUP-USER'S PERFORM ... THRU
038100     EXIT.
038200
038300*****************************************************************
038400* 0600-FLUSH-GROUP - WRITES THE BATCH RECORD AND, IF THE GROUP
038500* WAS NOT EMPTY, EVERY BUFFERED DETAIL LINE BEHIND IT
038600*****************************************************************
038700 0600-FLUSH-GROUP.
038800*    BATCH RECORD CARRIES THE FINAL DETAIL COUNT AND NO USER
038900*    DATA OF ITS OWN - THE FIELDS BELOW ARE ZEROED/SPACED OUT
039000*    RATHER THAN LEFT WITH WHATEVER THE LAST DETAIL WROTE
039100*    REACHED EITHER BECAUSE 0410 SAW END-OF-INPUT OR BECAUSE
039200*    IT SAW THE NEXT GROUP'S HEADER SITTING IN THE LOOKAHEAD
039300     MOVE WS-GROUP-TRANSACTION-ID TO ULR-TRANSACTION-ID.
039400     SET ULR-BATCH-REC TO TRUE.
039500     MOVE WS-RESULT-COUNT TO ULR-DETAIL-COUNT.
039600     MOVE ZERO TO ULR-USER-ID-NUM.
039700     MOVE SPACES TO ULR-USER-NAME.
039800     MOVE SPACES TO ULR-USER-EMAIL.
039900     MOVE ZERO TO ULR-USER-BALANCE.
040000     WRITE ULR-USER-INFO-LINE.
040100
040200*    AN EMPTY GROUP IS VALID - THE BATCH RECORD ABOVE WITH A
040300*    ZERO DETAIL COUNT IS ALL THAT IS EVER WRITTEN FOR IT
040400     IF WS-RESULT-COUNT = ZERO
040500         GO TO 0400-PROCESS-GROUP.
040600
040700     MOVE 1 TO WS-RESULT-SUB.
040800 0610-WRITE-DETAIL.
040900*    ONE "R" DETAIL LINE PER BUFFERED RESULT, IN THE SAME ORDER
041000*    THE DETAIL REQUESTS WERE READ
041100     SET WS-RESULT-IDX TO WS-RESULT-SUB.
041200     MOVE WS-GROUP-TRANSACTION-ID TO ULR-TRANSACTION-ID.
041300     SET ULR-DETAIL-REC TO TRUE.
041400     MOVE ZERO TO ULR-DETAIL-COUNT.
041500     MOVE WS-RESULT-USER-ID-NUM (WS-RESULT-IDX)
041600                                 TO ULR-USER-ID-NUM.
041700     MOVE WS-RESULT-USER-NAME (WS-RESULT-IDX)
041800                                 TO ULR-USER-NAME.
041900     MOVE WS-RESULT-USER-EMAIL (WS-RESULT-IDX)
042000                                 TO ULR-USER-EMAIL.
042100     MOVE WS-RESULT-USER-BALANCE (WS-RESULT-IDX)
042200                                 TO ULR-USER-BALANCE.
042300     WRITE ULR-USER-INFO-LINE.
042400     ADD 1 TO WS-COUNT-RESPONSES.
042500
042600*    LOOP UNTIL EVERY BUFFERED ENTRY UP TO WS-RESULT-COUNT HAS
042700*    BEEN WRITTEN OUT AS ITS OWN "R" RECORD
042800     ADD 1 TO WS-RESULT-SUB.
042900     IF WS-RESULT-SUB NOT > WS-RESULT-COUNT
043000         GO TO 0610-WRITE-DETAIL.
043100
043200*    GROUP FULLY FLUSHED - BACK TO 0400 FOR THE NEXT ONE, OR
043300*    THE END-OF-JOB PATH IF THE LOOKAHEAD IS ALREADY EXHAUSTED
043400     GO TO 0400-PROCESS-GROUP.
043500
043600*****************************************************************
043700* 9000-END-OF-JOB - NORMAL PROGRAM END
043800*****************************************************************
043900 9000-END-OF-JOB.
044000*    END-OF-JOB SUMMARY - RESPONSES COUNTS ONLY DETAIL LINES,
044100*    NOT THE ONE BATCH RECORD WRITTEN PER GROUP
044200*    GROUPS ALWAYS EQUALS THE COUNT OF "B" RECORDS ON THE
044300*    OUTPUT FILE, CHECKED BY OPERATIONS AGAINST THE INPUT FEED
044400     CLOSE USER-LOOKUP-REQUEST-FILE.
044500     CLOSE USER-INFO-RESPONSE-FILE.
044600     MOVE WS-COUNT-GROUPS    TO WS-SUM-GROUPS.
044700     MOVE WS-COUNT-RESPONSES TO WS-SUM-RESPONSES.
044800     DISPLAY WS-SUMMARY-LINE.
044900     STOP RUN.
045000
045100*****************************************************************
045200* 9900-ABEND - THE ONLY WAY OUT OF THIS PROGRAM WHEN SOMETHING
045300* GOES WRONG - NO PARTIAL GROUP OUTPUT EVER SURVIVES AN ABEND
045400*****************************************************************
045500 9900-ABEND.
045600*    UNRECOVERABLE FILE ERROR, AN OUT-OF-SEQUENCE INPUT STREAM,
045700*    OR A NUMERIC USER-ID-NUM WITH NO MATCHING MASTER RECORD
045800*    ALL THREE FILE-STATUS BYTES ARE DUMPED TOGETHER SO THE
045900*    OPERATOR DOES NOT HAVE TO GUESS WHICH SELECT FAILED
046000     DISPLAY "USRINFQ - UNKNOWN USER-ID-NUM OR FILE ERROR".
046100     DISPLAY "WS-FS-LKUPRQ   = " WS-FS-LKUPRQ.
046200     DISPLAY "WS-FS-LKUPRS   = " WS-FS-LKUPRS.
046300     DISPLAY "WS-FS-USERMAST = " WS-FS-USERMAST.
046400     DISPLAY "WS-CURR-USER-ID-NUM = " WS-CURR-USER-ID-NUM.
046500     STOP RUN.
046600
