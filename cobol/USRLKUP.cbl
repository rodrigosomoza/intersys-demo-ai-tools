000100*****************************************************************
000200* USRLKUP
000300* UNIZARBANK  -  SEED USER LOOKUP (FIXED REFERENCE TABLE)
000400*****************************************************************
000500* A HAND-BUILT THREE-ROW REFERENCE TABLE STANDS IN FOR A LIVE
000600* USER FILE ON THIS ONE UNIT - THE OVERNIGHT RECONCILIATION JOB
000700* ONLY EVER NEEDS TO RESOLVE THREE FIXED SEED USERS AND DOES
000800* NOT WARRANT A REAL FILE LOOKUP (REQ 2210). AN ID OUTSIDE THE
000900* SEED SET DEFAULTS TO "UNKNOWN" / ZERO RATHER THAN FAILING.
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.  USRLKUP.
001300 AUTHOR.      R. SANJUAN.
001400 INSTALLATION. UNIZARBANK - CENTRO DE PROCESO DE DATOS.
001500 DATE-WRITTEN. JUNE 10, 1996.
001600 DATE-COMPILED.
001700 SECURITY.    UNIZARBANK INTERNAL USE ONLY - BATCH SCHEDULE
001800     CLASS "TR".
001900*****************************************************************
002000* CHANGE LOG
002100*   1996-06-10  R.SANJUAN   ORIGINAL PROGRAM. THREE SEEDED USERS
002200*                           HELD IN A WORKING-STORAGE TABLE FOR
002300*                           THE OVERNIGHT RECONCILIATION JOB -
002400*                           NOT BACKED BY A LIVE FILE (REQ 2210)
002500*   1996-06-24  R.SANJUAN   AN ID NOT IN THE SEED TABLE NOW
002600*                           RESOLVES TO "UNKNOWN" / ZERO BALANCE
002700*                           INSTEAD OF SKIPPING THE LINE (REQ 2231
002800*   1998-10-19  J.OLLETA    Y2K - NO DATE FIELDS, NOTHING TO FIX
002900*   2001-05-14  M.CORTES    CONFIRMED THIS UNIT STAYS ON THE
003000*                           HARD-CODED SEED TABLE - USER-FILE IS
003100*                           NOT TO BE SUBSTITUTED HERE (REQ 5033)
003200*   2004-03-08  M.CORTES    USK-USER-BALANCE AND THE SEED TABLE'S
003300*                           OWN BALANCE COLUMN WERE PACKED-
003400*                           DECIMAL - THE FORMAT STANDARDS AUDIT
003500*                           FOUND NO OTHER LOOKUP-STYLE OUTPUT
003600*                           PACKED THIS WAY. BOTH SPLIT INTO
003700*                           WHOLE-EUROS/CENTIMOS DISPLAY. THE
003800*                           GROUPS/DETAILS/DEFAULTED COUNTERS
003900*                           WERE ALSO PACKED - NOW BINARY. THE
004000*                           OLD ZONED-VIEW REDEFINES ON THE
004100*                           MATCHED BALANCE IS GONE NOW THAT THE
004200*                           FIELD IT UNPACKED IS DISPLAY ALREADY
004300*                           - REPLACED WITH A SIGN-VIEW REDEFINES
004400*                           (REQ 6700)
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*    NO DATABASE SECTION ON THIS UNIT - THE SEED TABLE
004800*    REPLACES WHAT WOULD OTHERWISE BE A USER-FILE READ
004900 CONFIGURATION SECTION.
005000*    SAME PRODUCTION LPAR IMAGE AS THE REST OF THIS SUITE
005100 SOURCE-COMPUTER.  UNIZARBANK-3090.
005200 OBJECT-COMPUTER.  UNIZARBANK-3090.
005300 SPECIAL-NAMES.
005400*    UPSI-0 LETS OPERATIONS FLIP THIS PROGRAM INTO ITS TEST
005500*    RUN MODE FROM THE JCL WITHOUT A SEPARATE LOAD MODULE - THE
005600*    SEED TABLE ITSELF IS THE SAME IN EITHER MODE
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-ID IS "0" THRU "9"
005900     UPSI-0 IS USRLKUP-TEST-SWITCH.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    LINE SEQUENTIAL ON BOTH FILES - NEITHER IS INDEXED,
006400*    SO THERE IS NO KEY DEFINITION ANYWHERE IN THIS UNIT
006500*    HEADER/DETAIL GROUPS, SAME SHAPE AS THE OTHER LOOKUP UNITS
006600     SELECT USER-LOOKUP-SEED-REQUEST-FILE ASSIGN TO USRLKRQ
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-FS-LKUPRQ.
006900
007000*    ONE RESPONSE LINE PER DETAIL RECORD - NO SEPARATE BATCH
007100*    RECORD ON THIS UNIT, UNLIKE USRINFQ
007200     SELECT USER-LOOKUP-SEED-RESPONSE-FILE ASSIGN TO USRLKRS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-FS-LKUPRS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*    TWO FILES ONLY - NO MASTER FILE, NO SORT WORK FILE.
007900*    THE SEED TABLE BELOW IN WORKING-STORAGE IS THE ONLY
008000*    OTHER SOURCE OF DATA THIS PROGRAM EVER TOUCHES
008100*    RECORD-TYPE "H" STARTS A NEW GROUP, "D" LOOKS UP ONE
008200*    SINGLE-CHARACTER SEED USER-ID WITHIN THAT GROUP
008300 FD  USER-LOOKUP-SEED-REQUEST-FILE
008400     LABEL RECORD STANDARD.
008500 01  ULK-USER-LOOKUP-REQUEST.
008600     05  ULK-RECORD-TYPE              PIC X(01).
008700         88  ULK-HEADER-REC           VALUE "H".
008800         88  ULK-DETAIL-REC           VALUE "D".
008900*    CALLER'S CORRELATION ID FOR THE WHOLE GROUP
009000     05  ULK-TRANSACTION-ID           PIC X(20).
009100*    SINGLE-CHARACTER SEED KEY - "A", "B", OR "C" ARE THE ONLY
009200*    VALUES THAT WILL EVER RESOLVE (REQ 2210)
009300     05  ULK-USER-ID                  PIC X(01).
009400     05  FILLER                       PIC X(42).
009500
009600*    RESPONSE RECORD - BALANCE NOW CARRIED THE SAME WAY AS
009700*    EVERY OTHER OUTPUT ON THIS SYSTEM (REQ 6700)
009800 FD  USER-LOOKUP-SEED-RESPONSE-FILE
009900     LABEL RECORD STANDARD.
010000 01  USK-USER-LOOKUP-INFO.
010100     05  USK-TRANSACTION-ID           PIC X(20).
010200     05  USK-USER-ID                  PIC X(01).
010300*    "UNKNOWN" ON A DEFAULTED LOOKUP, THE SEED NAME OTHERWISE
010400     05  USK-USER-NAME                PIC X(40).
010500     05  USK-USER-BALANCE.
010600         10  USK-USER-BALANCE-ENT     PIC S9(13).
010700         10  USK-USER-BALANCE-DEC     PIC 9(02).
010800     05  FILLER                       PIC X(23).
010900
011000 WORKING-STORAGE SECTION.
011100*    NO INDEXED OR RELATIVE FILE ON THIS UNIT - BOTH FILES
011200*    ARE LINE SEQUENTIAL, SO EVERY STATUS CHECK BELOW ONLY
011300*    EVER NEEDS TO DISTINGUISH "00" FROM ANYTHING ELSE
011400*    LKUPRQ - REQUEST FILE STATUS, CHECKED AT 0200 OPEN ONLY
011500 77  WS-FS-LKUPRQ                 PIC X(02).
011600*    LKUPRS - RESPONSE FILE STATUS, CHECKED AT 0200 OPEN ONLY
011700 77  WS-FS-LKUPRS                 PIC X(02).
011800
011900*    GROUP/DETAIL/DEFAULTED COUNTERS FOR THE END-OF-JOB LINE -
012000*    RECAST FROM PACKED-DECIMAL TO BINARY PER THE FORMAT
012100*    STANDARDS AUDIT (REQ 6700/6701)
012200 77  WS-COUNT-GROUPS              PIC 9(07) COMP.
012300 77  WS-COUNT-DETAILS             PIC 9(07) COMP.
012400*    BUMPED BY 0500 WHENEVER A LOOKUP MISSES THE SEED TABLE -
012500*    WATCHED BY OPERATIONS AS A DATA-QUALITY SIGNAL, NOT AN
012600*    ERROR CONDITION IN ITSELF (REQ 2231)
012700 77  WS-COUNT-DEFAULTED           PIC 9(07) COMP.
012800
012900*    E/M - SET BY 0300, TESTED AT 0400/0410 TO SPOT THE END OF
013000*    THE WHOLE REQUEST STREAM
013100 01  WS-EOF-SW                    PIC X(01).
013200     88  WS-END-OF-INPUT          VALUE "E".
013300     88  WS-MORE-INPUT            VALUE "M".
013400*    F/N - SET BY 0500 FOR EVERY DETAIL RECORD
013500 01  WS-FOUND-SW                  PIC X(01).
013600     88  WS-SEED-FOUND            VALUE "F".
013700     88  WS-SEED-NOT-FOUND        VALUE "N".
013800
013900*****************************************************************
014000* BUFFERED COPY OF THE MOST RECENTLY READ REQUEST RECORD - LETS
014100* US PEEK ONE RECORD AHEAD TO SPOT THE START OF THE NEXT
014200* TRANSACTION GROUP WITHOUT AN EXTRA FILE RE-READ
014300*****************************************************************
014400 01  WS-CURRENT-REQUEST.
014500*    ECHOES ULK-RECORD-TYPE OF THE LOOKAHEAD RECORD
014600     05  WS-CURR-RECORD-TYPE          PIC X(01).
014700*    ONLY MEANINGFUL WHEN THE LOOKAHEAD RECORD IS A HEADER
014800     05  WS-CURR-TRANSACTION-ID       PIC X(20).
014900*    ONLY MEANINGFUL WHEN THE LOOKAHEAD RECORD IS A DETAIL
015000     05  WS-CURR-USER-ID              PIC X(01).
015100
015200*    HELD FOR THE LIFE OF ONE TRANSACTION GROUP - THE DIGITS
015300*    VIEW LETS AN OPERATOR CONFIRM FROM A DUMP THAT THE HEADER
015400*    CARRIED A NUMERIC-STYLE TRANSACTION-ID, SAME HABIT AS
015500*    USRINFQ (REQ 6700)
015600 01  WS-GROUP-TRANSACTION-ID          PIC X(20).
015700 01  WS-GROUP-TRANS-ID-DIGITS REDEFINES WS-GROUP-TRANSACTION-ID
015800                                 PIC 9(20).
015900
016000*****************************************************************
016100* SEED REFERENCE TABLE - THREE FIXED USERS, LOADED AT START OF
016200* RUN. THIS IS THE ONLY SOURCE OF DATA FOR THIS UNIT (REQ 2210).
016300* TABLE-SIZE REDEFINES RECOMPUTED FOR THE DISPLAY BALANCE - 56
016400* BYTES PER ENTRY (1 ID + 40 NAME + 15 BALANCE) TIMES 3 (REQ 6700)
016500*****************************************************************
016600 01  WS-REF-TABLE.
016700     05  WS-REF-ENTRY OCCURS 3 TIMES INDEXED BY WS-REF-IDX.
016800*        SEED ROWS ARE LOADED ONE FIELD AT A TIME BY 0150
016900*        BELOW - NO INITIAL-VALUE TABLE LOAD IS USED HERE
017000         10  WS-REF-USER-ID           PIC X(01).
017100         10  WS-REF-USER-NAME         PIC X(40).
017200         10  WS-REF-USER-BALANCE.
017300             15  WS-REF-USER-BALANCE-ENT PIC S9(13).
017400             15  WS-REF-USER-BALANCE-DEC PIC 9(02).
017500*    RAW BYTE-COUNT VIEW OF THE WHOLE TABLE - CLEARED IN ONE
017600*    MOVE AT 0150 RATHER THAN INITIALIZING EACH ENTRY IN A LOOP
017700 01  WS-REF-TABLE-SIZE REDEFINES WS-REF-TABLE PIC X(168).
017800
017900*****************************************************************
018000* MATCHED SEED BALANCE - THE SIGN-VIEW REDEFINES IS THE OPERATOR
018100* TRACE FOR CONFIRMING A SEED ROW NEVER CARRIES A NEGATIVE
018200* BALANCE (SEED DATA IS FIXED AND POSITIVE, REQ 2210) (REQ 6700)
018300*****************************************************************
018400 01  WS-MATCH-BALANCE-WORK.
018500     05  WS-MATCH-BALANCE-ENT         PIC S9(13).
018600     05  WS-MATCH-BALANCE-DEC         PIC 9(02).
018700 01  WS-MATCH-BALANCE-SIGN REDEFINES WS-MATCH-BALANCE-WORK.
018800     05  WS-MATCH-BALANCE-SIGN-BYTE   PIC X(01).
018900     05  FILLER                       PIC X(14).
019000
019100*    RESOLVED SEED NAME, EITHER FROM THE TABLE OR "UNKNOWN"
019200 01  WS-MATCH-NAME                    PIC X(40).
019300
019400*****************************************************************
019500* RUN-DATE WORK AREA - STAMPED ON THE END-OF-JOB SUMMARY LINE
019600*****************************************************************
019700*    BROKEN OUT CC/YY/MM/DD, SAME SHAPE AS THE ACCEPT-FROM-DATE
019800*    WORK AREA IN EVERY OTHER PROGRAM IN THIS SUITE
019900 01  WS-RUN-DATE.
020000     05  WS-RUN-DATE-CC           PIC 9(02).
020100     05  WS-RUN-DATE-YY           PIC 9(02).
020200     05  WS-RUN-DATE-MM           PIC 9(02).
020300     05  WS-RUN-DATE-DD           PIC 9(02).
020400*    SIX-DIGIT COLLAPSED VIEW - NOT CURRENTLY MOVED-FROM
020500 01  WS-RUN-DATE-6 REDEFINES WS-RUN-DATE.
020600     05  FILLER                   PIC 9(02).
020700     05  WS-RUN-DATE-YYMMDD       PIC 9(06).
020800
020900*    END-OF-JOB CONSOLE LINE - CHECKED BY OPERATIONS BEFORE THE
021000*    NEXT SCHEDULED STEP IS EVER RELEASED
021100 01  WS-SUMMARY-LINE.
021200     05  FILLER                   PIC X(20)
021300             VALUE "USRLKUP END OF JOB  ".
021400     05  FILLER                   PIC X(11)
021500             VALUE "GROUPS    =".
021600     05  WS-SUM-GROUPS            PIC ZZZZZZ9.
021700     05  FILLER                   PIC X(11)
021800             VALUE " DETAILS  =".
021900     05  WS-SUM-DETAILS           PIC ZZZZZZ9.
022000     05  FILLER                   PIC X(11)
022100             VALUE " DEFAULT  =".
022200     05  WS-SUM-DEFAULTED         PIC ZZZZZZ9.
022300
022400 PROCEDURE DIVISION.
022500*    NO PARAGRAPH BELOW EVER ISSUES A RAW READ OR WRITE
022600*    OUTSIDE OF 0300 AND 0600 - ALL SCANNING AND MATCHING
022700*    LOGIC STAYS ENTIRELY IN WORKING-STORAGE
022800*****************************************************************
022900* 0100-MAIN-CONTROL - JOB ENTRY POINT
023000*****************************************************************
023100 0100-MAIN-CONTROL.
023200*    JOB ENTRY POINT - LOAD THE FIXED SEED TABLE, OPEN THE
023300*    FILES, PRIME THE ONE-RECORD LOOK-AHEAD AND DROP INTO THE
023400*    HEADER/DETAIL GROUP LOOP AT 0400
023500     ACCEPT WS-RUN-DATE FROM DATE.
023600     PERFORM 0150-LOAD-SEED-TABLE THRU 0150-EXIT.
023700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
023800     MOVE ZERO TO WS-COUNT-GROUPS.
023900     MOVE ZERO TO WS-COUNT-DETAILS.
024000     MOVE ZERO TO WS-COUNT-DEFAULTED.
024100     SET WS-MORE-INPUT TO TRUE.
024200     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
024300     GO TO 0400-PROCESS-GROUP.
024400
024500*****************************************************************
024600* 0150-LOAD-SEED-TABLE - THREE SEEDED USERS, LOADED FRESH EVERY
024700* RUN - NO USER-FILE ACCESS ANYWHERE IN THIS PROGRAM
024800* (REQ 2210, REQ 5033)
024900*****************************************************************
025000 0150-LOAD-SEED-TABLE.
025100*    CLEARED FIRST SO THE TRAILING FILLER-LESS BYTES OF EVERY
025200*    ENTRY START FROM A KNOWN STATE
025300     MOVE SPACES TO WS-REF-TABLE-SIZE.
025400*    SEED USER A - AMOUNTS ARE WHOLE EUROS, NO CENTIMOS
025500     MOVE "A" TO WS-REF-USER-ID (1).
025600     MOVE "SEED USER A" TO WS-REF-USER-NAME (1).
025700     MOVE 100 TO WS-REF-USER-BALANCE-ENT (1).
025800     MOVE 00 TO WS-REF-USER-BALANCE-DEC (1).
025900*    SEED USER B
026000     MOVE "B" TO WS-REF-USER-ID (2).
026100     MOVE "SEED USER B" TO WS-REF-USER-NAME (2).
026200     MOVE 250 TO WS-REF-USER-BALANCE-ENT (2).
026300     MOVE 00 TO WS-REF-USER-BALANCE-DEC (2).
026400*    SEED USER C
026500     MOVE "C" TO WS-REF-USER-ID (3).
026600     MOVE "SEED USER C" TO WS-REF-USER-NAME (3).
026700     MOVE 50 TO WS-REF-USER-BALANCE-ENT (3).
026800     MOVE 00 TO WS-REF-USER-BALANCE-DEC (3).
026900 0150-EXIT.
027000*    COMMON EXIT FOR THIS PARAGRAPH'S PERFORM ... THRU
027100     EXIT.
027200
027300*****************************************************************
027400* 0200-OPEN-FILES
027500*****************************************************************
027600 0200-OPEN-FILES.
027700*    BOTH FILES OR NEITHER - A HALF-OPEN PAIR GOES STRAIGHT TO
027800*    THE ABEND PATH
027900     OPEN INPUT USER-LOOKUP-SEED-REQUEST-FILE.
028000     IF WS-FS-LKUPRQ NOT = "00"
028100         GO TO 9900-ABEND.
028200     OPEN OUTPUT USER-LOOKUP-SEED-RESPONSE-FILE.
028300     IF WS-FS-LKUPRS NOT = "00"
028400         GO TO 9900-ABEND.
028500 0200-EXIT.
028600*    COMMON EXIT FOR THIS PARAGRAPH'S PERFORM ... THRU
028700     EXIT.
028800
028900*****************************************************************
029000* 0300-READ-NEXT-REQUEST - THE ONE-RECORD LOOKAHEAD PRIMITIVE
029100* EVERY OTHER PARAGRAPH BELOW IS BUILT ON TOP OF
029200*****************************************************************
029300 0300-READ-NEXT-REQUEST.
029400*    ONE-RECORD LOOK-AHEAD BUFFER FILL - SEE THE NOTE AT
029500*    WS-CURRENT-REQUEST ABOVE
029600     READ USER-LOOKUP-SEED-REQUEST-FILE
029700         AT END SET WS-END-OF-INPUT TO TRUE
029800         NOT AT END MOVE ULK-USER-LOOKUP-REQUEST
029900                        TO WS-CURRENT-REQUEST.
030000 0300-EXIT.
030100*    COMMON EXIT FOR THIS PARAGRAPH'S PERFORM ... THRU
030200     EXIT.
030300
030400*****************************************************************
030500* 0400-PROCESS-GROUP - ONE PASS PER TRANSACTION GROUP, ENTERED
030600* WITH THE LOOKAHEAD BUFFER ALREADY HOLDING THE NEXT RECORD
030700*****************************************************************
030800 0400-PROCESS-GROUP.
030900*    A HEADER OPENS EVERY GROUP - THE FILE FEEDING THIS UNIT
031000*    HAS NO OTHER RECORD TYPE ALLOWED HERE
031100     IF WS-END-OF-INPUT
031200         GO TO 9000-END-OF-JOB.
031300     IF WS-CURR-RECORD-TYPE NOT = "H"
031400         GO TO 9900-ABEND.
031500     MOVE WS-CURR-TRANSACTION-ID TO WS-GROUP-TRANSACTION-ID.
031600     ADD 1 TO WS-COUNT-GROUPS.
031700     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
031800     GO TO 0410-PROCESS-DETAIL.
031900
032000*****************************************************************
032100* 0410-PROCESS-DETAIL - LOOPS ONCE PER DETAIL RECORD IN THE
032200* CURRENT GROUP, WRITING A RESPONSE LINE IMMEDIATELY FOR EACH -
032300* UNLIKE USRINFQ, NOTHING IS BUFFERED HERE SINCE A LOOKUP MISS
032400* IS NEVER FATAL FOR THIS UNIT (REQ 2231)
032500*****************************************************************
032600 0410-PROCESS-DETAIL.
032700*    DETAIL LINES BELONGING TO THE CURRENT GROUP ARE PROCESSED
032800*    UNTIL THE NEXT HEADER OR END OF FILE IS SEEN
032900     IF WS-END-OF-INPUT
033000         GO TO 0400-PROCESS-GROUP.
033100     IF WS-CURR-RECORD-TYPE NOT = "D"
033200         GO TO 0400-PROCESS-GROUP.
033300
033400     PERFORM 0500-LOOKUP-SEED THRU 0500-EXIT.
033500     PERFORM 0600-WRITE-LOOKUP-INFO THRU 0600-EXIT.
033600     ADD 1 TO WS-COUNT-DETAILS.
033700
033800*    ADVANCE THE LOOKAHEAD AND LOOP FOR THE NEXT DETAIL
033900     PERFORM 0300-READ-NEXT-REQUEST THRU 0300-EXIT.
034000     GO TO 0410-PROCESS-DETAIL.
034100
034200*****************************************************************
034300* 0500-LOOKUP-SEED - RESOLVES THE CURRENT DETAIL'S USER-ID
034400* AGAINST THE THREE-ROW SEED TABLE, DEFAULTING RATHER THAN
034500* FAILING WHEN THE ID IS NOT ONE OF THE SEED ROWS
034600*****************************************************************
034700 0500-LOOKUP-SEED.
034800*    ENTERED ONCE PER DETAIL RECORD FROM 0410 ABOVE - THE
034900*    RESULT IS LEFT IN WS-MATCH-NAME/WS-MATCH-BALANCE-WORK
035000*    FOR 0600 TO PICK UP AND WRITE
035100*    AN ID NOT IN THE SEED TABLE DEFAULTS TO "UNKNOWN" / ZERO -
035200*    THIS UNIT NEVER REJECTS A LOOKUP (REQ 2231)
035300     SET WS-SEED-NOT-FOUND TO TRUE.
035400     MOVE "Unknown" TO WS-MATCH-NAME.
035500     MOVE ZERO TO WS-MATCH-BALANCE-ENT.
035600     MOVE ZERO TO WS-MATCH-BALANCE-DEC.
035700     SET WS-REF-IDX TO 1.
035800 0510-SCAN-TABLE.
035900*    LINEAR SCAN OF A THREE-ROW TABLE - NO SEARCH VERB NEEDED
036000*    AT THIS SIZE
036100     IF WS-REF-IDX > 3
036200         GO TO 0500-EXIT.
036300     IF WS-REF-USER-ID (WS-REF-IDX) = WS-CURR-USER-ID
036400         SET WS-SEED-FOUND TO TRUE
036500         MOVE WS-REF-USER-NAME (WS-REF-IDX) TO WS-MATCH-NAME
036600         MOVE WS-REF-USER-BALANCE-ENT (WS-REF-IDX)
036700             TO WS-MATCH-BALANCE-ENT
036800         MOVE WS-REF-USER-BALANCE-DEC (WS-REF-IDX)
036900             TO WS-MATCH-BALANCE-DEC
037000         GO TO 0500-EXIT.
037100     SET WS-REF-IDX UP BY 1.
037200     GO TO 0510-SCAN-TABLE.
037300 0500-EXIT.
037400*    DEFAULTED COUNT IS TALLIED HERE SO EVERY EXIT PATH ABOVE
037500*    (FOUND OR NOT) PASSES THROUGH THIS ONE STATEMENT
037600     IF WS-SEED-NOT-FOUND
037700         ADD 1 TO WS-COUNT-DEFAULTED.
037800     EXIT.
037900
038000*****************************************************************
038100* 0600-WRITE-LOOKUP-INFO - ONE RESPONSE LINE PER DETAIL, BUILT
038200* FROM WHATEVER 0500 LEFT IN WS-MATCH-NAME/WS-MATCH-BALANCE-WORK
038300*****************************************************************
038400 0600-WRITE-LOOKUP-INFO.
038500*    NO FS-CHECK AFTER THE WRITE - A LINE SEQUENTIAL WRITE
038600*    FAILURE ON THIS UNIT IS TREATED AS AN OPERATOR-VISIBLE
038700*    ABEND CONDITION, SAME AS EVERY OTHER OUTPUT ON THIS
038800*    SUITE, AND IS NOT RE-CHECKED FIELD BY FIELD HERE
038900*    ONE RESPONSE RECORD PER DETAIL, CARRYING THE GROUP-LEVEL
039000*    TRANSACTION-ID DOWN ONTO EVERY LINE OF THE GROUP
039100     MOVE WS-GROUP-TRANSACTION-ID TO USK-TRANSACTION-ID.
039200     MOVE WS-CURR-USER-ID TO USK-USER-ID.
039300     MOVE WS-MATCH-NAME TO USK-USER-NAME.
039400     MOVE WS-MATCH-BALANCE-ENT TO USK-USER-BALANCE-ENT.
039500     MOVE WS-MATCH-BALANCE-DEC TO USK-USER-BALANCE-DEC.
039600     WRITE USK-USER-LOOKUP-INFO.
039700 0600-EXIT.
039800*    COMMON EXIT FOR THIS PARAGRAPH'S PERFORM ... THRU
039900     EXIT.
040000
040100*****************************************************************
040200* 9000-END-OF-JOB - NORMAL PROGRAM END
040300*****************************************************************
040400 9000-END-OF-JOB.
040500*    END-OF-JOB SUMMARY - COUNTS ARE CHECKED AGAINST THE
040600*    OVERNIGHT SCHEDULE'S EXPECTED VOLUME BEFORE SIGN-OFF
040700     CLOSE USER-LOOKUP-SEED-REQUEST-FILE.
040800     CLOSE USER-LOOKUP-SEED-RESPONSE-FILE.
040900     MOVE WS-COUNT-GROUPS     TO WS-SUM-GROUPS.
041000     MOVE WS-COUNT-DETAILS    TO WS-SUM-DETAILS.
041100     MOVE WS-COUNT-DEFAULTED  TO WS-SUM-DEFAULTED.
041200     DISPLAY WS-SUMMARY-LINE.
041300     STOP RUN.
041400
041500*****************************************************************
041600* 9900-ABEND - THE ONLY WAY OUT OF THIS PROGRAM WHEN SOMETHING
041700* GOES WRONG. NOTE THAT A LOOKUP MISS IS NOT ONE OF THESE
041800* CONDITIONS - ONLY A FILE ERROR OR A BAD GROUP HEADER IS
041900*****************************************************************
042000 9900-ABEND.
042100*    UNRECOVERABLE FILE ERROR OR A GROUP THAT DOES NOT OPEN
042200*    WITH A HEADER RECORD
042300     DISPLAY "USRLKUP - UNRECOVERABLE FILE ERROR OR BAD INPUT".
042400     DISPLAY "WS-FS-LKUPRQ = " WS-FS-LKUPRQ.
042500     DISPLAY "WS-FS-LKUPRS = " WS-FS-LKUPRS.
042600     STOP RUN.
042700
