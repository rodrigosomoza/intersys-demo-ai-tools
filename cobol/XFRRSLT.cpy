000100*****************************************************************
000200* XFRRSLT.CPY
000300* UNIZARBANK   -  TRANSFER RESULT RECORD  (OUTPUT OF TRPOST01)
000400*****************************************************************
000500* ONE RECORD WRITTEN PER TRANSFER-REQUEST READ, IN THE SAME
000600* ORDER AS THE INPUT. RESULT-STATUS "succeed"/"failed" IS
000700* LOWER CASE TO MATCH THE ORIGINAL SERVICE'S WIRE FORMAT.
000800*****************************************************************
000900* CHANGE LOG
001000*   1995-03-06  J.OLLETA    ORIGINAL LAYOUT FOR TRPOST01
001100*   1996-11-19  R.SANJUAN   ADDED XFR-REASON-CODE SO A FAILED
001200*                           RESULT CARRIES WHICH GATE REJECTED
001300*                           THE TRANSFER (BAD AMOUNT, ID
001400*                           MISMATCH, SHORT FUNDS) INSTEAD OF
001500*                           JUST THE BARE STATUS WORD (REQ 2114)
001600*   1999-08-30  J.OLLETA    ADDED XFR-RESULT-DATE/TIME SO A
001700*                           RESULT LINE CAN BE TIMESTAMPED FOR
001800*                           THE SAME AUDIT TRAIL AS THE INBOUND
001900*                           REQUEST (REQ 3402)
002000*   2001-01-15  M.CORTES    ADDED XFR-BATCH-RUN-ID, SAME SHOP-
002100*                           WIDE AUDIT TRAIL INITIATIVE AS
002200*                           USERACCT.CPY (REQ 4790)
002300*   2001-05-14  M.CORTES    CONFIRMED SENDER-BALANCE-AFTER CARRIES
002400*                           THE PRE-DEBIT BALANCE WHEN FAILED
002500*   2002-11-08  M.CORTES    ADDED XFR-PRIORITY-ECHO SO THE
002600*                           DOWNSTREAM RECONCILIATION JOB CAN
002700*                           TELL WHICH RESULTS CAME FROM AN
002800*                           URGENT-LANE REQUEST WITHOUT REJOINING
002900*                           BACK TO THE INPUT FILE (REQ 5290)
003000*   2004-03-08  M.CORTES    SENDER-BALANCE-AFTER WAS PACKED-
003100*                           DECIMAL - THE FORMAT STANDARDS AUDIT
003200*                           FOUND NO OTHER OUTPUT RECORD PACKED
003300*                           THIS WAY. SPLIT INTO WHOLE-EUROS/
003400*                           CENTIMOS DISPLAY FIELDS - REQ 6700
003500*   2004-03-18  M.CORTES    SAME AUDIT ADDED XFR-RESERVED-
003600*                           FUTURE-1 AND A SIGN-VIEW REDEFINES
003700*                           OVER THE BALANCE-AFTER FIELD,
003800*                           MATCHING THE EQUIVALENT WORK ON
003900*                           USERACCT.CPY - REQ 6720
004000*****************************************************************
004100 01  TRR-TRANSFER-RESULT.
004200     05  TRR-TRANSACTION-ID           PIC X(20).
004300     05  TRR-RESULT-STATUS            PIC X(7).
004400         88  TRR-SUCCEEDED            VALUE "succeed".
004500         88  TRR-FAILED               VALUE "failed ".
004600*    WHICH GATE PRODUCED A FAILED RESULT - SPACES ON A SUCCEED
004700*    RECORD (REQ 2114)
004800     05  TRR-REASON-CODE               PIC X(02).
004900         88  TRR-REASON-NONE           VALUE "  ".
005000         88  TRR-REASON-BAD-AMOUNT     VALUE "BA".
005100         88  TRR-REASON-ID-MISMATCH    VALUE "IM".
005200         88  TRR-REASON-SHORT-FUNDS    VALUE "SF".
005300     05  TRR-SENDER-BALANCE-AFTER.
005400         10  TRR-SENDER-BALANCE-ENT   PIC S9(13).
005500         10  TRR-SENDER-BALANCE-DEC   PIC 9(02).
005600*    WHEN AND UNDER WHICH RUN THIS RESULT LINE WAS PRODUCED
005700*    (REQ 3402, REQ 4790)
005800     05  TRR-RESULT-DATE.
005900         10  TRR-RESULT-DATE-CC       PIC 9(02).
006000         10  TRR-RESULT-DATE-YY       PIC 9(02).
006100         10  TRR-RESULT-DATE-MM       PIC 9(02).
006200         10  TRR-RESULT-DATE-DD       PIC 9(02).
006300     05  TRR-RESULT-TIME               PIC 9(06).
006400     05  TRR-BATCH-RUN-ID               PIC X(08).
006500*    ECHOES THE INBOUND PRIORITY CODE SO RECONCILIATION CAN
006600*    REPORT URGENT-LANE VOLUME WITHOUT REJOINING THE INPUT FILE
006700*    (REQ 5290)
006800     05  TRR-PRIORITY-ECHO             PIC X(01).
006900         88  TRR-PRIORITY-ECHO-NORMAL  VALUE "N".
007000         88  TRR-PRIORITY-ECHO-URGENT  VALUE "U".
007100*    RESERVED FOR THE PLANNED RECONCILIATION-BATCH CROSS-
007200*    REFERENCE FIELD (REQ 6720)
007300     05  TRR-RESERVED-FUTURE-1         PIC X(10).
007400     05  FILLER                        PIC X(05).
007500
007600*****************************************************************
007700* SIGN-VIEW OF THE POSTED BALANCE - SAME PURPOSE AS THE
007800* EQUIVALENT REDEFINES ON USERACCT.CPY (REQ 6720)
007900*****************************************************************
008000 01  TRR-SENDER-BALANCE-SIGN REDEFINES TRR-SENDER-BALANCE-AFTER.
008100     05  TRR-BALANCE-SIGN-BYTE         PIC X(01).
008200     05  FILLER                        PIC X(14).
008300
